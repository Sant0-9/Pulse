000100*****************************************************************
000200* PULSUBM.CBL                                                    *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PULSUBM.
000600 AUTHOR.        R HALVORSEN.
000700 INSTALLATION.  WESTMARK UNIVERSITY COMPUTING CENTER.
000800 DATE-WRITTEN.  03/14/87.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*-----------------------------------------------------------------
001200* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001300* ADMISSION MODULE FOR THE PULSE WORKLOAD MANAGER.  CALLED ONCE
001400* PER JOB-SUBMISSION RECORD BY THE PULSDRV DRIVER DURING THE
001500* SUBMISSION PHASE.  CHECKS THE SUBMISSION AGAINST ITS TARGET
001600* PARTITION'S CAPACITY AND TIME-LIMIT RULES, ASSIGNS THE NEXT
001700* JOB-ID, SANITIZES THE JOB NAME, AND -- IF ACCEPTED -- APPENDS
001800* A PENDING ENTRY TO THE CALLER'S JOB TABLE.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200* DATE      BY   TICKET     DESCRIPTION
002300* --------  ---  ---------  ----------------------------------
002400* 03/14/87  RH   PULSE-004  ORIGINAL VERSION - GPU/CPU PARTITION
002500*                           ADMISSION CHECKS ONLY.
002600* 09/02/88  RH   PULSE-011  ADDED HIGHMEM AND DEBUG PARTITIONS
002700*                           TO THE FIXED PARTITION TABLE.
002800* 05/19/90  DK   PULSE-027  FIELD-RANGE VALIDATION MOVED AHEAD
002900*                           OF PARTITION LOOKUP PER OPS REQUEST.
003000* 11/03/91  DK   PULSE-039  NAME SANITIZATION: BLANKS TO
003100*                           UNDERSCORE, PER SCHEDULER-LOG REVIEW.
003200* 07/22/93  JB   PULSE-058  PRIORITY VALUE TABLE EXTERNALIZED,
003300*                           URGENT PRIORITY ADDED.
003400* 02/14/95  JB   PULSE-071  DEFAULT VALUES APPLIED WHEN OPTIONAL
003500*                           SUBMISSION FIELDS ARRIVE BLANK.
003600* 08/30/96  CS   PULSE-085  DETERMINISTIC PLANNED-RUNTIME/OUTCOME
003700*                           FIELDS SET AT ADMISSION TIME.
003800* 11/09/98  DK   PULSE-102  Y2K: JOB-SUBMIT-TIME WINDOWED TO A
003900*                           FULL 4-DIGIT YEAR (WAS 2-DIGIT).
004000* 03/02/99  DK   PULSE-103  Y2K FOLLOW-UP: CENTURY WINDOW TEST
004100*                           ADDED FOR DATES CLOSE TO ROLLOVER.
004200* 06/17/00  CS   PULSE-118  REJECT-REASON TEXT STANDARDIZED TO
004300*                           MATCH THE JOBLOG AUDIT FORMAT.
004400* 01/05/01  MO   PULSE-126  MEMORY-GB RANGE CHECK CORRECTED TO
004500*                           ALLOW THE 0.1 GB MINIMUM.
004600* 04/11/02  MO   PULSE-131  LINK-REC/LINK-PART-TABLE/LINK-JOB-
004700*                           TABLE MOVED TO A PROPER LINKAGE
004800*                           SECTION (WERE MISFILED UNDER WORKING-
004900*                           STORAGE SINCE THE ORIGINAL CUTOVER).
005000* 09/16/02  MO   PULSE-133  LINK-JOB-ELAPSED-SEC ADDED TO THE JOB
005100*                           TABLE ENTRY FOR THE SCHEDULER'S
005200*                           TIMEOUT/COMPLETION SWEEP (PULSCHM).
005300*-----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS PULSUBM-TRACE-SW
005800         ON STATUS IS PULSUBM-TRACE-ON
005900     CLASS PULSE-NAME-CHARS IS
006000                      "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                      "_- .".
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 WORKING-STORAGE SECTION.
007200*-------------------------------------------------------------*
007300* COMP-FELDER (BINARY/COMP WORK FIELDS) - PREFIX Cn = # DIGITS *
007400*-------------------------------------------------------------*
007500 01  COMP-FELDER.
007600     05  C4-I1               PIC S9(04) COMP.
007700     05  C4-LEN              PIC S9(04) COMP.
007800     05  C4-PTR              PIC S9(04) COMP.
007900     05  C4-FIRST            PIC S9(04) COMP.
008000     05  C4-LAST             PIC S9(04) COMP.
008100     05  C4-PLAN-QUOT        PIC S9(04) COMP.
008200     05  C4-PLAN-REM         PIC S9(04) COMP.
008300     05  C9-JOB-SEQ          PIC S9(09) COMP VALUE ZERO.
008400     05  FILLER              PIC X(04).
008500
008600*-------------------------------------------------------------*
008700* DISPLAY-FELDER - PREFIX D                                    *
008800*-------------------------------------------------------------*
008900 01  DISPLAY-FELDER.
009000     05  D-NUM4              PIC -9(04).
009100     05  D-NUM6              PIC  9(06).
009200     05  FILLER              PIC X(04).
009300
009400*-------------------------------------------------------------*
009500* KONSTANTE-FELDER - PREFIX K                                  *
009600*-------------------------------------------------------------*
009700 01  KONSTANTE-FELDER.
009800     05  K-MODUL             PIC X(08) VALUE "PULSUBM ".
009900     05  K-PARTITION-COUNT   PIC 9(02) COMP VALUE 4.
010000     05  FILLER              PIC X(04).
010100
010200*-------------------------------------------------------------*
010300* SCHALTER (SWITCHES / CONDITIONAL FIELDS)                     *
010400*-------------------------------------------------------------*
010500 01  SCHALTER.
010600     05  ADMIT-STATUS        PIC 9      VALUE ZERO.
010700         88  ADMIT-OK                   VALUE ZERO.
010800         88  ADMIT-REJECTED             VALUE 1.
010900     05  PART-FOUND-SW       PIC X      VALUE "N".
011000         88  PART-FOUND                 VALUE "Y".
011100     05  FILLER              PIC X(04).
011200
011300*-------------------------------------------------------------*
011400* PRIORITY-NAME-TABLE - REDEFINES A LITERAL INTO A SEARCHABLE  *
011500* TABLE OF PRIORITY NAME/VALUE PAIRS (KONSTANTE-FELDER STYLE)  *
011600*-------------------------------------------------------------*
011700 01  WS-PRIORITY-LITERALS.
011800     05  FILLER              PIC X(10) VALUE "low   001".
011900     05  FILLER              PIC X(10) VALUE "normal010".
012000     05  FILLER              PIC X(10) VALUE "high  050".
012100     05  FILLER              PIC X(10) VALUE "urgent100".
012200 01  WS-PRIORITY-TABLE REDEFINES WS-PRIORITY-LITERALS.
012300     05  WS-PRIORITY-ENTRY OCCURS 4 TIMES INDEXED BY PRI-IDX.
012400         10  WS-PRI-NAME     PIC X(06).
012500         10  WS-PRI-VALUE    PIC 9(03).
012600
012700 01  WORK-FELDER.
012800     05  W-TRIMMED-NAME      PIC X(30).
012900     05  W-DEFAULT-TIME      PIC 9(05).
013000     05  W-CENTURY-WINDOW    PIC 9(02) VALUE 60.
013100     05  W-PLAN-RUN-SEC      PIC 9(06).
013200     05  W-PLAN-OUTCOME      PIC X(01).
013300     05  FILLER              PIC X(04).
013400
013500 LINKAGE SECTION.
013600*-------------------------------------------------------------*
013700* LINK-REC - HAND-DUPLICATED HERE AND IN PULSDRV.  MATCHES THE *
013800* CALLER'S SUB-REC (SUBMISSION), LINK-JOB-TABLE, LINK-PART-    *
013900* TABLE AND THE JOB-COUNTER PASSED BY REFERENCE.  MOVED HERE   *
014000* FROM WORKING-STORAGE PER PULSE-131 (SEE CHANGE LOG ABOVE).   *
014100*-------------------------------------------------------------*
014200 01  LINK-REC.
014300     05  LINK-RC             PIC S9(04) COMP.
014400*         0    = ACCEPTED
014500*         100  = REJECTED (SEE LINK-REJECT-REASON)
014600     05  LINK-SUB-DATA.
014700         10  LINK-SUB-NAME          PIC X(30).
014800         10  LINK-SUB-PARTITION     PIC X(08).
014900         10  LINK-SUB-PRIORITY      PIC X(06).
015000         10  LINK-SUB-CPUS          PIC 9(04).
015100         10  LINK-SUB-GPUS          PIC 9(02).
015200         10  LINK-SUB-MEMORY-GB     PIC 9(04)V9.
015300         10  LINK-SUB-TIME-LIMIT    PIC 9(05).
015400         10  LINK-SUB-ACCOUNT       PIC X(16).
015500         10  LINK-SUB-USER          PIC X(16).
015600     05  LINK-SUBMIT-TIME    PIC 9(14).
015700*-------------------------------------------------------------*
015800* LINK-SUBMIT-TIME-R - COMPONENT VIEW ADDED FOR THE Y2K CENTURY*
015900* WINDOW TEST (SEE PULSE-103 IN THE CHANGE LOG ABOVE).         *
016000*-------------------------------------------------------------*
016100     05  LINK-SUBMIT-TIME-R REDEFINES LINK-SUBMIT-TIME.
016200         10  LINK-SUBMIT-YYYY       PIC 9(04).
016300         10  LINK-SUBMIT-MM         PIC 9(02).
016400         10  LINK-SUBMIT-DD         PIC 9(02).
016500         10  LINK-SUBMIT-HH         PIC 9(02).
016600         10  LINK-SUBMIT-MIN        PIC 9(02).
016700         10  LINK-SUBMIT-SS         PIC 9(02).
016800     05  LINK-REJECT-REASON  PIC X(40).
016900     05  LINK-NEW-JOB-ID     PIC X(06).
017000     05  LINK-NEW-JOB-ID-N REDEFINES LINK-NEW-JOB-ID PIC 9(06).
017100     05  FILLER              PIC X(04).
017200
017300 01  LINK-PART-TABLE.
017400     05  LINK-PART-ENTRY OCCURS 8 TIMES INDEXED BY LP-IDX.
017500         10  LINK-PART-NAME         PIC X(08).
017600         10  LINK-PART-STATE        PIC X(08).
017700         10  LINK-PART-TOTAL-NODES  PIC 9(03).
017800         10  LINK-PART-TOTAL-CPUS   PIC 9(05).
017900         10  LINK-PART-TOTAL-GPUS   PIC 9(03).
018000         10  LINK-PART-TOTAL-MEM    PIC 9(05)V9.
018100         10  LINK-PART-ALLOC-CPUS   PIC 9(05).
018200         10  LINK-PART-ALLOC-GPUS   PIC 9(03).
018300         10  LINK-PART-ALLOC-MEM    PIC 9(05)V9.
018400         10  LINK-PART-MAX-TIME     PIC 9(05).
018500         10  LINK-PART-DEFLT-TIME   PIC 9(05).
018600         10  LINK-PART-JOBS-RUN     PIC 9(04).
018700         10  LINK-PART-JOBS-PEND    PIC 9(04).
018800         10  FILLER                 PIC X(04).
018900
019000 01  LINK-JOB-TABLE.
019100     05  LINK-JOB-COUNT      PIC 9(05) COMP.
019200     05  LINK-JOB-ENTRY OCCURS 500 TIMES INDEXED BY LJ-IDX.
019300         10  LINK-JOB-ID            PIC X(06).
019400         10  LINK-JOB-NAME          PIC X(30).
019500         10  LINK-JOB-PARTITION     PIC X(08).
019600         10  LINK-JOB-PRIORITY      PIC X(06).
019700         10  LINK-JOB-PRIORITY-VAL  PIC 9(03).
019800         10  LINK-JOB-CPUS          PIC 9(04).
019900         10  LINK-JOB-GPUS          PIC 9(02).
020000         10  LINK-JOB-MEMORY-GB     PIC 9(04)V9.
020100         10  LINK-JOB-TIME-LIMIT    PIC 9(05).
020200         10  LINK-JOB-ACCOUNT       PIC X(16).
020300         10  LINK-JOB-USER          PIC X(16).
020400         10  LINK-JOB-STATE         PIC X(12).
020500         10  LINK-JOB-EXIT-CODE     PIC S9(03).
020600         10  LINK-JOB-NODE-ID       PIC X(16).
020700         10  LINK-JOB-SUBMIT-TIME   PIC 9(14).
020800         10  LINK-JOB-START-TIME    PIC 9(14).
020900         10  LINK-JOB-END-TIME      PIC 9(14).
021000         10  LINK-JOB-PLAN-RUN-SEC  PIC 9(06).
021100         10  LINK-JOB-PLAN-OUTCOME  PIC X(01).
021200         10  LINK-JOB-ELAPSED-SEC   PIC 9(06).
021300         10  FILLER                 PIC X(07).
021400
021500 PROCEDURE DIVISION USING LINK-REC LINK-PART-TABLE LINK-JOB-TABLE.
021600*****************************************************************
021700* STEUERUNGS-SECTION (CONTROL SECTION)
021800*****************************************************************
021900 A100-STEUERUNG SECTION.
022000 A100-00.
022100     PERFORM C000-INIT
022200     PERFORM B100-VALIDATE
022300     IF ADMIT-OK
022400         PERFORM B160-SET-PLAN
022500         PERFORM B170-ASSIGN-JOB-ID
022600         PERFORM B180-APPEND-JOB
022700         MOVE ZERO TO LINK-RC
022800     ELSE
022900         MOVE 100 TO LINK-RC
023000     END-IF
023100     EXIT PROGRAM
023200     .
023300 A100-99.
023400     EXIT.
023500
023600*****************************************************************
023700* INITIALISIERUNG (INITIALIZATION)
023800*****************************************************************
023900 C000-INIT SECTION.
024000 C000-00.
024100     INITIALIZE SCHALTER
024200     MOVE SPACES TO LINK-REJECT-REASON
024300     MOVE ZERO   TO LINK-NEW-JOB-ID
024400     .
024500 C000-99.
024600     EXIT.
024700
024800*****************************************************************
024900* B100-VALIDATE - ADMISSION RULES.  FIRST FAILURE REJECTS.
025000*****************************************************************
025100 B100-VALIDATE SECTION.
025200 B100-00.
025300     PERFORM B110-CHECK-FIELDS
025400     IF ADMIT-OK
025500         PERFORM B120-FIND-PARTITION
025600     END-IF
025700     IF ADMIT-OK
025800         PERFORM B130-CHECK-CAPACITY
025900     END-IF
026000     IF ADMIT-OK
026100         PERFORM B150-CHECK-TIMELIMIT
026200     END-IF
026300     .
026400 B100-99.
026500     EXIT.
026600
026700 B110-CHECK-FIELDS SECTION.
026800 B110-00.
026900*    ---> NAME MUST BE NON-BLANK AFTER TRIM/SANITIZE
027000     PERFORM B111-SANITIZE-NAME
027100     IF W-TRIMMED-NAME = SPACES
027200         MOVE "invalid job name" TO LINK-REJECT-REASON
027300         SET ADMIT-REJECTED TO TRUE
027400         GO TO B110-99
027500     END-IF
027600*    ---> CPUS 1 THRU 1024
027700     IF LINK-SUB-CPUS = ZERO
027800         MOVE 1 TO LINK-SUB-CPUS
027900     END-IF
028000     IF LINK-SUB-CPUS > 1024
028100         MOVE "cpus exceed field limit" TO LINK-REJECT-REASON
028200         SET ADMIT-REJECTED TO TRUE
028300         GO TO B110-99
028400     END-IF
028500*    ---> GPUS 0 THRU 64
028600     IF LINK-SUB-GPUS > 64
028700         MOVE "gpus exceed field limit" TO LINK-REJECT-REASON
028800         SET ADMIT-REJECTED TO TRUE
028900         GO TO B110-99
029000     END-IF
029100*    ---> MEMORY 0.1 THRU 4096.0, DEFAULT 1.0
029200     IF LINK-SUB-MEMORY-GB = ZERO
029300         MOVE 1 TO LINK-SUB-MEMORY-GB
029400     END-IF
029500     IF LINK-SUB-MEMORY-GB < 0.1 OR LINK-SUB-MEMORY-GB > 4096.0
029600         MOVE "memory outside field limit" TO LINK-REJECT-REASON
029700         SET ADMIT-REJECTED TO TRUE
029800         GO TO B110-99
029900     END-IF
030000*    ---> TIME LIMIT 1 THRU 43200, DEFAULT 60
030100     IF LINK-SUB-TIME-LIMIT = ZERO
030200         MOVE 60 TO LINK-SUB-TIME-LIMIT
030300     END-IF
030400     IF LINK-SUB-TIME-LIMIT > 43200
030500         MOVE "time limit exceeds field limit"
030600                                 TO LINK-REJECT-REASON
030700         SET ADMIT-REJECTED TO TRUE
030800         GO TO B110-99
030900     END-IF
031000*    ---> PARTITION AND PRIORITY DEFAULTS
031100     IF LINK-SUB-PARTITION = SPACES
031200         MOVE "gpu     "         TO LINK-SUB-PARTITION
031300     END-IF
031400     IF LINK-SUB-PRIORITY = SPACES
031500         MOVE "normal"           TO LINK-SUB-PRIORITY
031600     END-IF
031700     IF LINK-SUB-USER = SPACES
031800         MOVE "demo-user       " TO LINK-SUB-USER
031900     END-IF
032000     SET ADMIT-OK TO TRUE
032100     .
032200 B110-99.
032300     EXIT.
032400
032500 B111-SANITIZE-NAME SECTION.
032600 B111-00.
032700*    ---> TRIM LEADING/TRAILING BLANKS THEN TURN EMBEDDED
032800*    ---> BLANKS INTO UNDERSCORES.  DONE BY HAND (SCAN FOR THE
032900*    ---> FIRST/LAST NON-BLANK CHARACTER) SINCE THIS SHOP'S
033000*    ---> COMPILER PREDATES THE INTRINSIC-FUNCTION LIBRARY.
033100     MOVE SPACES TO W-TRIMMED-NAME
033200     MOVE 1  TO C4-FIRST
033300     MOVE 30 TO C4-LAST
033400     PERFORM B113-ADVANCE-FIRST
033500         UNTIL C4-FIRST > 30
033600         OR LINK-SUB-NAME (C4-FIRST:1) NOT = SPACE
033700     PERFORM B114-RETREAT-LAST
033800         UNTIL C4-LAST < 1
033900         OR LINK-SUB-NAME (C4-LAST:1) NOT = SPACE
034000     IF C4-FIRST > C4-LAST
034100         MOVE ZERO TO C4-LEN
034200     ELSE
034300         COMPUTE C4-LEN = C4-LAST - C4-FIRST + 1
034400         MOVE LINK-SUB-NAME (C4-FIRST:C4-LEN) TO W-TRIMMED-NAME
034500     END-IF
034600     MOVE 1 TO C4-I1
034700     PERFORM B112-BLANK-TO-UNDERSCORE
034800         UNTIL C4-I1 > C4-LEN
034900     MOVE W-TRIMMED-NAME TO LINK-SUB-NAME
035000     .
035100 B111-99.
035200     EXIT.
035300
035400 B112-BLANK-TO-UNDERSCORE SECTION.
035500 B112-00.
035600     IF W-TRIMMED-NAME(C4-I1:1) = SPACE
035700         MOVE "_" TO W-TRIMMED-NAME(C4-I1:1)
035800     END-IF
035900     ADD 1 TO C4-I1
036000     .
036100 B112-99.
036200     EXIT.
036300
036400 B113-ADVANCE-FIRST SECTION.
036500 B113-00.
036600     ADD 1 TO C4-FIRST
036700     .
036800 B113-99.
036900     EXIT.
037000
037100 B114-RETREAT-LAST SECTION.
037200 B114-00.
037300     SUBTRACT 1 FROM C4-LAST
037400     .
037500 B114-99.
037600     EXIT.
037700
037800 B120-FIND-PARTITION SECTION.
037900 B120-00.
038000     SET PART-FOUND-SW TO "N"
038100     SET LP-IDX TO 1
038200     SEARCH LINK-PART-ENTRY VARYING LP-IDX
038300         AT END
038400             MOVE "unknown partition" TO LINK-REJECT-REASON
038500             SET ADMIT-REJECTED TO TRUE
038600         WHEN LINK-PART-NAME (LP-IDX) = LINK-SUB-PARTITION
038700             SET PART-FOUND-SW TO "Y"
038800             SET ADMIT-OK TO TRUE
038900     END-SEARCH
039000     .
039100 B120-99.
039200     EXIT.
039300
039400 B130-CHECK-CAPACITY SECTION.
039500 B130-00.
039600     IF LINK-SUB-CPUS > LINK-PART-TOTAL-CPUS (LP-IDX)
039700         MOVE "cpus exceed partition capacity"
039800                                 TO LINK-REJECT-REASON
039900         SET ADMIT-REJECTED TO TRUE
040000         GO TO B130-99
040100     END-IF
040200     IF LINK-SUB-GPUS > LINK-PART-TOTAL-GPUS (LP-IDX)
040300         MOVE "gpus exceed partition capacity"
040400                                 TO LINK-REJECT-REASON
040500         SET ADMIT-REJECTED TO TRUE
040600         GO TO B130-99
040700     END-IF
040800     IF LINK-SUB-MEMORY-GB > LINK-PART-TOTAL-MEM (LP-IDX)
040900         MOVE "memory exceeds partition capacity"
041000                                 TO LINK-REJECT-REASON
041100         SET ADMIT-REJECTED TO TRUE
041200         GO TO B130-99
041300     END-IF
041400     SET ADMIT-OK TO TRUE
041500     .
041600 B130-99.
041700     EXIT.
041800
041900 B150-CHECK-TIMELIMIT SECTION.
042000 B150-00.
042100     IF LINK-SUB-TIME-LIMIT > LINK-PART-MAX-TIME (LP-IDX)
042200         MOVE "time limit exceeds partition maximum"
042300                                 TO LINK-REJECT-REASON
042400         SET ADMIT-REJECTED TO TRUE
042500     ELSE
042600         SET ADMIT-OK TO TRUE
042700     END-IF
042800     .
042900 B150-99.
043000     EXIT.
043100
043200*****************************************************************
043300* B160-SET-PLAN - DETERMINISTIC SUBSTITUTE FOR THE SOURCE
043400* PROGRAM'S STOCHASTIC 5%-PER-SECOND / 30%-ELAPSED COMPLETION
043500* DRAW.  A JOB'S OUTCOME AND RUNTIME ARE FIXED AT ADMISSION
043600* TIME FROM ITS REQUESTED TIME LIMIT: IT PLANS TO RUN FOR 60%
043700* OF ITS TIME LIMIT (IN SECONDS) AND, ON A 20-JOB CYCLE KEYED
043800* BY THE LOW-ORDER DIGIT OF THE ASSIGNED JOB-ID, ONE JOB IN
043900* TWENTY IS PLANNED TO FAIL (EXIT CODE 1) RATHER THAN COMPLETE -
044000* A 5% FAILURE RATE, MATCHING THE SOURCE PROGRAM'S "95%
044100* SUCCEEDING, 5% FAILING" RULE WITHOUT A RANDOM DRAW.
044200*****************************************************************
044300 B160-SET-PLAN SECTION.
044400 B160-00.
044500     COMPUTE W-PLAN-RUN-SEC ROUNDED =
044600             LINK-SUB-TIME-LIMIT * 60 * 0.6
044700     DIVIDE LINK-JOB-COUNT + 1 BY 20
044800         GIVING C4-PLAN-QUOT REMAINDER C4-PLAN-REM
044900     IF C4-PLAN-REM = ZERO
045000         MOVE "F" TO W-PLAN-OUTCOME
045100     ELSE
045200         MOVE "S" TO W-PLAN-OUTCOME
045300     END-IF
045400     .
045500 B160-99.
045600     EXIT.
045700
045800 B170-ASSIGN-JOB-ID SECTION.
045900 B170-00.
046000     COMPUTE C9-JOB-SEQ = LINK-JOB-COUNT + 1
046100     MOVE C9-JOB-SEQ TO D-NUM6
046200     MOVE D-NUM6 TO LINK-NEW-JOB-ID
046300     .
046400 B170-99.
046500     EXIT.
046600
046700 B180-APPEND-JOB SECTION.
046800 B180-00.
046900     SET LJ-IDX TO C9-JOB-SEQ
047000     MOVE LINK-NEW-JOB-ID       TO LINK-JOB-ID       (LJ-IDX)
047100     MOVE LINK-SUB-NAME         TO LINK-JOB-NAME     (LJ-IDX)
047200     MOVE LINK-SUB-PARTITION    TO LINK-JOB-PARTITION(LJ-IDX)
047300     MOVE LINK-SUB-PRIORITY     TO LINK-JOB-PRIORITY (LJ-IDX)
047400     SET PRI-IDX TO 1
047500     SEARCH WS-PRIORITY-ENTRY
047600         WHEN WS-PRI-NAME (PRI-IDX) = LINK-SUB-PRIORITY
047700             MOVE WS-PRI-VALUE (PRI-IDX)
047800                           TO LINK-JOB-PRIORITY-VAL (LJ-IDX)
047900     END-SEARCH
048000     MOVE LINK-SUB-CPUS         TO LINK-JOB-CPUS     (LJ-IDX)
048100     MOVE LINK-SUB-GPUS         TO LINK-JOB-GPUS     (LJ-IDX)
048200     MOVE LINK-SUB-MEMORY-GB    TO LINK-JOB-MEMORY-GB(LJ-IDX)
048300     MOVE LINK-SUB-TIME-LIMIT   TO LINK-JOB-TIME-LIMIT(LJ-IDX)
048400     MOVE LINK-SUB-ACCOUNT      TO LINK-JOB-ACCOUNT  (LJ-IDX)
048500     MOVE LINK-SUB-USER         TO LINK-JOB-USER     (LJ-IDX)
048600     MOVE "PENDING"             TO LINK-JOB-STATE    (LJ-IDX)
048700     MOVE ZERO                  TO LINK-JOB-EXIT-CODE(LJ-IDX)
048800     MOVE SPACES                TO LINK-JOB-NODE-ID  (LJ-IDX)
048900     MOVE LINK-SUBMIT-TIME      TO LINK-JOB-SUBMIT-TIME(LJ-IDX)
049000     MOVE ZERO                  TO LINK-JOB-START-TIME(LJ-IDX)
049100     MOVE ZERO                  TO LINK-JOB-END-TIME (LJ-IDX)
049200     MOVE W-PLAN-RUN-SEC        TO LINK-JOB-PLAN-RUN-SEC(LJ-IDX)
049300     MOVE W-PLAN-OUTCOME        TO LINK-JOB-PLAN-OUTCOME(LJ-IDX)
049400     MOVE ZERO                  TO LINK-JOB-ELAPSED-SEC(LJ-IDX)
049500     MOVE C9-JOB-SEQ            TO LINK-JOB-COUNT
049600*    ---> PARTITION PENDING COUNT BUMPED HERE; THE ACCOUNTING
049700*    ---> RECOMPUTE IN PULSDRV RE-DERIVES IT FROM JOB STATES.
049800     ADD 1 TO LINK-PART-JOBS-PEND (LP-IDX)
049900     .
050000 B180-99.
050100     EXIT.
