000100*****************************************************************
000200* PULLST0.CBL                                                    *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PULLST0.
000600 AUTHOR.        C SANDOVAL.
000700 INSTALLATION.  WESTMARK UNIVERSITY COMPUTING CENTER.
000800 DATE-WRITTEN.  03/19/96.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*-----------------------------------------------------------------
001200* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001300* TESTDRIVER FUER MODUL PULLSTM (JOB-LISTING).  DRIVES A CANNED
001400* SIX-ENTRY JOB TABLE THROUGH A SERIES OF FILTER/LIMIT COMBINA-
001500* TIONS AND DISPLAYS THE JOB-IDS RETURNED BY EACH CALL.
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* DATE      BY   TICKET     DESCRIPTION
002000* --------  ---  ---------  ----------------------------------
002100* 03/19/96  CS   PULSE-089  ORIGINAL VERSION -- FIVE TEST CASES:
002200*                           NO FILTER, STATE FILTER, PARTITION
002300*                           FILTER, USER FILTER, LIMIT OF 2.
002400* 11/09/98  DK   PULSE-107  Y2K REVIEW -- NO DATE FIELDS OF ITS
002500*                           OWN, NO CHANGE REQUIRED.
002600* 06/17/00  CS   PULSE-122  ADDED A SIXTH CANNED JOB (PENDING/GPU)
002700*                           SO THE PARTITION-FILTER CASE HAS MORE
002800*                           THAN ONE PENDING JOB TO EXERCISE.
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     SWITCH-15 IS PULLST0-TRACE-SW
003400         ON STATUS IS PULLST0-TRACE-ON.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300*-------------------------------------------------------------*
004400* COMP-FELDER (BINARY/COMP WORK FIELDS) - PREFIX Cn = # DIGITS *
004500*-------------------------------------------------------------*
004600 01  COMP-FELDER.
004700     05  C4-I                PIC S9(04) COMP.
004800     05  FILLER              PIC X(04).
004900
005000*-------------------------------------------------------------*
005100* DISPLAY-FELDER - PREFIX D                                    *
005200*-------------------------------------------------------------*
005300 01  DISPLAY-FELDER.
005400     05  D-COUNT             PIC ZZZ9.
005500     05  D-PENDING           PIC ZZZ9.
005600     05  D-RUNNING           PIC ZZZ9.
005700
005800*-------------------------------------------------------------*
005900* KONSTANTE-FELDER - PREFIX K                                  *
006000*-------------------------------------------------------------*
006100 01  KONSTANTE-FELDER.
006200     05  K-MODUL             PIC X(08) VALUE "PULLST0 ".
006300     05  K-TEST-COUNT        PIC 9(02) COMP VALUE 5.
006400     05  K-JOB-COUNT         PIC 9(02) COMP VALUE 6.
006500     05  FILLER              PIC X(04).
006600
006700*-------------------------------------------------------------*
006800* SCHALTER (SWITCHES)                                          *
006900*-------------------------------------------------------------*
007000 01  SCHALTER.
007100     05  PRG-STATUS          PIC 9      VALUE ZERO.
007200         88  PRG-OK                     VALUE ZERO.
007300         88  PRG-ABBRUCH                VALUE 1.
007400     05  FILLER              PIC X(04).
007500
007600*-------------------------------------------------------------*
007700* WORK-FELDER (WORK AREAS)                                     *
007800*-------------------------------------------------------------*
007900 01  WORK-FELDER.
008000     05  W-DUMMY             PIC X(02).
008100 01  ZEILE                   PIC X(80) VALUE SPACES.
008200
008300*-------------------------------------------------------------*
008400* CANNED TEST CASES - EACH ROW SUPPLIES A FILTER SET/LIMIT     *
008500*-------------------------------------------------------------*
008600 01  TEST-CASE-LITERALS.
008700*    TEST 1 -- NO FILTERS, DEFAULT LIMIT (ALL SIX JOBS ELIGIBLE)
008800     05  FILLER  PIC X(48) VALUE
008900         "                                    0000ALL     ".
009000*    TEST 2 -- STATE FILTER = RUNNING
009100     05  FILLER  PIC X(48) VALUE
009200         "RUNNING                             0000STATE   ".
009300*    TEST 3 -- PARTITION FILTER = CPU
009400     05  FILLER  PIC X(48) VALUE
009500         "            cpu                     0000PARTCPU ".
009600*    TEST 4 -- USER FILTER = MJONES
009700     05  FILLER  PIC X(48) VALUE
009800         "                    MJONES          0000USER    ".
009900*    TEST 5 -- NO FILTERS, LIMIT OF 2
010000     05  FILLER  PIC X(48) VALUE
010100         "                                    0002LIMIT2  ".
010200 01  TEST-CASE-TABLE REDEFINES TEST-CASE-LITERALS.
010300     05  TEST-CASE-ENTRY OCCURS 5 TIMES INDEXED BY TC-IDX.
010400         10  TC-FILTER-STATE       PIC X(12).
010500         10  TC-FILTER-PARTITION   PIC X(08).
010600         10  TC-FILTER-USER        PIC X(16).
010700         10  TC-LIMIT              PIC 9(04).
010800         10  TC-LABEL              PIC X(08).
010900
011000*-------------------------------------------------------------*
011100* LINK-REC / LINK-RESULT-TABLE / LINK-JOB-TABLE - HAND-DUPLICATED*
011200* HERE SINCE THIS DRIVER OWNS ITS OWN CANNED DATA (NO LINKAGE   *
011300* SECTION -- SEE THE SHOP'S "TESTDRIVER FUER MODUL X" IDIOM).   *
011400*-------------------------------------------------------------*
011500 01  LINK-REC.
011600     05  LINK-RC             PIC S9(04) COMP.
011700     05  LINK-FILTER-STATE       PIC X(12).
011800     05  LINK-FILTER-PARTITION   PIC X(08).
011900     05  LINK-FILTER-USER        PIC X(16).
012000     05  LINK-LIMIT              PIC 9(04).
012100     05  LINK-LIMIT-R REDEFINES LINK-LIMIT.
012200         10  LINK-LIMIT-HI       PIC 9(02).
012300         10  LINK-LIMIT-LO       PIC 9(02).
012400     05  LINK-RESULT-COUNT       PIC 9(04) COMP.
012500     05  LINK-PENDING-COUNT      PIC 9(04) COMP.
012600     05  LINK-RUNNING-COUNT      PIC 9(04) COMP.
012700     05  FILLER                  PIC X(04).
012800
012900 01  LINK-RESULT-TABLE.
013000     05  LINK-RESULT-JOB-ID OCCURS 500 TIMES INDEXED BY LR-IDX
013100                             PIC X(06).
013200     05  FILLER                  PIC X(01).
013300
013400 01  LINK-JOB-TABLE.
013500     05  LINK-JOB-COUNT      PIC 9(05) COMP.
013600     05  LINK-JOB-ENTRY OCCURS 500 TIMES INDEXED BY LJ-IDX.
013700         10  LINK-JOB-ID            PIC X(06).
013800         10  LINK-JOB-ID-N REDEFINES LINK-JOB-ID
013900                                PIC 9(06).
014000         10  LINK-JOB-NAME          PIC X(30).
014100         10  LINK-JOB-PARTITION     PIC X(08).
014200         10  LINK-JOB-PRIORITY      PIC X(06).
014300         10  LINK-JOB-PRIORITY-VAL  PIC 9(03).
014400         10  LINK-JOB-CPUS          PIC 9(04).
014500         10  LINK-JOB-GPUS          PIC 9(02).
014600         10  LINK-JOB-MEMORY-GB     PIC 9(04)V9.
014700         10  LINK-JOB-TIME-LIMIT    PIC 9(05).
014800         10  LINK-JOB-ACCOUNT       PIC X(16).
014900         10  LINK-JOB-USER          PIC X(16).
015000         10  LINK-JOB-STATE         PIC X(12).
015100         10  LINK-JOB-EXIT-CODE     PIC S9(03).
015200         10  LINK-JOB-NODE-ID       PIC X(16).
015300         10  LINK-JOB-SUBMIT-TIME   PIC 9(14).
015400         10  LINK-JOB-SUBMIT-TIME-R REDEFINES
015500                 LINK-JOB-SUBMIT-TIME.
015600             15  LJST-YYYY          PIC 9(04).
015700             15  LJST-MM            PIC 9(02).
015800             15  LJST-DD            PIC 9(02).
015900             15  LJST-HH            PIC 9(02).
016000             15  LJST-MIN           PIC 9(02).
016100             15  LJST-SS            PIC 9(02).
016200         10  LINK-JOB-START-TIME    PIC 9(14).
016300         10  LINK-JOB-END-TIME      PIC 9(14).
016400         10  LINK-JOB-PLAN-RUN-SEC  PIC 9(06).
016500         10  LINK-JOB-PLAN-OUTCOME  PIC X(01).
016600         10  LINK-JOB-ELAPSED-SEC   PIC 9(06).
016700         10  FILLER                 PIC X(07).
016800
016900 LINKAGE SECTION.
017000
017100 PROCEDURE DIVISION.
017200*****************************************************************
017300* STEUERUNGS-SECTION (CONTROL SECTION)
017400*****************************************************************
017500 A100-STEUERUNG SECTION.
017600 A100-00.
017700     PERFORM B000-VORLAUF
017800     IF PRG-ABBRUCH
017900         CONTINUE
018000     ELSE
018100         PERFORM B100-VERARBEITUNG
018200     END-IF
018300     PERFORM B090-ENDE
018400     STOP RUN
018500     .
018600 A100-99.
018700     EXIT.
018800
018900 B000-VORLAUF SECTION.
019000 B000-00.
019100     PERFORM C000-INIT
019200     PERFORM C100-INIT-JOBS
019300     .
019400 B000-99.
019500     EXIT.
019600
019700 B090-ENDE SECTION.
019800 B090-00.
019900     DISPLAY "<EOF>"
020000     .
020100 B090-99.
020200     EXIT.
020300
020400*****************************************************************
020500* B100-VERARBEITUNG - RUN EACH CANNED TEST CASE AGAINST PULLSTM
020600* AND DISPLAY THE RESULT COUNTS AND JOB-IDS RETURNED.
020700*****************************************************************
020800 B100-VERARBEITUNG SECTION.
020900 B100-00.
021000     PERFORM B110-RUN-ONE-TEST VARYING TC-IDX FROM 1 BY 1
021100             UNTIL TC-IDX > K-TEST-COUNT
021200     .
021300 B100-99.
021400     EXIT.
021500
021600 B110-RUN-ONE-TEST SECTION.
021700 B110-00.
021800     MOVE TC-FILTER-STATE (TC-IDX)     TO LINK-FILTER-STATE
021900     MOVE TC-FILTER-PARTITION (TC-IDX) TO LINK-FILTER-PARTITION
022000     MOVE TC-FILTER-USER (TC-IDX)      TO LINK-FILTER-USER
022100     MOVE TC-LIMIT (TC-IDX)            TO LINK-LIMIT
022200     CALL "PULLSTM" USING LINK-REC LINK-RESULT-TABLE LINK-JOB-TABLE
022300     MOVE LINK-RESULT-COUNT  TO D-COUNT
022400     MOVE LINK-PENDING-COUNT TO D-PENDING
022500     MOVE LINK-RUNNING-COUNT TO D-RUNNING
022600     STRING TC-LABEL (TC-IDX) DELIMITED BY SPACE,
022700            " - RETURNED "   DELIMITED BY SIZE,
022800            D-COUNT           DELIMITED BY SIZE,
022900            " (PENDING="      DELIMITED BY SIZE,
023000            D-PENDING         DELIMITED BY SIZE,
023100            " RUNNING="       DELIMITED BY SIZE,
023200            D-RUNNING         DELIMITED BY SIZE,
023300            ")"               DELIMITED BY SIZE
023400     INTO ZEILE
023500     DISPLAY ZEILE
023600     MOVE SPACES TO ZEILE
023700     PERFORM B120-SHOW-JOB-IDS VARYING C4-I FROM 1 BY 1
023800             UNTIL C4-I > LINK-RESULT-COUNT
023900     .
024000 B110-99.
024100     EXIT.
024200
024300 B120-SHOW-JOB-IDS SECTION.
024400 B120-00.
024500     DISPLAY "     JOB-ID: " LINK-RESULT-JOB-ID (C4-I)
024600     .
024700 B120-99.
024800     EXIT.
024900
025000 C000-INIT SECTION.
025100 C000-00.
025200     INITIALIZE SCHALTER
025300     .
025400 C000-99.
025500     EXIT.
025600
025700*****************************************************************
025800* C100-INIT-JOBS - LOAD SIX CANNED JOBS COVERING EVERY STATE,
025900* PARTITION AND USER USED BY THE TEST CASES ABOVE.
026000*****************************************************************
026100 C100-INIT-JOBS SECTION.
026200 C100-00.
026300     MOVE K-JOB-COUNT TO LINK-JOB-COUNT
026400
026500     MOVE "000001"     TO LINK-JOB-ID (1)
026600     MOVE "PHYS-SIM-01" TO LINK-JOB-NAME (1)
026700     MOVE "gpu"        TO LINK-JOB-PARTITION (1)
026800     MOVE "high"       TO LINK-JOB-PRIORITY (1)
026900     MOVE 50           TO LINK-JOB-PRIORITY-VAL (1)
027000     MOVE 32           TO LINK-JOB-CPUS (1)
027100     MOVE 2            TO LINK-JOB-GPUS (1)
027200     MOVE 64.0         TO LINK-JOB-MEMORY-GB (1)
027300     MOVE 120          TO LINK-JOB-TIME-LIMIT (1)
027400     MOVE "PHYS101"    TO LINK-JOB-ACCOUNT (1)
027500     MOVE "MJONES"     TO LINK-JOB-USER (1)
027600     MOVE "RUNNING"    TO LINK-JOB-STATE (1)
027700     MOVE 20260101080000 TO LINK-JOB-SUBMIT-TIME (1)
027800
027900     MOVE "000002"     TO LINK-JOB-ID (2)
028000     MOVE "CHEM-BATCH"  TO LINK-JOB-NAME (2)
028100     MOVE "cpu"        TO LINK-JOB-PARTITION (2)
028200     MOVE "normal"     TO LINK-JOB-PRIORITY (2)
028300     MOVE 10           TO LINK-JOB-PRIORITY-VAL (2)
028400     MOVE 16           TO LINK-JOB-CPUS (2)
028500     MOVE 0            TO LINK-JOB-GPUS (2)
028600     MOVE 32.0         TO LINK-JOB-MEMORY-GB (2)
028700     MOVE 60           TO LINK-JOB-TIME-LIMIT (2)
028800     MOVE "CHEM220"    TO LINK-JOB-ACCOUNT (2)
028900     MOVE "RTORRES"    TO LINK-JOB-USER (2)
029000     MOVE "PENDING"    TO LINK-JOB-STATE (2)
029100     MOVE 20260101081500 TO LINK-JOB-SUBMIT-TIME (2)
029200
029300     MOVE "000003"     TO LINK-JOB-ID (3)
029400     MOVE "GEO-MODEL"   TO LINK-JOB-NAME (3)
029500     MOVE "cpu"        TO LINK-JOB-PARTITION (3)
029600     MOVE "low"        TO LINK-JOB-PRIORITY (3)
029700     MOVE 1            TO LINK-JOB-PRIORITY-VAL (3)
029800     MOVE 8            TO LINK-JOB-CPUS (3)
029900     MOVE 0            TO LINK-JOB-GPUS (3)
030000     MOVE 16.0         TO LINK-JOB-MEMORY-GB (3)
030100     MOVE 30           TO LINK-JOB-TIME-LIMIT (3)
030200     MOVE "GEOL050"    TO LINK-JOB-ACCOUNT (3)
030300     MOVE "TSTONE"     TO LINK-JOB-USER (3)
030400     MOVE "COMPLETED"  TO LINK-JOB-STATE (3)
030500     MOVE 20260101070000 TO LINK-JOB-SUBMIT-TIME (3)
030600
030700     MOVE "000004"     TO LINK-JOB-ID (4)
030800     MOVE "DBG-RUN"     TO LINK-JOB-NAME (4)
030900     MOVE "debug"      TO LINK-JOB-PARTITION (4)
031000     MOVE "urgent"     TO LINK-JOB-PRIORITY (4)
031100     MOVE 100          TO LINK-JOB-PRIORITY-VAL (4)
031200     MOVE 4            TO LINK-JOB-CPUS (4)
031300     MOVE 0            TO LINK-JOB-GPUS (4)
031400     MOVE 8.0          TO LINK-JOB-MEMORY-GB (4)
031500     MOVE 10           TO LINK-JOB-TIME-LIMIT (4)
031600     MOVE "COMPSCI9"   TO LINK-JOB-ACCOUNT (4)
031700     MOVE "PWEBB"      TO LINK-JOB-USER (4)
031800     MOVE "CANCELLED"  TO LINK-JOB-STATE (4)
031900     MOVE 20260101073000 TO LINK-JOB-SUBMIT-TIME (4)
032000
032100     MOVE "000005"     TO LINK-JOB-ID (5)
032200     MOVE "ML-TRAIN"    TO LINK-JOB-NAME (5)
032300     MOVE "gpu"        TO LINK-JOB-PARTITION (5)
032400     MOVE "normal"     TO LINK-JOB-PRIORITY (5)
032500     MOVE 10           TO LINK-JOB-PRIORITY-VAL (5)
032600     MOVE 16           TO LINK-JOB-CPUS (5)
032700     MOVE 4            TO LINK-JOB-GPUS (5)
032800     MOVE 128.0        TO LINK-JOB-MEMORY-GB (5)
032900     MOVE 240          TO LINK-JOB-TIME-LIMIT (5)
033000     MOVE "CS410"      TO LINK-JOB-ACCOUNT (5)
033100     MOVE "MJONES"     TO LINK-JOB-USER (5)
033200     MOVE "RUNNING"    TO LINK-JOB-STATE (5)
033300     MOVE 20260101090000 TO LINK-JOB-SUBMIT-TIME (5)
033400
033500     MOVE "000006"     TO LINK-JOB-ID (6)
033600     MOVE "WEATHER-FC"  TO LINK-JOB-NAME (6)
033700     MOVE "gpu"        TO LINK-JOB-PARTITION (6)
033800     MOVE "normal"     TO LINK-JOB-PRIORITY (6)
033900     MOVE 10           TO LINK-JOB-PRIORITY-VAL (6)
034000     MOVE 24           TO LINK-JOB-CPUS (6)
034100     MOVE 1            TO LINK-JOB-GPUS (6)
034200     MOVE 48.0         TO LINK-JOB-MEMORY-GB (6)
034300     MOVE 90           TO LINK-JOB-TIME-LIMIT (6)
034400     MOVE "ATMOS200"   TO LINK-JOB-ACCOUNT (6)
034500     MOVE "RTORRES"    TO LINK-JOB-USER (6)
034600     MOVE "PENDING"    TO LINK-JOB-STATE (6)
034700     MOVE 20260101091500 TO LINK-JOB-SUBMIT-TIME (6)
034800     .
034900 C100-99.
035000     EXIT.
