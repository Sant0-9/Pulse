000100*****************************************************************
000200* PULSCHM.CBL                                                    *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PULSCHM.
000600 AUTHOR.        R HALVORSEN.
000700 INSTALLATION.  WESTMARK UNIVERSITY COMPUTING CENTER.
000800 DATE-WRITTEN.  06/02/87.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*-----------------------------------------------------------------
001200* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001300* SCHEDULING-CYCLE MODULE FOR THE PULSE WORKLOAD MANAGER.  CALLED
001400* ONCE PER SIMULATED CLOCK TICK BY THE PULSDRV DRIVER.  SWEEPS
001500* RUNNING JOBS FOR TIMEOUT/COMPLETION, DISPATCHES PENDING JOBS IN
001600* PRIORITY ORDER AGAINST IDLE PARTITION CAPACITY, AND RECOMPUTES
001700* PER-PARTITION RUNNING/PENDING COUNTS FROM THE JOB TABLE.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* DATE      BY   TICKET     DESCRIPTION
002200* --------  ---  ---------  ----------------------------------
002300* 06/02/87  RH   PULSE-005  ORIGINAL VERSION - TIMEOUT SWEEP AND
002400*                           FIFO DISPATCH, NO PRIORITY ORDERING.
002500* 09/02/88  RH   PULSE-012  PRIORITY-ORDERED DISPATCH ADDED TO
002600*                           MATCH THE FOUR FIXED PARTITIONS.
002700* 05/19/90  DK   PULSE-028  BACKFILL BEHAVIOR: A JOB THAT DOES NOT
002800*                           FIT NO LONGER BLOCKS LOWER-PRIORITY
002900*                           JOBS FROM STARTING IN THE SAME CYCLE.
003000* 11/03/91  DK   PULSE-040  NODE-ID ASSIGNMENT DERIVED FROM THE
003100*                           JOB-ID MODULO PARTITION NODE COUNT.
003200* 07/22/93  JB   PULSE-059  ACCOUNTING RECOMPUTE SECTION ADDED --
003300*                           RE-DERIVES PART RUN/PEND COUNTS FROM
003400*                           JOB STATES EACH CYCLE (SEE PULSE-064).
003500* 02/28/94  JB   PULSE-064  CANCEL OF A PENDING JOB WAS LEAVING
003600*                           PARTITION PENDING COUNT STALE; THE
003700*                           ACCOUNTING RECOMPUTE IN PULSE-059 IS
003800*                           THE OFFICIAL FIX, NOTED HERE.
003900* 02/14/95  JB   PULSE-072  DETERMINISTIC PLANNED-RUNTIME/OUTCOME
004000*                           COMPLETION CHECK REPLACES THE OLD
004100*                           RANDOM-DRAW COMPLETION TEST.
004200* 08/30/96  CS   PULSE-086  TIMEOUT CHECK ORDERED AHEAD OF THE
004300*                           COMPLETION CHECK PER OPS REQUEST.
004400* 11/09/98  DK   PULSE-104  Y2K: LINK-CYCLE-TIMESTAMP WINDOWED TO
004500*                           A FULL 4-DIGIT YEAR (WAS 2-DIGIT).
004600* 06/17/00  CS   PULSE-119  JOBS-STARTED/TIMEDOUT/COMPLETED/FAILED
004700*                           COUNTERS ADDED TO LINK-REC FOR THE
004800*                           DRIVER'S PER-CYCLE STATUS LINE.
004900* 03/11/02  MO   PULSE-132  PARTITION-STATE CHECK ADDED TO DISPATCH
005000*                           -- JOBS NO LONGER START ON A PARTITION
005100*                           THAT IS NOT UP.
005200*-----------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS PULSCHM-TRACE-SW
005700         ON STATUS IS PULSCHM-TRACE-ON
005800     CLASS PULSE-STATE-CHARS IS
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ" "-".
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800*-------------------------------------------------------------*
006900* COMP-FELDER (BINARY/COMP WORK FIELDS) - PREFIX Cn = # DIGITS *
007000*-------------------------------------------------------------*
007100 01  COMP-FELDER.
007200     05  C4-I1               PIC S9(04) COMP.
007300     05  C4-PTR              PIC S9(04) COMP.
007400     05  W-TARGET-PRI-VAL    PIC 9(03)  COMP.
007500     05  W-TIME-LIMIT-SEC    PIC 9(07)  COMP.
007600     05  W-IDLE-CPUS         PIC S9(05) COMP.
007700     05  W-IDLE-GPUS         PIC S9(03) COMP.
007800     05  W-IDLE-MEM          PIC S9(05)V9 COMP.
007900     05  W-NODE-QUOT         PIC S9(05) COMP.
008000     05  W-NODE-REM          PIC S9(05) COMP.
008100     05  FILLER              PIC X(04).
008200
008300*-------------------------------------------------------------*
008400* DISPLAY-FELDER - PREFIX D                                    *
008500*-------------------------------------------------------------*
008600 01  DISPLAY-FELDER.
008700     05  D-NUM2              PIC  9(02).
008800     05  FILLER              PIC X(04).
008900
009000*-------------------------------------------------------------*
009100* KONSTANTE-FELDER - PREFIX K                                  *
009200*-------------------------------------------------------------*
009300 01  KONSTANTE-FELDER.
009400     05  K-MODUL             PIC X(08) VALUE "PULSCHM ".
009500     05  K-PARTITION-COUNT   PIC 9(02) COMP VALUE 4.
009600     05  K-PRIORITY-COUNT    PIC 9(02) COMP VALUE 4.
009700     05  FILLER              PIC X(04).
009800
009900*-------------------------------------------------------------*
010000* SCHALTER (SWITCHES / CONDITIONAL FIELDS)                     *
010100*-------------------------------------------------------------*
010200 01  SCHALTER.
010300     05  PART-FOUND-SW       PIC X      VALUE "N".
010400         88  PART-FOUND                 VALUE "Y".
010500     05  FIT-STATUS          PIC X      VALUE "N".
010600         88  JOB-FITS                   VALUE "Y".
010700         88  JOB-NO-FIT                 VALUE "N".
010800     05  TIMEOUT-STATUS      PIC X      VALUE "N".
010900         88  JOB-TIMED-OUT              VALUE "Y".
011000         88  JOB-NOT-TIMED-OUT          VALUE "N".
011100     05  FILLER              PIC X(04).
011200
011300*-------------------------------------------------------------*
011400* PRIORITY-NAME-TABLE - HAND-DUPLICATED FROM PULSUBM.  REDEFINES *
011500* A LITERAL INTO A SEARCHABLE TABLE OF PRIORITY VALUE PAIRS.    *
011600*-------------------------------------------------------------*
011700 01  WS-PRIORITY-LITERALS.
011800     05  FILLER              PIC X(10) VALUE "low   001".
011900     05  FILLER              PIC X(10) VALUE "normal010".
012000     05  FILLER              PIC X(10) VALUE "high  050".
012100     05  FILLER              PIC X(10) VALUE "urgent100".
012200 01  WS-PRIORITY-TABLE REDEFINES WS-PRIORITY-LITERALS.
012300     05  WS-PRIORITY-ENTRY OCCURS 4 TIMES INDEXED BY PRI-IDX.
012400         10  WS-PRI-NAME     PIC X(06).
012500         10  WS-PRI-VALUE    PIC 9(03).
012600
012700 01  WORK-FELDER.
012800     05  W-NEW-STATE         PIC X(12).
012900     05  W-NEW-EXIT-CODE     PIC S9(03).
013000     05  FILLER              PIC X(04).
013100
013200 LINKAGE SECTION.
013300*-------------------------------------------------------------*
013400* LINK-REC - HAND-DUPLICATED HERE AND IN PULSDRV.               *
013500*-------------------------------------------------------------*
013600 01  LINK-REC.
013700     05  LINK-RC             PIC S9(04) COMP.
013800     05  LINK-CYCLE-TIMESTAMP  PIC 9(14).
013900*-------------------------------------------------------------*
014000* LINK-CYCLE-TIMESTAMP-R - COMPONENT VIEW, SEE PULSE-104 ABOVE  *
014100* (Y2K FULL-YEAR WINDOW).                                       *
014200*-------------------------------------------------------------*
014300     05  LINK-CYCLE-TIMESTAMP-R REDEFINES LINK-CYCLE-TIMESTAMP.
014400         10  LINK-CYCLE-YYYY     PIC 9(04).
014500         10  LINK-CYCLE-MM       PIC 9(02).
014600         10  LINK-CYCLE-DD       PIC 9(02).
014700         10  LINK-CYCLE-HH       PIC 9(02).
014800         10  LINK-CYCLE-MIN      PIC 9(02).
014900         10  LINK-CYCLE-SS       PIC 9(02).
015000     05  LINK-JOBS-STARTED   PIC 9(04) COMP.
015100     05  LINK-JOBS-TIMEDOUT  PIC 9(04) COMP.
015200     05  LINK-JOBS-COMPLETED PIC 9(04) COMP.
015300     05  LINK-JOBS-FAILED    PIC 9(04) COMP.
015400     05  FILLER              PIC X(04).
015500
015600 01  LINK-PART-TABLE.
015700     05  LINK-PART-ENTRY OCCURS 8 TIMES INDEXED BY LP-IDX.
015800         10  LINK-PART-NAME         PIC X(08).
015900         10  LINK-PART-STATE        PIC X(08).
016000         10  LINK-PART-TOTAL-NODES  PIC 9(03).
016100         10  LINK-PART-TOTAL-CPUS   PIC 9(05).
016200         10  LINK-PART-TOTAL-GPUS   PIC 9(03).
016300         10  LINK-PART-TOTAL-MEM    PIC 9(05)V9.
016400         10  LINK-PART-ALLOC-CPUS   PIC 9(05).
016500         10  LINK-PART-ALLOC-GPUS   PIC 9(03).
016600         10  LINK-PART-ALLOC-MEM    PIC 9(05)V9.
016700         10  LINK-PART-MAX-TIME     PIC 9(05).
016800         10  LINK-PART-DEFLT-TIME   PIC 9(05).
016900         10  LINK-PART-JOBS-RUN     PIC 9(04).
017000         10  LINK-PART-JOBS-PEND    PIC 9(04).
017100         10  FILLER                 PIC X(04).
017200
017300 01  LINK-JOB-TABLE.
017400     05  LINK-JOB-COUNT      PIC 9(05) COMP.
017500     05  LINK-JOB-ENTRY OCCURS 500 TIMES INDEXED BY LJ-IDX.
017600         10  LINK-JOB-ID            PIC X(06).
017700         10  LINK-JOB-ID-N REDEFINES LINK-JOB-ID PIC 9(06).
017800         10  LINK-JOB-NAME          PIC X(30).
017900         10  LINK-JOB-PARTITION     PIC X(08).
018000         10  LINK-JOB-PRIORITY      PIC X(06).
018100         10  LINK-JOB-PRIORITY-VAL  PIC 9(03).
018200         10  LINK-JOB-CPUS          PIC 9(04).
018300         10  LINK-JOB-GPUS          PIC 9(02).
018400         10  LINK-JOB-MEMORY-GB     PIC 9(04)V9.
018500         10  LINK-JOB-TIME-LIMIT    PIC 9(05).
018600         10  LINK-JOB-ACCOUNT       PIC X(16).
018700         10  LINK-JOB-USER          PIC X(16).
018800         10  LINK-JOB-STATE         PIC X(12).
018900         10  LINK-JOB-EXIT-CODE     PIC S9(03).
019000         10  LINK-JOB-NODE-ID       PIC X(16).
019100         10  LINK-JOB-SUBMIT-TIME   PIC 9(14).
019200         10  LINK-JOB-START-TIME    PIC 9(14).
019300         10  LINK-JOB-END-TIME      PIC 9(14).
019400         10  LINK-JOB-PLAN-RUN-SEC  PIC 9(06).
019500         10  LINK-JOB-PLAN-OUTCOME  PIC X(01).
019600         10  LINK-JOB-ELAPSED-SEC   PIC 9(06).
019700         10  FILLER                 PIC X(07).
019800
019900 PROCEDURE DIVISION USING LINK-REC LINK-PART-TABLE LINK-JOB-TABLE.
020000*****************************************************************
020100* STEUERUNGS-SECTION (CONTROL SECTION)
020200*****************************************************************
020300 A100-STEUERUNG SECTION.
020400 A100-00.
020500     PERFORM C000-INIT
020600     PERFORM B200-SWEEP-RUNNING
020700     PERFORM B300-DISPATCH-PENDING
020800     PERFORM B400-ACCOUNTING
020900     MOVE ZERO TO LINK-RC
021000     EXIT PROGRAM
021100     .
021200 A100-99.
021300     EXIT.
021400
021500*****************************************************************
021600* INITIALISIERUNG (INITIALIZATION)
021700*****************************************************************
021800 C000-INIT SECTION.
021900 C000-00.
022000     INITIALIZE SCHALTER
022100     MOVE ZERO TO LINK-JOBS-STARTED
022200     MOVE ZERO TO LINK-JOBS-TIMEDOUT
022300     MOVE ZERO TO LINK-JOBS-COMPLETED
022400     MOVE ZERO TO LINK-JOBS-FAILED
022500     .
022600 C000-99.
022700     EXIT.
022800
022900*****************************************************************
023000* B200-SWEEP-RUNNING - RUNNING-JOB SWEEP.  ONE SIMULATED SECOND
023100* OF ELAPSED RUNTIME IS CREDITED TO EVERY RUNNING JOB EACH TIME
023200* THIS MODULE IS CALLED (ONE CALL = ONE SIMULATED CLOCK TICK).
023300*****************************************************************
023400 B200-SWEEP-RUNNING SECTION.
023500 B200-00.
023600     PERFORM B205-SWEEP-ONE-JOB VARYING LJ-IDX FROM 1 BY 1
023700             UNTIL LJ-IDX > LINK-JOB-COUNT
023800     .
023900 B200-99.
024000     EXIT.
024100
024200 B205-SWEEP-ONE-JOB SECTION.
024300 B205-00.
024400     IF LINK-JOB-STATE (LJ-IDX) = "RUNNING"
024500         ADD 1 TO LINK-JOB-ELAPSED-SEC (LJ-IDX)
024600         PERFORM B210-CHECK-TIMEOUT
024700         IF JOB-NOT-TIMED-OUT
024800             PERFORM B220-CHECK-COMPLETION
024900         END-IF
025000     END-IF
025100     .
025200 B205-99.
025300     EXIT.
025400
025500*****************************************************************
025600* B210-CHECK-TIMEOUT - A RUNNING JOB WHOSE ELAPSED SECONDS MEET
025700* OR EXCEED ITS TIME LIMIT (MINUTES * 60) TRANSITIONS TO TIMEOUT.
025800* CHECKED AHEAD OF COMPLETION PER PULSE-086 ABOVE.
025900*****************************************************************
026000 B210-CHECK-TIMEOUT SECTION.
026100 B210-00.
026200     SET JOB-NOT-TIMED-OUT TO TRUE
026300     COMPUTE W-TIME-LIMIT-SEC = LINK-JOB-TIME-LIMIT (LJ-IDX) * 60
026400     IF LINK-JOB-ELAPSED-SEC (LJ-IDX) NOT < W-TIME-LIMIT-SEC
026500         PERFORM B303-LOCATE-JOB-PARTITION
026600         MOVE "TIMEOUT" TO W-NEW-STATE
026700         MOVE ZERO      TO W-NEW-EXIT-CODE
026800         PERFORM B250-TRANSITION
026900         SET JOB-TIMED-OUT TO TRUE
027000         ADD 1 TO LINK-JOBS-TIMEDOUT
027100     END-IF
027200     .
027300 B210-99.
027400     EXIT.
027500
027600*****************************************************************
027700* B220-CHECK-COMPLETION - DETERMINISTIC SUBSTITUTE FOR THE SOURCE
027800* PROGRAM'S STOCHASTIC 5%-PER-SECOND / 30%-ELAPSED COMPLETION
027900* DRAW (SEE PULSE-072 ABOVE).  A JOB COMPLETES OR FAILS ONCE ITS
028000* ELAPSED SECONDS REACH THE PLANNED RUNTIME SET AT ADMISSION TIME
028100* BY PULSUBM'S B160-SET-PLAN; THE PLANNED OUTCOME FLAG DECIDES
028200* COMPLETED VERSUS FAILED.
028300*****************************************************************
028400 B220-CHECK-COMPLETION SECTION.
028500 B220-00.
028600     IF LINK-JOB-ELAPSED-SEC (LJ-IDX) NOT < LINK-JOB-PLAN-RUN-SEC (LJ-IDX)
028700         PERFORM B303-LOCATE-JOB-PARTITION
028800         IF LINK-JOB-PLAN-OUTCOME (LJ-IDX) = "F"
028900             MOVE "FAILED"    TO W-NEW-STATE
029000             MOVE 1           TO W-NEW-EXIT-CODE
029100             ADD 1 TO LINK-JOBS-FAILED
029200         ELSE
029300             MOVE "COMPLETED" TO W-NEW-STATE
029400             MOVE ZERO        TO W-NEW-EXIT-CODE
029500             ADD 1 TO LINK-JOBS-COMPLETED
029600         END-IF
029700         PERFORM B250-TRANSITION
029800     END-IF
029900     .
030000 B220-99.
030100     EXIT.
030200
030300*****************************************************************
030400* B250-TRANSITION - COMMON STATE-TRANSITION LOGIC.  EXPECTS
030500* LJ-IDX TO POINT AT THE TARGET JOB, LP-IDX AT ITS PARTITION (SEE
030600* B303-LOCATE-JOB-PARTITION), AND W-NEW-STATE/W-NEW-EXIT-CODE TO
030700* BE SET BY THE CALLING PARAGRAPH.
030800*****************************************************************
030900 B250-TRANSITION SECTION.
031000 B250-00.
031100     IF LINK-JOB-STATE (LJ-IDX) = "RUNNING" AND PART-FOUND
031200         SUBTRACT LINK-JOB-CPUS      (LJ-IDX)
031300                            FROM LINK-PART-ALLOC-CPUS (LP-IDX)
031400         SUBTRACT LINK-JOB-GPUS      (LJ-IDX)
031500                            FROM LINK-PART-ALLOC-GPUS (LP-IDX)
031600         SUBTRACT LINK-JOB-MEMORY-GB (LJ-IDX)
031700                            FROM LINK-PART-ALLOC-MEM  (LP-IDX)
031800         SUBTRACT 1 FROM LINK-PART-JOBS-RUN (LP-IDX)
031900     END-IF
032000     MOVE W-NEW-STATE          TO LINK-JOB-STATE     (LJ-IDX)
032100     MOVE LINK-CYCLE-TIMESTAMP TO LINK-JOB-END-TIME   (LJ-IDX)
032200     MOVE W-NEW-EXIT-CODE      TO LINK-JOB-EXIT-CODE  (LJ-IDX)
032300     .
032400 B250-99.
032500     EXIT.
032600
032700 B303-LOCATE-JOB-PARTITION SECTION.
032800 B303-00.
032900     SET PART-FOUND-SW TO "N"
033000     SET LP-IDX TO 1
033100     SEARCH LINK-PART-ENTRY VARYING LP-IDX
033200         AT END
033300             CONTINUE
033400         WHEN LINK-PART-NAME (LP-IDX) = LINK-JOB-PARTITION (LJ-IDX)
033500             SET PART-FOUND-SW TO "Y"
033600     END-SEARCH
033700     .
033800 B303-99.
033900     EXIT.
034000
034100*****************************************************************
034200* B300-DISPATCH-PENDING - PRIORITY-ORDERED DISPATCH.  THE FOUR
034300* PRIORITY LEVELS ARE SCANNED HIGH TO LOW (URGENT, HIGH, NORMAL,
034400* LOW); WITHIN A LEVEL, JOBS ARE SCANNED IN JOB-TABLE ORDER, WHICH
034500* IS SUBMIT-TIME ASCENDING SINCE JOB-IDS ARE ASSIGNED IN SUBMIT
034600* ORDER -- SO NO SEPARATE SORT STEP IS NEEDED TO GET PRIORITY
034700* DESCENDING / SUBMIT-TIME ASCENDING ORDERING.
034800*****************************************************************
034900 B300-DISPATCH-PENDING SECTION.
035000 B300-00.
035100     MOVE ZERO TO LINK-JOBS-STARTED
035200     PERFORM B301-DISPATCH-BY-PRIORITY VARYING PRI-IDX FROM
035300             K-PRIORITY-COUNT BY -1 UNTIL PRI-IDX < 1
035400     .
035500 B300-99.
035600     EXIT.
035700
035800 B301-DISPATCH-BY-PRIORITY SECTION.
035900 B301-00.
036000     MOVE WS-PRI-VALUE (PRI-IDX) TO W-TARGET-PRI-VAL
036100     PERFORM B302-DISPATCH-ONE-JOB VARYING LJ-IDX FROM 1 BY 1
036200             UNTIL LJ-IDX > LINK-JOB-COUNT
036300     .
036400 B301-99.
036500     EXIT.
036600
036700 B302-DISPATCH-ONE-JOB SECTION.
036800 B302-00.
036900     IF LINK-JOB-STATE (LJ-IDX) = "PENDING"
037000     AND LINK-JOB-PRIORITY-VAL (LJ-IDX) = W-TARGET-PRI-VAL
037100         PERFORM B303-LOCATE-JOB-PARTITION
037200         IF PART-FOUND AND LINK-PART-STATE (LP-IDX) = "UP"
037300             PERFORM B320-FIT-TEST
037400             IF JOB-FITS
037500                 PERFORM B310-START-JOB
037600             END-IF
037700         END-IF
037800     END-IF
037900     .
038000 B302-99.
038100     EXIT.
038200
038300*****************************************************************
038400* B320-FIT-TEST - CPUS/GPUS/MEMORY MUST ALL FIT THE PARTITION'S
038500* IDLE CAPACITY (TOTAL MINUS ALLOCATED).  A JOB THAT DOES NOT FIT
038600* IS SKIPPED WITHOUT BLOCKING LOWER-PRIORITY JOBS (BACKFILL).
038700*****************************************************************
038800 B320-FIT-TEST SECTION.
038900 B320-00.
039000     COMPUTE W-IDLE-CPUS = LINK-PART-TOTAL-CPUS (LP-IDX)
039100                         - LINK-PART-ALLOC-CPUS (LP-IDX)
039200     COMPUTE W-IDLE-GPUS = LINK-PART-TOTAL-GPUS (LP-IDX)
039300                         - LINK-PART-ALLOC-GPUS (LP-IDX)
039400     COMPUTE W-IDLE-MEM  = LINK-PART-TOTAL-MEM  (LP-IDX)
039500                         - LINK-PART-ALLOC-MEM  (LP-IDX)
039600     IF LINK-JOB-CPUS      (LJ-IDX) NOT > W-IDLE-CPUS
039700     AND LINK-JOB-GPUS      (LJ-IDX) NOT > W-IDLE-GPUS
039800     AND LINK-JOB-MEMORY-GB (LJ-IDX) NOT > W-IDLE-MEM
039900         SET JOB-FITS TO TRUE
040000     ELSE
040100         SET JOB-NO-FIT TO TRUE
040200     END-IF
040300     .
040400 B320-99.
040500     EXIT.
040600
040700 B310-START-JOB SECTION.
040800 B310-00.
040900     ADD LINK-JOB-CPUS      (LJ-IDX) TO LINK-PART-ALLOC-CPUS (LP-IDX)
041000     ADD LINK-JOB-GPUS      (LJ-IDX) TO LINK-PART-ALLOC-GPUS (LP-IDX)
041100     ADD LINK-JOB-MEMORY-GB (LJ-IDX) TO LINK-PART-ALLOC-MEM  (LP-IDX)
041200     SUBTRACT 1 FROM LINK-PART-JOBS-PEND (LP-IDX)
041300     ADD 1 TO LINK-PART-JOBS-RUN (LP-IDX)
041400     MOVE "RUNNING"            TO LINK-JOB-STATE      (LJ-IDX)
041500     MOVE LINK-CYCLE-TIMESTAMP TO LINK-JOB-START-TIME  (LJ-IDX)
041600     MOVE ZERO                 TO LINK-JOB-ELAPSED-SEC (LJ-IDX)
041700     PERFORM B315-ASSIGN-NODE
041800     ADD 1 TO LINK-JOBS-STARTED
041900     .
042000 B310-99.
042100     EXIT.
042200
042300*****************************************************************
042400* B315-ASSIGN-NODE - NODE-ID = <PARTITION>-NODE-NN WHERE NN =
042500* (JOB-ID MODULO PARTITION NODE COUNT) + 1, ZERO-PADDED TO TWO
042600* DIGITS (SEE PULSE-040 ABOVE).
042700*****************************************************************
042800 B315-ASSIGN-NODE SECTION.
042900 B315-00.
043000     DIVIDE LINK-JOB-ID-N (LJ-IDX) BY LINK-PART-TOTAL-NODES (LP-IDX)
043100             GIVING W-NODE-QUOT REMAINDER W-NODE-REM
043200     ADD 1 TO W-NODE-REM
043300     MOVE W-NODE-REM TO D-NUM2
043400     STRING LINK-PART-NAME (LP-IDX) DELIMITED BY SPACE
043500            "-node-"                DELIMITED BY SIZE
043600            D-NUM2                  DELIMITED BY SIZE
043700         INTO LINK-JOB-NODE-ID (LJ-IDX)
043800     .
043900 B315-99.
044000     EXIT.
044100
044200*****************************************************************
044300* B400-ACCOUNTING - RE-DERIVES EVERY PARTITION'S RUNNING/PENDING
044400* COUNT FROM THE JOB TABLE EACH CYCLE.  THIS IS THE CORRECTION
044500* NOTED IN PULSE-064 ABOVE FOR THE STALE PENDING COUNT LEFT BY A
044600* CANCELLED PENDING JOB.
044700*****************************************************************
044800 B400-ACCOUNTING SECTION.
044900 B400-00.
045000     PERFORM B410-RESET-PART-COUNTS VARYING LP-IDX FROM 1 BY 1
045100             UNTIL LP-IDX > K-PARTITION-COUNT
045200     PERFORM B420-TALLY-JOB VARYING LJ-IDX FROM 1 BY 1
045300             UNTIL LJ-IDX > LINK-JOB-COUNT
045400     .
045500 B400-99.
045600     EXIT.
045700
045800 B410-RESET-PART-COUNTS SECTION.
045900 B410-00.
046000     MOVE ZERO TO LINK-PART-JOBS-RUN  (LP-IDX)
046100     MOVE ZERO TO LINK-PART-JOBS-PEND (LP-IDX)
046200     .
046300 B410-99.
046400     EXIT.
046500
046600 B420-TALLY-JOB SECTION.
046700 B420-00.
046800     IF LINK-JOB-STATE (LJ-IDX) = "PENDING"
046900         PERFORM B303-LOCATE-JOB-PARTITION
047000         IF PART-FOUND
047100             ADD 1 TO LINK-PART-JOBS-PEND (LP-IDX)
047200         END-IF
047300     ELSE IF LINK-JOB-STATE (LJ-IDX) = "RUNNING"
047400         PERFORM B303-LOCATE-JOB-PARTITION
047500         IF PART-FOUND
047600             ADD 1 TO LINK-PART-JOBS-RUN (LP-IDX)
047700         END-IF
047800     END-IF
047900     .
048000 B420-99.
048100     EXIT.
