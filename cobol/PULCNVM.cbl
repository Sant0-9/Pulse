000100*****************************************************************
000200* PULCNVM.CBL                                                    *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PULCNVM.
000600 AUTHOR.        J BRENNAN.
000700 INSTALLATION.  WESTMARK UNIVERSITY COMPUTING CENTER.
000800 DATE-WRITTEN.  05/07/93.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*-----------------------------------------------------------------
001200* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001300* CONVERSATION-WINDOW TRIMMING MODULE FOR THE PULSE ADVISORY
001400* ASSISTANT LOG.  GIVEN AN ORDERED LIST OF MESSAGE RECORDS AND A
001500* WINDOW SIZE, RETURNS THE TRIMMED WINDOW: IF THE LIST FITS WITHIN
001600* THE WINDOW, KEEP IT ALL; OTHERWISE KEEP A LEADING SYSTEM MESSAGE
001700* (IF PRESENT) PLUS AS MANY OF THE MOST RECENT MESSAGES AS FIT.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* DATE      BY   TICKET     DESCRIPTION
002200* --------  ---  ---------  ----------------------------------
002300* 05/07/93  JB   PULSE-051  ORIGINAL VERSION -- CONVERTED FROM AN
002400*                           IN-HOUSE MESSAGE-WINDOW TEST-DRIVER
002500*                           SKELETON TO A CALLABLE MODULE PER OPS
002600*                           REQUEST.
002700* 09/14/94  JB   PULSE-067  DEFAULT WINDOW OF 20 MESSAGES APPLIED
002800*                           WHEN THE CALLER PASSES ZERO.
002900* 11/09/98  DK   PULSE-108  Y2K REVIEW -- NO DATE FIELDS OF ITS
003000*                           OWN, NO CHANGE REQUIRED.
003100* 06/17/00  CS   PULSE-123  LEADING-SYSTEM-MESSAGE TEST MOVED TO
003200*                           ITS OWN PARAGRAPH (B105) SO THE MAIN
003300*                           TRIM LOGIC READS TOP TO BOTTOM.
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     SWITCH-15 IS PULCNVM-TRACE-SW
003900         ON STATUS IS PULCNVM-TRACE-ON.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800*-------------------------------------------------------------*
004900* COMP-FELDER (BINARY/COMP WORK FIELDS) - PREFIX Cn = # DIGITS *
005000*-------------------------------------------------------------*
005100 01  COMP-FELDER.
005200     05  C4-START            PIC S9(04) COMP.
005300
005400     05  C4-X.
005500         10  FILLER          PIC X VALUE LOW-VALUE.
005600         10  C4-X2           PIC X.
005700     05  C4-NUM REDEFINES C4-X
005800                             PIC S9(04) COMP.
005900     05  FILLER              PIC X(04).
006000
006100*-------------------------------------------------------------*
006200* KONSTANTE-FELDER - PREFIX K                                  *
006300*-------------------------------------------------------------*
006400 01  KONSTANTE-FELDER.
006500     05  K-MODUL             PIC X(08) VALUE "PULCNVM ".
006600     05  K-DEFAULT-WINDOW    PIC 9(04) VALUE 20.
006700     05  FILLER              PIC X(04).
006800
006900*-------------------------------------------------------------*
007000* SCHALTER (SWITCHES)                                          *
007100*-------------------------------------------------------------*
007200 01  SCHALTER.
007300     05  LEAD-SYSTEM-SW      PIC X      VALUE "N".
007400         88  LEAD-IS-SYSTEM             VALUE "Y".
007500         88  LEAD-NOT-SYSTEM            VALUE "N".
007600     05  FILLER              PIC X(04).
007700
007800*-------------------------------------------------------------*
007900* WORK-FELDER (WORK AREAS)                                     *
008000*-------------------------------------------------------------*
008100 01  WORK-FELDER.
008200     05  W-EFFECTIVE-WINDOW  PIC 9(04).
008300
008400 LINKAGE SECTION.
008500*-------------------------------------------------------------*
008600* LINK-REC - HAND-DUPLICATED HERE AND IN PULCNV0/PULSDRV.       *
008700*-------------------------------------------------------------*
008800 01  LINK-REC.
008900     05  LINK-RC             PIC S9(04) COMP.
009000     05  LINK-MSG-COUNT      PIC 9(04) COMP.
009100     05  LINK-WINDOW-SIZE    PIC 9(04).
009200     05  LINK-WINDOW-SIZE-R REDEFINES LINK-WINDOW-SIZE.
009300         10  LINK-WINDOW-HI  PIC 9(02).
009400         10  LINK-WINDOW-LO  PIC 9(02).
009500     05  LINK-RESULT-COUNT   PIC 9(04) COMP.
009600     05  FILLER              PIC X(04).
009700
009800 01  LINK-MSG-TABLE.
009900     05  LINK-MSG-ENTRY OCCURS 200 TIMES INDEXED BY LM-IDX.
010000         10  LINK-MSG-ROLE       PIC X(09).
010100         10  LINK-MSG-CONTENT    PIC X(200).
010200         10  LINK-MSG-CONTENT-R REDEFINES LINK-MSG-CONTENT.
010300             15  LMC-FIRST-HALF  PIC X(100).
010400             15  LMC-SECOND-HALF PIC X(100).
010500
010600 01  LINK-RESULT-TABLE.
010700     05  LINK-RESULT-ENTRY OCCURS 200 TIMES INDEXED BY LR-IDX.
010800         10  LINK-RESULT-ROLE    PIC X(09).
010900         10  LINK-RESULT-CONTENT PIC X(200).
011000
011100 PROCEDURE DIVISION USING LINK-REC LINK-MSG-TABLE LINK-RESULT-TABLE.
011200*****************************************************************
011300* STEUERUNGS-SECTION (CONTROL SECTION)
011400*****************************************************************
011500 A100-STEUERUNG SECTION.
011600 A100-00.
011700     PERFORM C000-INIT
011800     PERFORM B100-TRIM
011900     MOVE ZERO TO LINK-RC
012000     EXIT PROGRAM
012100     .
012200 A100-99.
012300     EXIT.
012400
012500*****************************************************************
012600* C000-INIT - APPLY THE DEFAULT-WINDOW RULE (SEE PULSE-067 ABOVE)
012700*****************************************************************
012800 C000-INIT SECTION.
012900 C000-00.
013000     INITIALIZE SCHALTER
013100     MOVE ZERO TO LINK-RESULT-COUNT
013200     IF LINK-WINDOW-SIZE = ZERO
013300         MOVE K-DEFAULT-WINDOW TO W-EFFECTIVE-WINDOW
013400     ELSE
013500         MOVE LINK-WINDOW-SIZE TO W-EFFECTIVE-WINDOW
013600     END-IF
013700     .
013800 C000-99.
013900     EXIT.
014000
014100*****************************************************************
014200* B100-TRIM - THE LIST FITS AS-IS, OR IT DOES NOT AND MUST BE
014300* WINDOWED (SEE B105/B120/B130 BELOW).
014400*****************************************************************
014500 B100-TRIM SECTION.
014600 B100-00.
014700     IF LINK-MSG-COUNT NOT > W-EFFECTIVE-WINDOW
014800         PERFORM B110-COPY-ONE VARYING LM-IDX FROM 1 BY 1
014900                 UNTIL LM-IDX > LINK-MSG-COUNT
015000     ELSE
015100         PERFORM B105-CHECK-LEAD-SYSTEM
015200         IF LEAD-IS-SYSTEM
015300             PERFORM B120-KEEP-SYSTEM-PLUS-TAIL
015400         ELSE
015500             PERFORM B130-KEEP-TAIL-ONLY
015600         END-IF
015700     END-IF
015800     .
015900 B100-99.
016000     EXIT.
016100
016200 B105-CHECK-LEAD-SYSTEM SECTION.
016300 B105-00.
016400     IF LINK-MSG-ROLE (1) = "system"
016500         SET LEAD-IS-SYSTEM TO TRUE
016600     ELSE
016700         SET LEAD-NOT-SYSTEM TO TRUE
016800     END-IF
016900     .
017000 B105-99.
017100     EXIT.
017200
017300*****************************************************************
017400* B110-COPY-ONE - APPEND JOB TABLE ENTRY LM-IDX TO THE RESULT
017500* TABLE IN ORDER.
017600*****************************************************************
017700 B110-COPY-ONE SECTION.
017800 B110-00.
017900     ADD 1 TO LINK-RESULT-COUNT
018000     SET LR-IDX TO LINK-RESULT-COUNT
018100     MOVE LINK-MSG-ROLE (LM-IDX)    TO LINK-RESULT-ROLE (LR-IDX)
018200     MOVE LINK-MSG-CONTENT (LM-IDX) TO LINK-RESULT-CONTENT (LR-IDX)
018300     .
018400 B110-99.
018500     EXIT.
018600
018700*****************************************************************
018800* B120-KEEP-SYSTEM-PLUS-TAIL - LEADING SYSTEM MESSAGE PLUS THE
018900* LAST (WINDOW - 1) MESSAGES.
019000*****************************************************************
019100 B120-KEEP-SYSTEM-PLUS-TAIL SECTION.
019200 B120-00.
019300     SET LM-IDX TO 1
019400     PERFORM B110-COPY-ONE
019500     COMPUTE C4-START = LINK-MSG-COUNT - W-EFFECTIVE-WINDOW + 2
019600     PERFORM B110-COPY-ONE VARYING LM-IDX FROM C4-START BY 1
019700             UNTIL LM-IDX > LINK-MSG-COUNT
019800     .
019900 B120-99.
020000     EXIT.
020100
020200*****************************************************************
020300* B130-KEEP-TAIL-ONLY - THE LAST WINDOW MESSAGES, NO LEADING
020400* SYSTEM MESSAGE TO PRESERVE.
020500*****************************************************************
020600 B130-KEEP-TAIL-ONLY SECTION.
020700 B130-00.
020800     COMPUTE C4-START = LINK-MSG-COUNT - W-EFFECTIVE-WINDOW + 1
020900     PERFORM B110-COPY-ONE VARYING LM-IDX FROM C4-START BY 1
021000             UNTIL LM-IDX > LINK-MSG-COUNT
021100     .
021200 B130-99.
021300     EXIT.
