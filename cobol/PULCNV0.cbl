000100*****************************************************************
000200* PULCNV0.CBL                                                    *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PULCNV0.
000600 AUTHOR.        J BRENNAN.
000700 INSTALLATION.  WESTMARK UNIVERSITY COMPUTING CENTER.
000800 DATE-WRITTEN.  05/10/93.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*-----------------------------------------------------------------
001200* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001300* TESTDRIVER FUER MODUL PULCNVM (CONVERSATION-WINDOW TRIMMING).
001400* DRIVES A CANNED 25-MESSAGE CONVERSATION THROUGH THREE WINDOW
001500* CASES: FITS-AS-IS, LEADING-SYSTEM-MESSAGE TRIM, AND NO-SYSTEM-
001600* MESSAGE TRIM.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* DATE      BY   TICKET     DESCRIPTION
002100* --------  ---  ---------  ----------------------------------
002200* 05/10/93  JB   PULSE-052  ORIGINAL VERSION -- TWO TEST CASES:
002300*                           SHORT LIST (NO TRIM) AND LONG LIST
002400*                           WITH A LEADING SYSTEM MESSAGE.
002500* 09/14/94  JB   PULSE-068  ADDED THE NO-LEADING-SYSTEM-MESSAGE
002600*                           TEST CASE (SAME 25 MESSAGES, ROLE OF
002700*                           MESSAGE 1 CHANGED TO USER).
002800* 11/09/98  DK   PULSE-109  Y2K REVIEW -- NO DATE FIELDS OF ITS
002900*                           OWN, NO CHANGE REQUIRED.
003000* 06/17/00  CS   PULSE-124  RE-RUN AGAINST PULCNVM'S B105 SPLIT
003100*                           (PULSE-123) -- NO DRIVER CHANGE
003200*                           NEEDED, ALL THREE CASES STILL PASS.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     SWITCH-15 IS PULCNV0-TRACE-SW
003800         ON STATUS IS PULCNV0-TRACE-ON.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700*-------------------------------------------------------------*
004800* COMP-FELDER (BINARY/COMP WORK FIELDS) - PREFIX Cn = # DIGITS *
004900*-------------------------------------------------------------*
005000 01  COMP-FELDER.
005100     05  C4-I                PIC S9(04) COMP.
005200     05  C4-QUOT             PIC S9(04) COMP.
005300     05  C4-REM              PIC S9(04) COMP.
005400     05  FILLER              PIC X(04).
005500
005600*-------------------------------------------------------------*
005700* DISPLAY-FELDER - PREFIX D                                    *
005800*-------------------------------------------------------------*
005900 01  DISPLAY-FELDER.
006000     05  D-COUNT             PIC ZZZ9.
006100
006200*-------------------------------------------------------------*
006300* KONSTANTE-FELDER - PREFIX K                                  *
006400*-------------------------------------------------------------*
006500 01  KONSTANTE-FELDER.
006600     05  K-MODUL             PIC X(08) VALUE "PULCNV0 ".
006700     05  K-TEST-COUNT        PIC 9(02) COMP VALUE 3.
006800     05  K-MSG-COUNT         PIC 9(02) COMP VALUE 25.
006900     05  FILLER              PIC X(04).
007000
007100*-------------------------------------------------------------*
007200* SCHALTER (SWITCHES)                                          *
007300*-------------------------------------------------------------*
007400 01  SCHALTER.
007500     05  PRG-STATUS          PIC 9      VALUE ZERO.
007600         88  PRG-OK                     VALUE ZERO.
007700         88  PRG-ABBRUCH                VALUE 1.
007800     05  FILLER              PIC X(04).
007900
008000*-------------------------------------------------------------*
008100* WORK-FELDER (WORK AREAS)                                     *
008200*-------------------------------------------------------------*
008300 01  WORK-FELDER.
008400     05  W-DUMMY             PIC X(02).
008500 01  ZEILE                   PIC X(80) VALUE SPACES.
008600
008700*-------------------------------------------------------------*
008800* CANNED TEST CASES - EACH ROW SUPPLIES A WINDOW SIZE AND A     *
008900* LABEL; ALL THREE RUN AGAINST THE SAME 25-MESSAGE LIST BELOW.  *
009000*-------------------------------------------------------------*
009100 01  TEST-CASE-LITERALS.
009200*    TEST 1 -- WINDOW OF 30, LIST FITS AS-IS
009300     05  FILLER  PIC X(12) VALUE "0030FITS-ALL".
009400*    TEST 2 -- WINDOW OF 10, LEADING SYSTEM MESSAGE PRESERVED
009500     05  FILLER  PIC X(12) VALUE "0010SYS-KEPT".
009600*    TEST 3 -- DEFAULT WINDOW (ZERO PASSED), NO SYSTEM LEAD
009700     05  FILLER  PIC X(12) VALUE "0000NO-SYS  ".
009800 01  TEST-CASE-TABLE REDEFINES TEST-CASE-LITERALS.
009900     05  TEST-CASE-ENTRY OCCURS 3 TIMES INDEXED BY TC-IDX.
010000         10  TC-WINDOW-SIZE      PIC 9(04).
010100         10  TC-LABEL            PIC X(08).
010200
010300 LINKAGE SECTION.
010400*-------------------------------------------------------------*
010500* LINK-REC / LINK-MSG-TABLE / LINK-RESULT-TABLE - HAND-        *
010600* DUPLICATED HERE SINCE THIS DRIVER OWNS ITS OWN CANNED DATA.   *
010700*-------------------------------------------------------------*
010800 01  LINK-REC.
010900     05  LINK-RC             PIC S9(04) COMP.
011000     05  LINK-MSG-COUNT      PIC 9(04) COMP.
011100     05  LINK-WINDOW-SIZE    PIC 9(04).
011200     05  LINK-WINDOW-SIZE-R REDEFINES LINK-WINDOW-SIZE.
011300         10  LINK-WINDOW-HI  PIC 9(02).
011400         10  LINK-WINDOW-LO  PIC 9(02).
011500     05  LINK-RESULT-COUNT   PIC 9(04) COMP.
011600     05  FILLER              PIC X(04).
011700
011800 01  LINK-MSG-TABLE.
011900     05  LINK-MSG-ENTRY OCCURS 200 TIMES INDEXED BY LM-IDX.
012000         10  LINK-MSG-ROLE       PIC X(09).
012100         10  LINK-MSG-CONTENT    PIC X(200).
012200         10  LINK-MSG-CONTENT-R REDEFINES LINK-MSG-CONTENT.
012300             15  LMC-FIRST-HALF  PIC X(100).
012400             15  LMC-SECOND-HALF PIC X(100).
012500
012600 01  LINK-RESULT-TABLE.
012700     05  LINK-RESULT-ENTRY OCCURS 200 TIMES INDEXED BY LR-IDX.
012800         10  LINK-RESULT-ROLE    PIC X(09).
012900         10  LINK-RESULT-CONTENT PIC X(200).
013000
013100 PROCEDURE DIVISION.
013200*****************************************************************
013300* STEUERUNGS-SECTION (CONTROL SECTION)
013400*****************************************************************
013500 A100-STEUERUNG SECTION.
013600 A100-00.
013700     PERFORM B000-VORLAUF
013800     IF PRG-ABBRUCH
013900         CONTINUE
014000     ELSE
014100         PERFORM B100-VERARBEITUNG
014200     END-IF
014300     PERFORM B090-ENDE
014400     STOP RUN
014500     .
014600 A100-99.
014700     EXIT.
014800
014900 B000-VORLAUF SECTION.
015000 B000-00.
015100     PERFORM C000-INIT
015200     PERFORM C100-INIT-MESSAGES
015300     .
015400 B000-99.
015500     EXIT.
015600
015700 B090-ENDE SECTION.
015800 B090-00.
015900     DISPLAY "<EOF>"
016000     .
016100 B090-99.
016200     EXIT.
016300
016400*****************************************************************
016500* B100-VERARBEITUNG - RUN EACH CANNED TEST CASE AGAINST PULCNVM
016600* AND DISPLAY THE RESULT MESSAGE COUNT.
016700*****************************************************************
016800 B100-VERARBEITUNG SECTION.
016900 B100-00.
017000     PERFORM B110-RUN-ONE-TEST VARYING TC-IDX FROM 1 BY 1
017100             UNTIL TC-IDX > K-TEST-COUNT
017200     .
017300 B100-99.
017400     EXIT.
017500
017600 B110-RUN-ONE-TEST SECTION.
017700 B110-00.
017800     MOVE K-MSG-COUNT              TO LINK-MSG-COUNT
017900     MOVE TC-WINDOW-SIZE (TC-IDX)  TO LINK-WINDOW-SIZE
018000     IF TC-IDX = 3
018100         MOVE "user     " TO LINK-MSG-ROLE (1)
018200     ELSE
018300         MOVE "system   " TO LINK-MSG-ROLE (1)
018400     END-IF
018500     CALL "PULCNVM" USING LINK-REC LINK-MSG-TABLE LINK-RESULT-TABLE
018600     MOVE LINK-RESULT-COUNT TO D-COUNT
018700     STRING TC-LABEL (TC-IDX) DELIMITED BY SPACE,
018800            " - RESULT MESSAGES: " DELIMITED BY SIZE,
018900            D-COUNT                DELIMITED BY SIZE,
019000            " / LEADING ROLE: "    DELIMITED BY SIZE,
019100            LINK-RESULT-ROLE (1)   DELIMITED BY SIZE
019200     INTO ZEILE
019300     DISPLAY ZEILE
019400     MOVE SPACES TO ZEILE
019500     .
019600 B110-99.
019700     EXIT.
019800
019900 C000-INIT SECTION.
020000 C000-00.
020100     INITIALIZE SCHALTER
020200     .
020300 C000-99.
020400     EXIT.
020500
020600*****************************************************************
020700* C100-INIT-MESSAGES - LOAD A CANNED 25-MESSAGE CONVERSATION,
020800* ALTERNATING USER/ASSISTANT ROLES, WITH MESSAGE 1 SET UP AS A
020900* SYSTEM MESSAGE (B110 OVERRIDES IT FOR THE NO-SYSTEM-LEAD CASE).
021000*****************************************************************
021100 C100-INIT-MESSAGES SECTION.
021200 C100-00.
021300     MOVE "system   "               TO LINK-MSG-ROLE (1)
021400     MOVE "YOU ARE THE PULSE CLUSTER ADVISOR."
021500                                     TO LINK-MSG-CONTENT (1)
021600     PERFORM C110-INIT-ONE-MESSAGE VARYING C4-I FROM 2 BY 1
021700             UNTIL C4-I > K-MSG-COUNT
021800     .
021900 C100-99.
022000     EXIT.
022100
022200 C110-INIT-ONE-MESSAGE SECTION.
022300 C110-00.
022400     DIVIDE C4-I BY 2 GIVING C4-QUOT REMAINDER C4-REM
022500     IF C4-REM = ZERO
022600         MOVE "user     " TO LINK-MSG-ROLE (C4-I)
022700     ELSE
022800         MOVE "assistant" TO LINK-MSG-ROLE (C4-I)
022900     END-IF
023000     MOVE "TURN OF THE SAMPLE CONVERSATION"
023100                          TO LINK-MSG-CONTENT (C4-I)
023200     .
023300 C110-99.
023400     EXIT.
