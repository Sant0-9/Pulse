000100*****************************************************************
000200* PULSDRV.CBL                                                    *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PULSDRV.
000600 AUTHOR.        R HALVORSEN.
000700 INSTALLATION.  WESTMARK UNIVERSITY COMPUTING CENTER.
000800 DATE-WRITTEN.  02/09/87.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*-----------------------------------------------------------------
001200* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001300* PRODUCTION DRIVER FOR THE PULSE WORKLOAD MANAGER.  READS THE
001400* SUBMISSIONS FILE AND ADMITS EACH JOB THROUGH PULSUBM, RUNS THE
001500* SCHEDULING CYCLE THROUGH PULSCHM ONE SIMULATED CLOCK TICK AT A
001600* TIME UNTIL THE JOB TABLE DRAINS, RECOMPUTES WORKLOAD ACCOUNTING,
001700* AND WRITES THE CLUSTER-STATUS AND CLUSTER-SUMMARY REPORTS TO
001800* SUMMARY-RPT.  OWNS THE MASTER JOB AND PARTITION TABLES PASSED BY
001900* REFERENCE TO EVERY CALLABLE MODULE.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* DATE      BY   TICKET     DESCRIPTION
002400* --------  ---  ---------  ----------------------------------
002500* 02/09/87  RH   PULSE-002  ORIGINAL VERSION -- SUBMISSION PHASE
002600*                           AND SINGLE-CYCLE SCHEDULING CALL ONLY,
002700*                           NO REPORTS.
002800* 09/02/88  RH   PULSE-013  MULTI-CYCLE SCHEDULING LOOP ADDED --
002900*                           DRIVES PULSCHM ONCE PER SIMULATED TICK
003000*                           UNTIL THE JOB TABLE DRAINS OR THE TICK
003100*                           CEILING IS REACHED.
003200* 05/19/90  DK   PULSE-029  FOUR FIXED PARTITIONS (GPU/CPU/HIGHMEM/
003300*                           DEBUG) LOADED FROM A LITERAL TABLE AT
003400*                           START-UP RATHER THAN A CONTROL FILE.
003500* 07/22/93  JB   PULSE-060  WORKLOAD-ACCOUNTING SECTION ADDED --
003600*                           PER-PARTITION, PER-USER, PER-ACCOUNT
003700*                           TALLIES AND THE 24-HOUR COMPLETED/
003800*                           FAILED COUNTS FOR THE CLUSTER SUMMARY.
003900* 03/14/94  JB   PULSE-065  CLUSTER-STATUS REPORT BUILDER ADDED --
004000*                           HEADER, ALERTS, RECENT JOBS AND NODE-
004100*                           METRICS SECTIONS WRITTEN TO SUMMARY-RPT
004200*                           AHEAD OF THE CLUSTER-SUMMARY BLOCK.
004300* 04/02/95  JB   PULSE-073  RECENT-JOBS SECTION NOW CALLS PULLSTM
004400*                           INSTEAD OF SCANNING THE JOB TABLE HERE
004500*                           A SECOND TIME.
004600* 08/30/96  CS   PULSE-087  ALERT AND NODE-METRIC TABLES CARRIED AS
004700*                           A SMALL CANNED SET PENDING THE OPS
004800*                           MONITORING FEED (SEE PULSE-087 TICKET).
004900* 11/09/98  DK   PULSE-110  Y2K REVIEW -- WS-CYCLE-TIMESTAMP AND ALL
005000*                           DERIVED TIMESTAMPS WINDOWED TO A FULL
005100*                           4-DIGIT YEAR; NO 2-DIGIT YEAR FIELDS
005200*                           REMAIN IN THIS PROGRAM.
005300* 06/17/00  CS   PULSE-120  TICK CEILING RAISED FROM 200 TO 2000 --
005400*                           LARGE BATCHES OF LONG TIME-LIMIT JOBS
005500*                           WERE HITTING THE OLD CEILING BEFORE
005600*                           DRAINING.
005700* 03/11/02  MO   PULSE-133  CLUSTER-SUMMARY REPORT'S PER-PARTITION
005800*                           CONTROL LISTING ADDED BELOW THE STATUS
005900*                           REPORT (SAME SUMMARY-RPT FILE).
006000* 09/16/03  MO   PULSE-134  PARTITION LINE (S603) NOW SHOWS
006100*                           ALLOCATED CPUS/GPUS/MEM, NOT JUST
006200*                           TOTAL AND IDLE.  ALSO CORRECTED SEVEN
006300*                           CANNED NODE-METRIC LITERALS (C210) THAT
006400*                           WERE STORING WHOLE-PERCENT VALUES
006500*                           INSTEAD OF THE INTENDED TENTHS.
006600*-----------------------------------------------------------------
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     SWITCH-15 IS PULSDRV-TRACE-SW
007100         ON STATUS IS PULSDRV-TRACE-ON.
007200 
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SUBMISSIONS-FILE ASSIGN TO "SUBMIT"
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700     SELECT JOBLOG-FILE      ASSIGN TO "JOBLOG"
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900     SELECT SUMMARY-RPT-FILE ASSIGN TO "SUMRPT"
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100 
008200 DATA DIVISION.
008300 FILE SECTION.
008400*-------------------------------------------------------------*
008500* SUBMISSIONS-FILE - ONE FIXED 120-BYTE JOB-SUBMISSION RECORD   *
008600* PER LINE.                                                     *
008700*-------------------------------------------------------------*
008800 FD  SUBMISSIONS-FILE.
008900 01  SUB-REC.
009000     05  SUB-NAME            PIC X(30).
009100     05  SUB-PARTITION       PIC X(08).
009200     05  SUB-PRIORITY        PIC X(06).
009300     05  SUB-CPUS            PIC 9(04).
009400     05  SUB-GPUS            PIC 9(02).
009500     05  SUB-MEMORY-GB       PIC 9(04)V9.
009600     05  SUB-TIME-LIMIT      PIC 9(05).
009700     05  SUB-ACCOUNT         PIC X(16).
009800     05  SUB-USER            PIC X(16).
009900     05  FILLER              PIC X(28).
010000 
010100 FD  JOBLOG-FILE.
010200 01  JOBLOG-REC              PIC X(80).
010300 
010400 FD  SUMMARY-RPT-FILE.
010500 01  SUMMARY-RPT-REC         PIC X(132).
010600 
010700 WORKING-STORAGE SECTION.
010800*-------------------------------------------------------------*
010900* COMP-FELDER (BINARY/COMP WORK FIELDS) - PREFIX Cn = # DIGITS *
011000*-------------------------------------------------------------*
011100 01  COMP-FELDER.
011200     05  C4-TICK             PIC S9(04) COMP.
011300     05  C4-PI                PIC S9(04) COMP.
011400     05  C6-NOW-SEC          PIC S9(06) COMP.
011500     05  C6-END-SEC          PIC S9(06) COMP.
011600     05  C6-ELAPSED-SEC      PIC S9(07) COMP.
011700     05  C4-IDLE-CPUS        PIC S9(05) COMP.
011800     05  C4-IDLE-GPUS        PIC S9(03) COMP.
011900     05  C6-IDLE-MEM         PIC S9(05)V9 COMP.
012000     05  FILLER              PIC X(04).
012100 
012200*-------------------------------------------------------------*
012300* DISPLAY-FELDER - PREFIX D                                    *
012400*-------------------------------------------------------------*
012500 01  DISPLAY-FELDER.
012600     05  D-NUM2              PIC ZZ9.
012700     05  D-NUM4              PIC ZZZ9.
012800     05  D-NUM5              PIC ZZZZ9.
012900     05  D-NUM6              PIC ZZZZZ9.
013000     05  D-MEM               PIC ZZZZ9.9.
013100     05  D-MEM2              PIC ZZZZ9.9.
013200     05  D-MEM3              PIC ZZZZ9.9.
013300     05  D-PCT               PIC ZZ9.
013400     05  D-PCT2              PIC ZZ9.
013500     05  D-PCT3              PIC ZZ9.
013600     05  FILLER              PIC X(04).
013700 
013800*-------------------------------------------------------------*
013900* KONSTANTE-FELDER - PREFIX K                                  *
014000*-------------------------------------------------------------*
014100 01  KONSTANTE-FELDER.
014200     05  K-MODUL             PIC X(08) VALUE "PULSDRV ".
014300     05  K-PARTITION-COUNT   PIC 9(02) COMP VALUE 4.
014400     05  K-ALERT-COUNT       PIC 9(02) COMP VALUE 2.
014500     05  K-NODEMET-COUNT     PIC 9(02) COMP VALUE 4.
014600     05  K-TICK-LIMIT        PIC 9(04) COMP VALUE 2000.
014700     05  K-RUN-START-TIME    PIC 9(14) VALUE 20000103080000.
014800     05  FILLER              PIC X(04).
014900 
015000*-------------------------------------------------------------*
015100* SCHALTER (SWITCHES / CONDITIONAL FIELDS)                     *
015200*-------------------------------------------------------------*
015300 01  SCHALTER.
015400     05  SUB-FILE-STATUS     PIC X      VALUE "N".
015500         88  SUB-EOF                    VALUE "Y".
015600     05  ACTIVE-JOBS-SW      PIC X      VALUE "Y".
015700         88  JOBS-STILL-ACTIVE          VALUE "Y".
015800         88  JOBS-ALL-DONE              VALUE "N".
015900     05  USER-FOUND-SW       PIC X      VALUE "N".
016000         88  USER-FOUND                 VALUE "Y".
016100     05  ACCT-FOUND-SW       PIC X      VALUE "N".
016200         88  ACCOUNT-FOUND              VALUE "Y".
016300     05  JOB-FOUND-SW        PIC X      VALUE "N".
016400         88  RESULT-JOB-FOUND           VALUE "Y".
016500     05  FILLER              PIC X(04).
016600 
016700*-------------------------------------------------------------*
016800* WORK-FELDER (WORK AREAS)                                     *
016900*-------------------------------------------------------------*
017000 01  WORK-FELDER.
017100     05  WS-SEV-UPPER        PIC X(10).
017200     05  WS-LOOKUP-JOB-ID    PIC X(06).
017300     05  FILLER              PIC X(04).
017400 01  ZEILE                   PIC X(132) VALUE SPACES.
017500 
017600*-------------------------------------------------------------*
017700* WS-PARTITION-LITERALS/TABLE - THE FOUR FIXED PARTITIONS,      *
017800* LOADED AT START-UP BY C100-INIT-PARTITIONS (SEE PULSE-029     *
017900* ABOVE).  COLUMNS: NAME(8) STATE(8) NODES(3) CPUS(5) GPUS(3)   *
018000* MEM-TENTHS(6) MAXTIME-MIN(5) DEFLTTIME-MIN(5).                *
018100*-------------------------------------------------------------*
018200 01  WS-PARTITION-LITERALS.
018300     05  FILLER  PIC X(43) VALUE "gpu     UP      004002560320819200720000060".
018400     05  FILLER  PIC X(43) VALUE "cpu     UP      004007680000409601008000120".
018500     05  FILLER  PIC X(43) VALUE "highmem UP      002003840000819200432000240".
018600     05  FILLER  PIC X(43) VALUE "debug   UP      001000160020012800003000010".
018700 01  WS-PARTITION-INIT-TABLE REDEFINES WS-PARTITION-LITERALS.
018800     05  WS-PI-ENTRY OCCURS 4 TIMES INDEXED BY PI-IDX.
018900         10  WS-PI-NAME          PIC X(08).
019000         10  WS-PI-STATE         PIC X(08).
019100         10  WS-PI-NODES         PIC 9(03).
019200         10  WS-PI-CPUS          PIC 9(05).
019300         10  WS-PI-GPUS          PIC 9(03).
019400         10  WS-PI-MEM           PIC 9(05)V9.
019500         10  WS-PI-MAXTIME       PIC 9(05).
019600         10  WS-PI-DEFLTTIME     PIC 9(05).
019700 
019800*-------------------------------------------------------------*
019900* WS-PART-TABLE - MASTER PARTITION TABLE, OWNED HERE, PASSED   *
020000* BY REFERENCE AS LINK-PART-TABLE TO EVERY MODULE THAT NEEDS   *
020100* IT.                                                          *
020200*-------------------------------------------------------------*
020300 01  WS-PART-TABLE.
020400     05  WS-PART-ENTRY OCCURS 8 TIMES INDEXED BY WP-IDX.
020500         10  WS-PART-NAME           PIC X(08).
020600         10  WS-PART-STATE          PIC X(08).
020700         10  WS-PART-TOTAL-NODES    PIC 9(03).
020800         10  WS-PART-TOTAL-CPUS     PIC 9(05).
020900         10  WS-PART-TOTAL-GPUS     PIC 9(03).
021000         10  WS-PART-TOTAL-MEM      PIC 9(05)V9.
021100         10  WS-PART-ALLOC-CPUS     PIC 9(05).
021200         10  WS-PART-ALLOC-GPUS     PIC 9(03).
021300         10  WS-PART-ALLOC-MEM      PIC 9(05)V9.
021400         10  WS-PART-MAX-TIME       PIC 9(05).
021500         10  WS-PART-DEFLT-TIME     PIC 9(05).
021600         10  WS-PART-JOBS-RUN       PIC 9(04).
021700         10  WS-PART-JOBS-PEND      PIC 9(04).
021800         10  FILLER                 PIC X(04).
021900 
022000*-------------------------------------------------------------*
022100* WS-JOB-TABLE - MASTER JOB TABLE, OWNED HERE, PASSED BY       *
022200* REFERENCE AS LINK-JOB-TABLE TO EVERY MODULE.  WS-JOB-END-    *
022300* TIME-R ADDED HERE (NOT PRESENT IN THE MODULES' OWN COPIES)   *
022400* FOR THE 24-HOUR ACCOUNTING WINDOW TEST -- SEE S430/S440.     *
022500*-------------------------------------------------------------*
022600 01  WS-JOB-TABLE.
022700     05  WS-JOB-COUNT        PIC 9(05) COMP.
022800     05  WS-JOB-ENTRY OCCURS 500 TIMES INDEXED BY WJ-IDX.
022900         10  WS-JOB-ID              PIC X(06).
023000         10  WS-JOB-ID-N REDEFINES WS-JOB-ID PIC 9(06).
023100         10  WS-JOB-NAME            PIC X(30).
023200         10  WS-JOB-PARTITION       PIC X(08).
023300         10  WS-JOB-PRIORITY        PIC X(06).
023400         10  WS-JOB-PRIORITY-VAL    PIC 9(03).
023500         10  WS-JOB-CPUS            PIC 9(04).
023600         10  WS-JOB-GPUS            PIC 9(02).
023700         10  WS-JOB-MEMORY-GB       PIC 9(04)V9.
023800         10  WS-JOB-TIME-LIMIT      PIC 9(05).
023900         10  WS-JOB-ACCOUNT         PIC X(16).
024000         10  WS-JOB-USER            PIC X(16).
024100         10  WS-JOB-STATE           PIC X(12).
024200         10  WS-JOB-EXIT-CODE       PIC S9(03).
024300         10  WS-JOB-NODE-ID         PIC X(16).
024400         10  WS-JOB-SUBMIT-TIME     PIC 9(14).
024500         10  WS-JOB-SUBMIT-TIME-R REDEFINES
024600                 WS-JOB-SUBMIT-TIME.
024700             15  WJST-YYYY          PIC 9(04).
024800             15  WJST-MM            PIC 9(02).
024900             15  WJST-DD            PIC 9(02).
025000             15  WJST-HH            PIC 9(02).
025100             15  WJST-MIN           PIC 9(02).
025200             15  WJST-SS            PIC 9(02).
025300         10  WS-JOB-START-TIME      PIC 9(14).
025400         10  WS-JOB-END-TIME        PIC 9(14).
025500         10  WS-JOB-END-TIME-R REDEFINES
025600                 WS-JOB-END-TIME.
025700             15  WJET-YYYY          PIC 9(04).
025800             15  WJET-MM            PIC 9(02).
025900             15  WJET-DD            PIC 9(02).
026000             15  WJET-HH            PIC 9(02).
026100             15  WJET-MIN           PIC 9(02).
026200             15  WJET-SS            PIC 9(02).
026300         10  WS-JOB-PLAN-RUN-SEC    PIC 9(06).
026400         10  WS-JOB-PLAN-OUTCOME    PIC X(01).
026500         10  WS-JOB-ELAPSED-SEC     PIC 9(06).
026600         10  FILLER                 PIC X(07).
026700 
026800*-------------------------------------------------------------*
026900* WS-CYCLE-TIMESTAMP - THE DRIVER'S SIMULATED CLOCK, ADVANCED  *
027000* ONE SECOND PER TICK BY U210-ADVANCE-CLOCK.                   *
027100*-------------------------------------------------------------*
027200 01  WS-CYCLE-TIMESTAMP      PIC 9(14).
027300 01  WS-CYCLE-TIMESTAMP-R REDEFINES WS-CYCLE-TIMESTAMP.
027400     05  WS-CYCLE-YYYY       PIC 9(04).
027500     05  WS-CYCLE-MM         PIC 9(02).
027600     05  WS-CYCLE-DD         PIC 9(02).
027700     05  WS-CYCLE-HH         PIC 9(02).
027800     05  WS-CYCLE-MIN        PIC 9(02).
027900     05  WS-CYCLE-SS         PIC 9(02).
028000 
028100*-------------------------------------------------------------*
028200* WS-ALERT-TABLE / WS-NODEMET-TABLE - A SMALL CANNED SET       *
028300* PENDING THE OPS MONITORING FEED (SEE PULSE-087 ABOVE); A     *
028400* FULL INSTALLATION LOADS THESE FROM THE OPERATIONS CONTROL    *
028500* FILE INSTEAD OF C200/C210 BELOW.                             *
028600*-------------------------------------------------------------*
028700 01  WS-ALERT-COUNT          PIC 9(02) COMP VALUE ZERO.
028800 01  WS-ALERT-TABLE.
028900     05  WS-ALERT-ENTRY OCCURS 10 TIMES INDEXED BY WA-IDX.
029000         10  WS-ALERT-NAME       PIC X(30).
029100         10  WS-ALERT-SEVERITY   PIC X(10).
029200         10  WS-ALERT-NODE       PIC X(16).
029300         10  FILLER              PIC X(04).
029400 
029500 01  WS-NODEMET-COUNT        PIC 9(02) COMP VALUE ZERO.
029600 01  WS-NODEMET-TABLE.
029700     05  WS-NODEMET-ENTRY OCCURS 20 TIMES INDEXED BY WN-IDX.
029800         10  WS-NM-NODE-ID       PIC X(16).
029900         10  WS-NM-CPU-UTIL      PIC 9(03)V9.
030000         10  WS-NM-GPU-UTIL      PIC 9(03)V9.
030100         10  WS-NM-GPU-TEMP      PIC 9(03)V9.
030200         10  WS-NM-STATUS        PIC X(08).
030300         10  FILLER              PIC X(04).
030400 
030500*-------------------------------------------------------------*
030600* WS-USER-TALLY / WS-ACCT-TALLY - RUNNING/PENDING COUNTS BY    *
030700* USER AND BY ACCOUNT, BUILT FRESH EACH RUN BY S400-ACCOUNTING-*
030800* PHASE.  UNSORTED, LINEAR SEARCH-OR-ADD (SAME IDIOM AS         *
030900* PULSCHM'S B303-LOCATE-JOB-PARTITION).                        *
031000*-------------------------------------------------------------*
031100 01  WS-USER-COUNT           PIC 9(04) COMP VALUE ZERO.
031200 01  WS-USER-TALLY-TABLE.
031300     05  WS-USER-TALLY OCCURS 50 TIMES INDEXED BY UT-IDX.
031400         10  UT-USER             PIC X(16).
031500         10  UT-RUNNING          PIC 9(04) COMP.
031600         10  UT-PENDING          PIC 9(04) COMP.
031700         10  FILLER              PIC X(04).
031800 
031900 01  WS-ACCT-COUNT           PIC 9(04) COMP VALUE ZERO.
032000 01  WS-ACCT-TALLY-TABLE.
032100     05  WS-ACCT-TALLY OCCURS 50 TIMES INDEXED BY AT-IDX.
032200         10  AT-ACCOUNT          PIC X(16).
032300         10  AT-RUNNING          PIC 9(04) COMP.
032400         10  AT-PENDING          PIC 9(04) COMP.
032500         10  FILLER              PIC X(04).
032600 
032700*-------------------------------------------------------------*
032800* WS-QUEUE-* - QUEUE-DEPTH COUNTS BY STATE, REBUILT EACH RUN   *
032900* BY S400-ACCOUNTING-PHASE.  SUSPENDED/COMPLETING ARE CARRIED  *
033000* FOR RECORD-CONTRACT COMPLETENESS -- THE DETERMINISTIC ENGINE *
033100* NEVER PRODUCES EITHER STATE.                                 *
033200*-------------------------------------------------------------*
033300 01  WS-QUEUE-COUNTS.
033400     05  WS-QUEUE-PENDING    PIC 9(04) COMP.
033500     05  WS-QUEUE-RUNNING    PIC 9(04) COMP.
033600     05  WS-QUEUE-SUSPENDED  PIC 9(04) COMP.
033700     05  WS-QUEUE-COMPLETING PIC 9(04) COMP.
033800     05  WS-COMPLETED-24H    PIC 9(05) COMP.
033900     05  WS-FAILED-24H       PIC 9(05) COMP.
034000     05  FILLER              PIC X(04).
034100 
034200*-------------------------------------------------------------*
034300* WS-CLUSTER-SUMMARY - BUILT BY S500-BUILD-SUMMARY, PRINTED BY *
034400* S600-FORMAT-SUMMARY-RPT.                                     *
034500*-------------------------------------------------------------*
034600 01  WS-CLUSTER-SUMMARY.
034700     05  SUM-TOTAL-NODES     PIC 9(04).
034800     05  SUM-TOTAL-CPUS      PIC 9(06).
034900     05  SUM-TOTAL-GPUS      PIC 9(04).
035000     05  SUM-TOTAL-MEM-GB    PIC 9(06)V9.
035100     05  SUM-ALLOC-CPUS      PIC 9(06).
035200     05  SUM-ALLOC-GPUS      PIC 9(04).
035300     05  SUM-ALLOC-MEM-GB    PIC 9(06)V9.
035400     05  SUM-JOBS-PENDING    PIC 9(04).
035500     05  SUM-JOBS-RUNNING    PIC 9(04).
035600     05  SUM-COMPLETED-24H   PIC 9(05).
035700     05  SUM-FAILED-24H      PIC 9(05).
035800     05  SUM-PARTITIONS      PIC 9(02).
035900     05  SUM-NODES-ONLINE    PIC 9(04).
036000     05  SUM-GPUS-ACTIVE     PIC 9(04).
036100     05  FILLER              PIC X(04).
036200 
036300*-------------------------------------------------------------*
036400* WS-SUBM-CALL - HAND-DUPLICATED COPY OF PULSUBM'S LINK-REC.   *
036500*-------------------------------------------------------------*
036600 01  WS-SUBM-CALL.
036700     05  WS-SUBM-RC          PIC S9(04) COMP.
036800     05  WS-SUBM-DATA.
036900         10  WS-SUBM-NAME           PIC X(30).
037000         10  WS-SUBM-PARTITION      PIC X(08).
037100         10  WS-SUBM-PRIORITY       PIC X(06).
037200         10  WS-SUBM-CPUS           PIC 9(04).
037300         10  WS-SUBM-GPUS           PIC 9(02).
037400         10  WS-SUBM-MEMORY-GB      PIC 9(04)V9.
037500         10  WS-SUBM-TIME-LIMIT     PIC 9(05).
037600         10  WS-SUBM-ACCOUNT        PIC X(16).
037700         10  WS-SUBM-USER           PIC X(16).
037800     05  WS-SUBM-SUBMIT-TIME PIC 9(14).
037900     05  WS-SUBM-REJECT-REASON PIC X(40).
038000     05  WS-SUBM-NEW-JOB-ID  PIC X(06).
038100     05  FILLER              PIC X(04).
038200 
038300*-------------------------------------------------------------*
038400* WS-SCHM-CALL - HAND-DUPLICATED COPY OF PULSCHM'S LINK-REC.   *
038500*-------------------------------------------------------------*
038600 01  WS-SCHM-CALL.
038700     05  WS-SCHM-RC          PIC S9(04) COMP.
038800     05  WS-SCHM-CYCLE-TIMESTAMP PIC 9(14).
038900     05  WS-SCHM-JOBS-STARTED   PIC 9(04) COMP.
039000     05  WS-SCHM-JOBS-TIMEDOUT  PIC 9(04) COMP.
039100     05  WS-SCHM-JOBS-COMPLETED PIC 9(04) COMP.
039200     05  WS-SCHM-JOBS-FAILED    PIC 9(04) COMP.
039300     05  FILLER              PIC X(04).
039400 
039500*-------------------------------------------------------------*
039600* WS-LSTM-CALL / WS-LSTM-RESULT-TABLE - HAND-DUPLICATED COPY   *
039700* OF PULLSTM'S LINK-REC/LINK-RESULT-TABLE.  USED BY S510-      *
039800* RECENT-JOBS TO BUILD THE STATUS REPORT'S JOBS SECTION.       *
039900*-------------------------------------------------------------*
040000 01  WS-LSTM-CALL.
040100     05  WS-LSTM-RC              PIC S9(04) COMP.
040200     05  WS-LSTM-FILTER-STATE    PIC X(12).
040300     05  WS-LSTM-FILTER-PARTITION PIC X(08).
040400     05  WS-LSTM-FILTER-USER     PIC X(16).
040500     05  WS-LSTM-LIMIT           PIC 9(04).
040600     05  WS-LSTM-RESULT-COUNT    PIC 9(04) COMP.
040700     05  WS-LSTM-PENDING-COUNT   PIC 9(04) COMP.
040800     05  WS-LSTM-RUNNING-COUNT   PIC 9(04) COMP.
040900     05  FILLER                  PIC X(04).
041000 
041100 01  WS-LSTM-RESULT-TABLE.
041200     05  WS-LSTM-RESULT-JOB-ID OCCURS 500 TIMES INDEXED BY LR-IDX
041300                              PIC X(06).
041400     05  FILLER                  PIC X(01).
041500 
041600 PROCEDURE DIVISION.
041700*****************************************************************
041800* STEUERUNGS-SECTION (CONTROL SECTION)
041900*****************************************************************
042000 A100-STEUERUNG SECTION.
042100 A100-00.
042200     PERFORM B000-VORLAUF
042300     PERFORM B100-VERARBEITUNG
042400     PERFORM B090-ENDE
042500     STOP RUN
042600     .
042700 A100-99.
042800     EXIT.
042900 
043000 B000-VORLAUF SECTION.
043100 B000-00.
043200     PERFORM C000-INIT
043300     PERFORM C100-INIT-PARTITIONS
043400     PERFORM C200-INIT-ALERTS
043500     PERFORM C210-INIT-NODEMET
043600     OPEN INPUT  SUBMISSIONS-FILE
043700     OPEN OUTPUT JOBLOG-FILE
043800     OPEN OUTPUT SUMMARY-RPT-FILE
043900     .
044000 B000-99.
044100     EXIT.
044200 
044300 B090-ENDE SECTION.
044400 B090-00.
044500     CLOSE SUBMISSIONS-FILE
044600     CLOSE JOBLOG-FILE
044700     CLOSE SUMMARY-RPT-FILE
044800     DISPLAY "<EOF>"
044900     .
045000 B090-99.
045100     EXIT.
045200 
045300*****************************************************************
045400* B100-VERARBEITUNG - THE SIX MAJOR BATCH PHASES, RUN ONCE EACH
045500* PER INVOCATION OF THIS DRIVER.
045600*****************************************************************
045700 B100-VERARBEITUNG SECTION.
045800 B100-00.
045900     PERFORM S100-SUBMISSION-PHASE
046000     PERFORM S200-SCHEDULING-PHASE
046100     PERFORM S400-ACCOUNTING-PHASE
046200     PERFORM S500-BUILD-SUMMARY
046300     PERFORM S510-RECENT-JOBS
046400     PERFORM S520-FORMAT-STATUS-RPT
046500     PERFORM S600-FORMAT-SUMMARY-RPT
046600     .
046700 B100-99.
046800     EXIT.
046900 
047000*****************************************************************
047100* C000-INIT - WORKING-STORAGE INITIALIZATION.
047200*****************************************************************
047300 C000-INIT SECTION.
047400 C000-00.
047500     INITIALIZE SCHALTER
047600     INITIALIZE WS-JOB-TABLE
047700     MOVE ZERO TO WS-JOB-COUNT
047800     MOVE K-RUN-START-TIME TO WS-CYCLE-TIMESTAMP
047900     MOVE ZERO TO C4-TICK
048000     .
048100 C000-99.
048200     EXIT.
048300 
048400*****************************************************************
048500* C100-INIT-PARTITIONS - LOAD THE FOUR FIXED PARTITIONS FROM THE
048600* WS-PARTITION-LITERALS TABLE ABOVE (SEE PULSE-029).
048700*****************************************************************
048800 C100-INIT-PARTITIONS SECTION.
048900 C100-00.
049000     PERFORM C110-LOAD-ONE-PARTITION VARYING PI-IDX FROM 1 BY 1
049100             UNTIL PI-IDX > K-PARTITION-COUNT
049200     .
049300 C100-99.
049400     EXIT.
049500 
049600 C110-LOAD-ONE-PARTITION SECTION.
049700 C110-00.
049800     SET WP-IDX TO PI-IDX
049900     MOVE WS-PI-NAME     (PI-IDX) TO WS-PART-NAME       (WP-IDX)
050000     MOVE WS-PI-STATE    (PI-IDX) TO WS-PART-STATE      (WP-IDX)
050100     MOVE WS-PI-NODES    (PI-IDX) TO WS-PART-TOTAL-NODES (WP-IDX)
050200     MOVE WS-PI-CPUS     (PI-IDX) TO WS-PART-TOTAL-CPUS  (WP-IDX)
050300     MOVE WS-PI-GPUS     (PI-IDX) TO WS-PART-TOTAL-GPUS  (WP-IDX)
050400     MOVE WS-PI-MEM      (PI-IDX) TO WS-PART-TOTAL-MEM   (WP-IDX)
050500     MOVE WS-PI-MAXTIME  (PI-IDX) TO WS-PART-MAX-TIME    (WP-IDX)
050600     MOVE WS-PI-DEFLTTIME (PI-IDX) TO WS-PART-DEFLT-TIME (WP-IDX)
050700     MOVE ZERO TO WS-PART-ALLOC-CPUS (WP-IDX)
050800     MOVE ZERO TO WS-PART-ALLOC-GPUS (WP-IDX)
050900     MOVE ZERO TO WS-PART-ALLOC-MEM  (WP-IDX)
051000     MOVE ZERO TO WS-PART-JOBS-RUN   (WP-IDX)
051100     MOVE ZERO TO WS-PART-JOBS-PEND  (WP-IDX)
051200     .
051300 C110-99.
051400     EXIT.
051500 
051600*****************************************************************
051700* C200-INIT-ALERTS - CANNED ALERT TABLE (SEE PULSE-087 ABOVE).
051800*****************************************************************
051900 C200-INIT-ALERTS SECTION.
052000 C200-00.
052100     MOVE K-ALERT-COUNT TO WS-ALERT-COUNT
052200     MOVE "critical"             TO WS-ALERT-SEVERITY (1)
052300     MOVE "GPU node offline"     TO WS-ALERT-NAME     (1)
052400     MOVE "gpu-node-03"          TO WS-ALERT-NODE     (1)
052500     MOVE "warning"              TO WS-ALERT-SEVERITY (2)
052600     MOVE "GPU temperature high" TO WS-ALERT-NAME     (2)
052700     MOVE "gpu-node-01"          TO WS-ALERT-NODE     (2)
052800     .
052900 C200-99.
053000     EXIT.
053100 
053200*****************************************************************
053300* C210-INIT-NODEMET - CANNED NODE-METRIC TABLE (SEE PULSE-087).
053400*****************************************************************
053500 C210-INIT-NODEMET SECTION.
053600 C210-00.
053700     MOVE K-NODEMET-COUNT TO WS-NODEMET-COUNT
053800     MOVE "gpu-node-01" TO WS-NM-NODE-ID (1)
053900     MOVE 82.3 TO WS-NM-CPU-UTIL (1)
054000     MOVE 91.2 TO WS-NM-GPU-UTIL (1)
054100     MOVE 78.4 TO WS-NM-GPU-TEMP (1)
054200     MOVE "up"       TO WS-NM-STATUS   (1)
054300     MOVE "gpu-node-02" TO WS-NM-NODE-ID (2)
054400     MOVE 41.1 TO WS-NM-CPU-UTIL (2)
054500     MOVE 30.5 TO WS-NM-GPU-UTIL (2)
054600     MOVE 61.2 TO WS-NM-GPU-TEMP (2)
054700     MOVE "up"       TO WS-NM-STATUS   (2)
054800     MOVE "gpu-node-03" TO WS-NM-NODE-ID (3)
054900     MOVE 0    TO WS-NM-CPU-UTIL (3)
055000     MOVE 0    TO WS-NM-GPU-UTIL (3)
055100     MOVE 0    TO WS-NM-GPU-TEMP (3)
055200     MOVE "down"     TO WS-NM-STATUS   (3)
055300     MOVE "cpu-node-01" TO WS-NM-NODE-ID (4)
055400     MOVE 55.0 TO WS-NM-CPU-UTIL (4)
055500     MOVE 0    TO WS-NM-GPU-UTIL (4)
055600     MOVE 0    TO WS-NM-GPU-TEMP (4)
055700     MOVE "up"       TO WS-NM-STATUS   (4)
055800     .
055900 C210-99.
056000     EXIT.
056100 
056200*****************************************************************
056300* S100-SUBMISSION-PHASE - READ SUBMISSIONS SEQUENTIALLY, ADMIT
056400* EACH THROUGH PULSUBM, WRITE THE JOB AUDIT LOG LINE.
056500*****************************************************************
056600 S100-SUBMISSION-PHASE SECTION.
056700 S100-00.
056800     PERFORM S110-READ-SUBMISSION
056900     PERFORM S120-PROCESS-ONE-SUBMISSION UNTIL SUB-EOF
057000     .
057100 S100-99.
057200     EXIT.
057300 
057400 S110-READ-SUBMISSION SECTION.
057500 S110-00.
057600     READ SUBMISSIONS-FILE
057700         AT END SET SUB-EOF TO TRUE
057800     END-READ
057900     .
058000 S110-99.
058100     EXIT.
058200 
058300 S120-PROCESS-ONE-SUBMISSION SECTION.
058400 S120-00.
058500     PERFORM S130-BUILD-SUBM-CALL
058600     CALL "PULSUBM" USING WS-SUBM-CALL WS-PART-TABLE WS-JOB-TABLE
058700     PERFORM S140-WRITE-JOBLOG
058800     PERFORM S110-READ-SUBMISSION
058900     .
059000 S120-99.
059100     EXIT.
059200 
059300 S130-BUILD-SUBM-CALL SECTION.
059400 S130-00.
059500     MOVE SUB-NAME        TO WS-SUBM-NAME
059600     MOVE SUB-PARTITION   TO WS-SUBM-PARTITION
059700     MOVE SUB-PRIORITY    TO WS-SUBM-PRIORITY
059800     MOVE SUB-CPUS        TO WS-SUBM-CPUS
059900     MOVE SUB-GPUS        TO WS-SUBM-GPUS
060000     MOVE SUB-MEMORY-GB   TO WS-SUBM-MEMORY-GB
060100     MOVE SUB-TIME-LIMIT  TO WS-SUBM-TIME-LIMIT
060200     MOVE SUB-ACCOUNT     TO WS-SUBM-ACCOUNT
060300     MOVE SUB-USER        TO WS-SUBM-USER
060400     MOVE WS-CYCLE-TIMESTAMP TO WS-SUBM-SUBMIT-TIME
060500     .
060600 S130-99.
060700     EXIT.
060800 
060900*****************************************************************
061000* S140-WRITE-JOBLOG - ONE LINE PER SUBMISSION: "ACCEPTED JOBID
061100* NAME PARTITION PRIORITY" OR "REJECTED NAME REASON".
061200*****************************************************************
061300 S140-WRITE-JOBLOG SECTION.
061400 S140-00.
061500     MOVE SPACES TO JOBLOG-REC
061600     IF WS-SUBM-RC = ZERO
061700         STRING "ACCEPTED " DELIMITED BY SIZE
061800                WS-SUBM-NEW-JOB-ID   DELIMITED BY SIZE
061900                " "                  DELIMITED BY SIZE
062000                WS-SUBM-NAME         DELIMITED BY SPACE
062100                " "                  DELIMITED BY SIZE
062200                WS-SUBM-PARTITION    DELIMITED BY SPACE
062300                " "                  DELIMITED BY SIZE
062400                WS-SUBM-PRIORITY     DELIMITED BY SPACE
062500             INTO JOBLOG-REC
062600     ELSE
062700         STRING "REJECTED " DELIMITED BY SIZE
062800                WS-SUBM-NAME         DELIMITED BY SPACE
062900                " "                  DELIMITED BY SIZE
063000                WS-SUBM-REJECT-REASON DELIMITED BY SIZE
063100             INTO JOBLOG-REC
063200     END-IF
063300     WRITE JOBLOG-REC
063400     .
063500 S140-99.
063600     EXIT.
063700 
063800*****************************************************************
063900* S200-SCHEDULING-PHASE - DRIVE PULSCHM ONE SIMULATED CLOCK TICK
064000* AT A TIME UNTIL NO JOB REMAINS PENDING OR RUNNING, OR THE TICK
064100* CEILING IS REACHED (SEE PULSE-013/PULSE-120 ABOVE).
064200*****************************************************************
064300 S200-SCHEDULING-PHASE SECTION.
064400 S200-00.
064500     PERFORM S205-CHECK-ACTIVE
064600     PERFORM S210-RUN-ONE-CYCLE
064700             UNTIL C4-TICK NOT < K-TICK-LIMIT
064800             OR JOBS-ALL-DONE
064900     .
065000 S200-99.
065100     EXIT.
065200 
065300 S205-CHECK-ACTIVE SECTION.
065400 S205-00.
065500     SET JOBS-ALL-DONE TO TRUE
065600     PERFORM S206-TEST-ONE-JOB VARYING WJ-IDX FROM 1 BY 1
065700             UNTIL WJ-IDX > WS-JOB-COUNT
065800     .
065900 S205-99.
066000     EXIT.
066100 
066200 S206-TEST-ONE-JOB SECTION.
066300 S206-00.
066400     IF WS-JOB-STATE (WJ-IDX) = "PENDING"
066500     OR WS-JOB-STATE (WJ-IDX) = "RUNNING"
066600         SET JOBS-STILL-ACTIVE TO TRUE
066700     END-IF
066800     .
066900 S206-99.
067000     EXIT.
067100 
067200 S210-RUN-ONE-CYCLE SECTION.
067300 S210-00.
067400     ADD 1 TO C4-TICK
067500     PERFORM U210-ADVANCE-CLOCK
067600     MOVE WS-CYCLE-TIMESTAMP TO WS-SCHM-CYCLE-TIMESTAMP
067700     CALL "PULSCHM" USING WS-SCHM-CALL WS-PART-TABLE WS-JOB-TABLE
067800     PERFORM S205-CHECK-ACTIVE
067900     .
068000 S210-99.
068100     EXIT.
068200 
068300*****************************************************************
068400* U210-ADVANCE-CLOCK - ONE SIMULATED SECOND PER CALL.
068500*****************************************************************
068600 U210-ADVANCE-CLOCK SECTION.
068700 U210-00.
068800     ADD 1 TO WS-CYCLE-SS
068900     IF WS-CYCLE-SS > 59
069000         MOVE ZERO TO WS-CYCLE-SS
069100         ADD 1 TO WS-CYCLE-MIN
069200         IF WS-CYCLE-MIN > 59
069300             MOVE ZERO TO WS-CYCLE-MIN
069400             ADD 1 TO WS-CYCLE-HH
069500             IF WS-CYCLE-HH > 23
069600*               DAY ROLLOVER NOT CARRIED -- A SCHEDULING RUN OF
069700*               THIS SIZE NEVER SPANS MIDNIGHT (SEE S430/S440 24-
069800*               HOUR ACCOUNTING NOTE BELOW).
069900                 MOVE ZERO TO WS-CYCLE-HH
070000             END-IF
070100         END-IF
070200     END-IF
070300     .
070400 U210-99.
070500     EXIT.
070600 
070700*****************************************************************
070800* S400-ACCOUNTING-PHASE - WORKLOAD ACCOUNTING, RUN ONCE AFTER THE
070900* SCHEDULING LOOP HAS SETTLED (PULSDRV DOES NOT DRIVE PULCANM --
071000* NO CANCEL-INPUT FILE EXISTS FOR THIS BATCH -- SO THERE IS ONLY
071100* ONE ACCOUNTING PASS PER RUN, NOT ONE PER CYCLE).
071200*****************************************************************
071300 S400-ACCOUNTING-PHASE SECTION.
071400 S400-00.
071500     PERFORM S405-RESET-TALLIES
071600     PERFORM S410-TALLY-ONE-JOB VARYING WJ-IDX FROM 1 BY 1
071700             UNTIL WJ-IDX > WS-JOB-COUNT
071800     .
071900 S400-99.
072000     EXIT.
072100 
072200 S405-RESET-TALLIES SECTION.
072300 S405-00.
072400     MOVE ZERO TO WS-USER-COUNT
072500     MOVE ZERO TO WS-ACCT-COUNT
072600     MOVE ZERO TO WS-QUEUE-PENDING
072700     MOVE ZERO TO WS-QUEUE-RUNNING
072800     MOVE ZERO TO WS-QUEUE-SUSPENDED
072900     MOVE ZERO TO WS-QUEUE-COMPLETING
073000     MOVE ZERO TO WS-COMPLETED-24H
073100     MOVE ZERO TO WS-FAILED-24H
073200     .
073300 S405-99.
073400     EXIT.
073500 
073600*****************************************************************
073700* S410-TALLY-ONE-JOB - CLASSIFY ONE JOB-TABLE ENTRY INTO THE QUEUE
073800* DEPTH COUNTS, THE PER-USER/PER-ACCOUNT COUNTS, AND THE ROLLING
073900* 24-HOUR COMPLETED/FAILED COUNTS.
074000*****************************************************************
074100 S410-TALLY-ONE-JOB SECTION.
074200 S410-00.
074300     EVALUATE WS-JOB-STATE (WJ-IDX)
074400         WHEN "PENDING"
074500             ADD 1 TO WS-QUEUE-PENDING
074600             PERFORM S420-TALLY-USER-ACCT
074700         WHEN "RUNNING"
074800             ADD 1 TO WS-QUEUE-RUNNING
074900             PERFORM S420-TALLY-USER-ACCT
075000         WHEN "COMPLETED"
075100             PERFORM S430-CHECK-24H-COMPLETED
075200         WHEN "FAILED"
075300             PERFORM S440-CHECK-24H-FAILED
075400         WHEN "TIMEOUT"
075500             PERFORM S440-CHECK-24H-FAILED
075600         WHEN "NODE-FAIL"
075700*           NODE-FAIL COUNTS AS A FAILURE FOR ACCOUNTING PURPOSES
075800*           (SEE PULSE-121 BELOW).
075900             PERFORM S440-CHECK-24H-FAILED
076000         WHEN OTHER
076100             CONTINUE
076200     END-EVALUATE
076300     .
076400 S410-99.
076500     EXIT.
076600 
076700 S420-TALLY-USER-ACCT SECTION.
076800 S420-00.
076900     PERFORM S421-FIND-OR-ADD-USER
077000     IF WS-JOB-STATE (WJ-IDX) = "RUNNING"
077100         ADD 1 TO UT-RUNNING (UT-IDX)
077200     ELSE
077300         ADD 1 TO UT-PENDING (UT-IDX)
077400     END-IF
077500     IF WS-JOB-ACCOUNT (WJ-IDX) NOT = SPACES
077600         PERFORM S422-FIND-OR-ADD-ACCOUNT
077700         IF WS-JOB-STATE (WJ-IDX) = "RUNNING"
077800             ADD 1 TO AT-RUNNING (AT-IDX)
077900         ELSE
078000             ADD 1 TO AT-PENDING (AT-IDX)
078100         END-IF
078200     END-IF
078300     .
078400 S420-99.
078500     EXIT.
078600 
078700 S421-FIND-OR-ADD-USER SECTION.
078800 S421-00.
078900     MOVE "N" TO USER-FOUND-SW
079000     SET UT-IDX TO 1
079100     SEARCH WS-USER-TALLY VARYING UT-IDX
079200         AT END
079300             CONTINUE
079400         WHEN UT-USER (UT-IDX) = WS-JOB-USER (WJ-IDX)
079500             MOVE "Y" TO USER-FOUND-SW
079600     END-SEARCH
079700     IF NOT USER-FOUND
079800         ADD 1 TO WS-USER-COUNT
079900         SET UT-IDX TO WS-USER-COUNT
080000         MOVE WS-JOB-USER (WJ-IDX) TO UT-USER (UT-IDX)
080100         MOVE ZERO TO UT-RUNNING (UT-IDX)
080200         MOVE ZERO TO UT-PENDING (UT-IDX)
080300     END-IF
080400     .
080500 S421-99.
080600     EXIT.
080700 
080800 S422-FIND-OR-ADD-ACCOUNT SECTION.
080900 S422-00.
081000     MOVE "N" TO ACCT-FOUND-SW
081100     SET AT-IDX TO 1
081200     SEARCH WS-ACCT-TALLY VARYING AT-IDX
081300         AT END
081400             CONTINUE
081500         WHEN AT-ACCOUNT (AT-IDX) = WS-JOB-ACCOUNT (WJ-IDX)
081600             MOVE "Y" TO ACCT-FOUND-SW
081700     END-SEARCH
081800     IF NOT ACCOUNT-FOUND
081900         ADD 1 TO WS-ACCT-COUNT
082000         SET AT-IDX TO WS-ACCT-COUNT
082100         MOVE WS-JOB-ACCOUNT (WJ-IDX) TO AT-ACCOUNT (AT-IDX)
082200         MOVE ZERO TO AT-RUNNING (AT-IDX)
082300         MOVE ZERO TO AT-PENDING (AT-IDX)
082400     END-IF
082500     .
082600 S422-99.
082700     EXIT.
082800 
082900*****************************************************************
083000* S430/S440 - ROLLING 24-HOUR COMPLETED/FAILED COUNTS. ELAPSED
083100* TIME IS COMPUTED AS HH*3600+MIN*60+SS COMPONENT ARITHMETIC --
083200* THIS BATCH NEVER RUNS LONG ENOUGH (TICK CEILING OF 2000 SECONDS)
083300* TO CROSS A SIMULATED-DAY BOUNDARY, SO NO CALENDAR-DAY ROLLOVER
083400* IS CARRIED IN THE SUBTRACTION BELOW (SEE PULSE-133 BELOW).
083500*****************************************************************
083600 S430-CHECK-24H-COMPLETED SECTION.
083700 S430-00.
083800     COMPUTE C6-END-SEC = WJET-HH (WJ-IDX) * 3600
083900                        + WJET-MIN (WJ-IDX) * 60 + WJET-SS (WJ-IDX)
084000     COMPUTE C6-NOW-SEC = WS-CYCLE-HH * 3600
084100                        + WS-CYCLE-MIN * 60 + WS-CYCLE-SS
084200     COMPUTE C6-ELAPSED-SEC = C6-NOW-SEC - C6-END-SEC
084300     IF C6-ELAPSED-SEC <= 86400
084400         ADD 1 TO WS-COMPLETED-24H
084500     END-IF
084600     .
084700 S430-99.
084800     EXIT.
084900 
085000 S440-CHECK-24H-FAILED SECTION.
085100 S440-00.
085200     COMPUTE C6-END-SEC = WJET-HH (WJ-IDX) * 3600
085300                        + WJET-MIN (WJ-IDX) * 60 + WJET-SS (WJ-IDX)
085400     COMPUTE C6-NOW-SEC = WS-CYCLE-HH * 3600
085500                        + WS-CYCLE-MIN * 60 + WS-CYCLE-SS
085600     COMPUTE C6-ELAPSED-SEC = C6-NOW-SEC - C6-END-SEC
085700     IF C6-ELAPSED-SEC <= 86400
085800         ADD 1 TO WS-FAILED-24H
085900     END-IF
086000     .
086100 S440-99.
086200     EXIT.
086300 
086400*****************************************************************
086500* S500-BUILD-SUMMARY - ROLL THE PARTITION TABLE UP INTO THE
086600* CLUSTER SUMMARY RECORD PRINTED BY S600 BELOW.
086700*****************************************************************
086800 S500-BUILD-SUMMARY SECTION.
086900 S500-00.
087000     MOVE ZERO TO WS-CLUSTER-SUMMARY
087100     PERFORM S502-SUM-ONE-PARTITION VARYING WP-IDX FROM 1 BY 1
087200             UNTIL WP-IDX > K-PARTITION-COUNT
087300     MOVE WS-QUEUE-PENDING  TO SUM-JOBS-PENDING
087400     MOVE WS-QUEUE-RUNNING  TO SUM-JOBS-RUNNING
087500     MOVE WS-COMPLETED-24H  TO SUM-COMPLETED-24H
087600     MOVE WS-FAILED-24H     TO SUM-FAILED-24H
087700     MOVE K-PARTITION-COUNT TO SUM-PARTITIONS
087800     .
087900 S500-99.
088000     EXIT.
088100 
088200 S502-SUM-ONE-PARTITION SECTION.
088300 S502-00.
088400     ADD WS-PART-TOTAL-NODES (WP-IDX) TO SUM-TOTAL-NODES
088500     ADD WS-PART-TOTAL-CPUS  (WP-IDX) TO SUM-TOTAL-CPUS
088600     ADD WS-PART-TOTAL-GPUS  (WP-IDX) TO SUM-TOTAL-GPUS
088700     ADD WS-PART-TOTAL-MEM   (WP-IDX) TO SUM-TOTAL-MEM-GB
088800     ADD WS-PART-ALLOC-CPUS  (WP-IDX) TO SUM-ALLOC-CPUS
088900     ADD WS-PART-ALLOC-GPUS  (WP-IDX) TO SUM-ALLOC-GPUS
089000     ADD WS-PART-ALLOC-MEM   (WP-IDX) TO SUM-ALLOC-MEM-GB
089100     IF WS-PART-STATE (WP-IDX) = "UP"
089200         ADD WS-PART-TOTAL-NODES (WP-IDX) TO SUM-NODES-ONLINE
089300         ADD WS-PART-TOTAL-GPUS  (WP-IDX) TO SUM-GPUS-ACTIVE
089400     END-IF
089500     .
089600 S502-99.
089700     EXIT.
089800 
089900*****************************************************************
090000* S510-RECENT-JOBS - PULL THE FIRST 10 JOBS (NO FILTER) THROUGH
090100* PULLSTM FOR THE STATUS REPORT'S JOBS SECTION BELOW.
090200*****************************************************************
090300 S510-RECENT-JOBS SECTION.
090400 S510-00.
090500     MOVE SPACES TO WS-LSTM-FILTER-STATE
090600     MOVE SPACES TO WS-LSTM-FILTER-PARTITION
090700     MOVE SPACES TO WS-LSTM-FILTER-USER
090800     MOVE 10      TO WS-LSTM-LIMIT
090900     CALL "PULLSTM" USING WS-LSTM-CALL WS-LSTM-RESULT-TABLE
091000                          WS-JOB-TABLE
091100     .
091200 S510-99.
091300     EXIT.
091400 
091500*****************************************************************
091600* S520-FORMAT-STATUS-RPT - CLUSTER-STATUS REPORT: HEADER, ALERTS,
091700* RECENT JOBS, NODE METRICS -- WRITTEN AHEAD OF THE CLUSTER
091800* SUMMARY REPORT BLOCK ON THE SAME SUMMARY-RPT-FILE (SEE PULSE-
091900* 122 BELOW).
092000*****************************************************************
092100 S520-FORMAT-STATUS-RPT SECTION.
092200 S520-00.
092300     PERFORM S521-STATUS-HEADER
092400     PERFORM S522-STATUS-ALERTS
092500     PERFORM S523-STATUS-JOBS
092600     PERFORM S525-STATUS-METRICS
092700     .
092800 S520-99.
092900     EXIT.
093000 
093100 S521-STATUS-HEADER SECTION.
093200 S521-00.
093300     MOVE SUM-TOTAL-NODES  TO D-NUM4
093400     MOVE SUM-NODES-ONLINE TO D-NUM5
093500     STRING "Total Nodes: " DELIMITED BY SIZE
093600            D-NUM4          DELIMITED BY SIZE
093700            " ("            DELIMITED BY SIZE
093800            D-NUM5          DELIMITED BY SIZE
093900            " online)"      DELIMITED BY SIZE
094000         INTO SUMMARY-RPT-REC
094100     WRITE SUMMARY-RPT-REC
094200     MOVE SPACES TO SUMMARY-RPT-REC
094300     MOVE SUM-TOTAL-GPUS  TO D-NUM4
094400     MOVE SUM-GPUS-ACTIVE TO D-NUM5
094500     STRING "Total GPUs: " DELIMITED BY SIZE
094600            D-NUM4         DELIMITED BY SIZE
094700            " ("           DELIMITED BY SIZE
094800            D-NUM5         DELIMITED BY SIZE
094900            " active)"     DELIMITED BY SIZE
095000         INTO SUMMARY-RPT-REC
095100     WRITE SUMMARY-RPT-REC
095200     MOVE SPACES TO SUMMARY-RPT-REC
095300     MOVE SUM-JOBS-RUNNING TO D-NUM4
095400     STRING "Running Jobs: " DELIMITED BY SIZE
095500            D-NUM4           DELIMITED BY SIZE
095600         INTO SUMMARY-RPT-REC
095700     WRITE SUMMARY-RPT-REC
095800     MOVE SPACES TO SUMMARY-RPT-REC
095900     MOVE SUM-JOBS-PENDING TO D-NUM4
096000     STRING "Pending Jobs: " DELIMITED BY SIZE
096100            D-NUM4           DELIMITED BY SIZE
096200         INTO SUMMARY-RPT-REC
096300     WRITE SUMMARY-RPT-REC
096400     MOVE SPACES TO SUMMARY-RPT-REC
096500     .
096600 S521-99.
096700     EXIT.
096800 
096900*****************************************************************
097000* S522-STATUS-ALERTS - ALERT COUNT LINE, THEN ONE "- [SEV] NAME
097100* ON NODE" LINE PER CANNED ALERT (WS-ALERT-TABLE OCCURS 10 --
097200* ALREADY CAPS THE LIST AT THE SPEC'S 10-LINE LIMIT).
097300*****************************************************************
097400 S522-STATUS-ALERTS SECTION.
097500 S522-00.
097600     IF WS-ALERT-COUNT = ZERO
097700         MOVE "Active Alerts: None" TO SUMMARY-RPT-REC
097800         WRITE SUMMARY-RPT-REC
097900         MOVE SPACES TO SUMMARY-RPT-REC
098000     ELSE
098100         MOVE WS-ALERT-COUNT TO D-NUM2
098200         STRING "Active Alerts (" DELIMITED BY SIZE
098300                D-NUM2            DELIMITED BY SIZE
098400                "):"              DELIMITED BY SIZE
098500             INTO SUMMARY-RPT-REC
098600         WRITE SUMMARY-RPT-REC
098700         MOVE SPACES TO SUMMARY-RPT-REC
098800         PERFORM S522A-ONE-ALERT-LINE VARYING WA-IDX FROM 1 BY 1
098900                 UNTIL WA-IDX > WS-ALERT-COUNT
099000     END-IF
099100     .
099200 S522-99.
099300     EXIT.
099400 
099500 S522A-ONE-ALERT-LINE SECTION.
099600 S522A-00.
099700     MOVE WS-ALERT-SEVERITY (WA-IDX) TO WS-SEV-UPPER
099800     INSPECT WS-SEV-UPPER CONVERTING
099900         "abcdefghijklmnopqrstuvwxyz" TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
100000     STRING "- ["                    DELIMITED BY SIZE
100100            WS-SEV-UPPER             DELIMITED BY SPACE
100200            "] "                     DELIMITED BY SIZE
100300            WS-ALERT-NAME (WA-IDX)   DELIMITED BY SPACE
100400            " on "                   DELIMITED BY SIZE
100500            WS-ALERT-NODE (WA-IDX)   DELIMITED BY SPACE
100600         INTO SUMMARY-RPT-REC
100700     WRITE SUMMARY-RPT-REC
100800     MOVE SPACES TO SUMMARY-RPT-REC
100900     .
101000 S522A-99.
101100     EXIT.
101200 
101300*****************************************************************
101400* S523-STATUS-JOBS - RECENT-JOBS LIST BUILT FROM THE S510 PULLSTM
101500* RESULT TABLE (ALREADY LIMITED TO 10 ENTRIES).
101600*****************************************************************
101700 S523-STATUS-JOBS SECTION.
101800 S523-00.
101900     IF WS-LSTM-RESULT-COUNT = ZERO
102000         MOVE "Recent Jobs: None" TO SUMMARY-RPT-REC
102100         WRITE SUMMARY-RPT-REC
102200         MOVE SPACES TO SUMMARY-RPT-REC
102300     ELSE
102400         MOVE "Recent Jobs:" TO SUMMARY-RPT-REC
102500         WRITE SUMMARY-RPT-REC
102600         MOVE SPACES TO SUMMARY-RPT-REC
102700         PERFORM S523A-ONE-JOB-LINE VARYING LR-IDX FROM 1 BY 1
102800                 UNTIL LR-IDX > WS-LSTM-RESULT-COUNT
102900     END-IF
103000     .
103100 S523-99.
103200     EXIT.
103300 
103400 S523A-ONE-JOB-LINE SECTION.
103500 S523A-00.
103600     MOVE WS-LSTM-RESULT-JOB-ID (LR-IDX) TO WS-LOOKUP-JOB-ID
103700     PERFORM S524-FIND-JOB-BY-ID
103800     IF RESULT-JOB-FOUND
103900         MOVE WS-JOB-GPUS (WJ-IDX) TO D-NUM2
104000         STRING "- "                     DELIMITED BY SIZE
104100                WS-JOB-NAME (WJ-IDX)      DELIMITED BY SPACE
104200                ": "                      DELIMITED BY SIZE
104300                WS-JOB-STATE (WJ-IDX)     DELIMITED BY SPACE
104400                " ("                      DELIMITED BY SIZE
104500                WS-JOB-PARTITION (WJ-IDX) DELIMITED BY SPACE
104600                ", "                      DELIMITED BY SIZE
104700                D-NUM2                    DELIMITED BY SIZE
104800                " GPUs)"                  DELIMITED BY SIZE
104900             INTO SUMMARY-RPT-REC
105000         WRITE SUMMARY-RPT-REC
105100         MOVE SPACES TO SUMMARY-RPT-REC
105200     END-IF
105300     .
105400 S523A-99.
105500     EXIT.
105600 
105700 S524-FIND-JOB-BY-ID SECTION.
105800 S524-00.
105900     MOVE "N" TO JOB-FOUND-SW
106000     SET WJ-IDX TO 1
106100     SEARCH WS-JOB-ENTRY VARYING WJ-IDX
106200         AT END
106300             CONTINUE
106400         WHEN WS-JOB-ID (WJ-IDX) = WS-LOOKUP-JOB-ID
106500             SET RESULT-JOB-FOUND TO TRUE
106600     END-SEARCH
106700     .
106800 S524-99.
106900     EXIT.
107000 
107100*****************************************************************
107200* S525-STATUS-METRICS - NODE METRICS SUMMARY, OMITTED ENTIRELY
107300* WHEN THE CANNED TABLE IS EMPTY; CAPPED AT 8 LINES PER SPEC.
107400*****************************************************************
107500 S525-STATUS-METRICS SECTION.
107600 S525-00.
107700     IF WS-NODEMET-COUNT = ZERO
107800         CONTINUE
107900     ELSE
108000         MOVE "Node Metrics Summary:" TO SUMMARY-RPT-REC
108100         WRITE SUMMARY-RPT-REC
108200         MOVE SPACES TO SUMMARY-RPT-REC
108300         PERFORM S525A-ONE-METRIC-LINE VARYING WN-IDX FROM 1 BY 1
108400                 UNTIL WN-IDX > WS-NODEMET-COUNT OR WN-IDX > 8
108500     END-IF
108600     .
108700 S525-99.
108800     EXIT.
108900 
109000 S525A-ONE-METRIC-LINE SECTION.
109100 S525A-00.
109200     COMPUTE D-PCT  ROUNDED = WS-NM-CPU-UTIL (WN-IDX)
109300     COMPUTE D-PCT2 ROUNDED = WS-NM-GPU-UTIL (WN-IDX)
109400     COMPUTE D-PCT3 ROUNDED = WS-NM-GPU-TEMP (WN-IDX)
109500     STRING "- "                   DELIMITED BY SIZE
109600            WS-NM-NODE-ID (WN-IDX) DELIMITED BY SPACE
109700            ": CPU "               DELIMITED BY SIZE
109800            D-PCT                  DELIMITED BY SIZE
109900            "%, GPU "              DELIMITED BY SIZE
110000            D-PCT2                 DELIMITED BY SIZE
110100            "%, Temp "             DELIMITED BY SIZE
110200            D-PCT3                 DELIMITED BY SIZE
110300            " C"                   DELIMITED BY SIZE
110400         INTO SUMMARY-RPT-REC
110500     WRITE SUMMARY-RPT-REC
110600     MOVE SPACES TO SUMMARY-RPT-REC
110700     .
110800 S525A-99.
110900     EXIT.
111000 
111100*****************************************************************
111200* S600-FORMAT-SUMMARY-RPT - CLUSTER SUMMARY REPORT: HEADER BLOCK,
111300* PER-PARTITION DETAIL LISTING, CLUSTER TOTAL LINE.  APPENDED TO
111400* THE SAME SUMMARY-RPT-FILE AFTER THE STATUS REPORT ABOVE.
111500*****************************************************************
111600 S600-FORMAT-SUMMARY-RPT SECTION.
111700 S600-00.
111800     PERFORM S601-SUMMARY-HEADER-BLOCK
111900     PERFORM S602-PARTITION-LISTING
112000     PERFORM S605-CLUSTER-TOTAL-LINE
112100     .
112200 S600-99.
112300     EXIT.
112400 
112500 S601-SUMMARY-HEADER-BLOCK SECTION.
112600 S601-00.
112700     MOVE "Cluster Summary" TO SUMMARY-RPT-REC
112800     WRITE SUMMARY-RPT-REC
112900     MOVE SPACES TO SUMMARY-RPT-REC
113000     MOVE SUM-TOTAL-NODES TO D-NUM4
113100     STRING "Total Nodes:            " DELIMITED BY SIZE
113200            D-NUM4                     DELIMITED BY SIZE
113300         INTO SUMMARY-RPT-REC
113400     WRITE SUMMARY-RPT-REC
113500     MOVE SPACES TO SUMMARY-RPT-REC
113600     MOVE SUM-TOTAL-CPUS TO D-NUM6
113700     STRING "Total CPUs:             " DELIMITED BY SIZE
113800            D-NUM6                     DELIMITED BY SIZE
113900         INTO SUMMARY-RPT-REC
114000     WRITE SUMMARY-RPT-REC
114100     MOVE SPACES TO SUMMARY-RPT-REC
114200     MOVE SUM-TOTAL-GPUS TO D-NUM4
114300     STRING "Total GPUs:             " DELIMITED BY SIZE
114400            D-NUM4                     DELIMITED BY SIZE
114500         INTO SUMMARY-RPT-REC
114600     WRITE SUMMARY-RPT-REC
114700     MOVE SPACES TO SUMMARY-RPT-REC
114800     MOVE SUM-TOTAL-MEM-GB TO D-MEM
114900     STRING "Total Memory (GB):      " DELIMITED BY SIZE
115000            D-MEM                      DELIMITED BY SIZE
115100         INTO SUMMARY-RPT-REC
115200     WRITE SUMMARY-RPT-REC
115300     MOVE SPACES TO SUMMARY-RPT-REC
115400     MOVE SUM-ALLOC-CPUS TO D-NUM6
115500     STRING "Allocated CPUs:         " DELIMITED BY SIZE
115600            D-NUM6                     DELIMITED BY SIZE
115700         INTO SUMMARY-RPT-REC
115800     WRITE SUMMARY-RPT-REC
115900     MOVE SPACES TO SUMMARY-RPT-REC
116000     MOVE SUM-ALLOC-GPUS TO D-NUM4
116100     STRING "Allocated GPUs:         " DELIMITED BY SIZE
116200            D-NUM4                     DELIMITED BY SIZE
116300         INTO SUMMARY-RPT-REC
116400     WRITE SUMMARY-RPT-REC
116500     MOVE SPACES TO SUMMARY-RPT-REC
116600     MOVE SUM-ALLOC-MEM-GB TO D-MEM
116700     STRING "Allocated Memory (GB):  " DELIMITED BY SIZE
116800            D-MEM                      DELIMITED BY SIZE
116900         INTO SUMMARY-RPT-REC
117000     WRITE SUMMARY-RPT-REC
117100     MOVE SPACES TO SUMMARY-RPT-REC
117200     MOVE SUM-JOBS-PENDING TO D-NUM4
117300     STRING "Jobs Pending:           " DELIMITED BY SIZE
117400            D-NUM4                     DELIMITED BY SIZE
117500         INTO SUMMARY-RPT-REC
117600     WRITE SUMMARY-RPT-REC
117700     MOVE SPACES TO SUMMARY-RPT-REC
117800     MOVE SUM-JOBS-RUNNING TO D-NUM4
117900     STRING "Jobs Running:           " DELIMITED BY SIZE
118000            D-NUM4                     DELIMITED BY SIZE
118100         INTO SUMMARY-RPT-REC
118200     WRITE SUMMARY-RPT-REC
118300     MOVE SPACES TO SUMMARY-RPT-REC
118400     MOVE SUM-COMPLETED-24H TO D-NUM5
118500     STRING "Completed (24H):        " DELIMITED BY SIZE
118600            D-NUM5                     DELIMITED BY SIZE
118700         INTO SUMMARY-RPT-REC
118800     WRITE SUMMARY-RPT-REC
118900     MOVE SPACES TO SUMMARY-RPT-REC
119000     MOVE SUM-FAILED-24H TO D-NUM5
119100     STRING "Failed (24H):           " DELIMITED BY SIZE
119200            D-NUM5                     DELIMITED BY SIZE
119300         INTO SUMMARY-RPT-REC
119400     WRITE SUMMARY-RPT-REC
119500     MOVE SPACES TO SUMMARY-RPT-REC
119600     MOVE SUM-PARTITIONS TO D-NUM2
119700     STRING "Partitions:             " DELIMITED BY SIZE
119800            D-NUM2                     DELIMITED BY SIZE
119900         INTO SUMMARY-RPT-REC
120000     WRITE SUMMARY-RPT-REC
120100     MOVE SPACES TO SUMMARY-RPT-REC
120200     .
120300 S601-99.
120400     EXIT.
120500 
120600*****************************************************************
120700* S602-PARTITION-LISTING - ONE CONTROL LINE PER PARTITION: NAME,
120800* STATE, TOTAL/ALLOCATED/IDLE CPUS, GPUS, MEMORY, AND THE RUNNING/
120900* PENDING JOB COUNTS CARRIED ON THE PARTITION TABLE ITSELF.
121000*****************************************************************
121100 S602-PARTITION-LISTING SECTION.
121200 S602-00.
121300     MOVE "Partition Detail:" TO SUMMARY-RPT-REC
121400     WRITE SUMMARY-RPT-REC
121500     MOVE SPACES TO SUMMARY-RPT-REC
121600     PERFORM S603-ONE-PARTITION-LINE VARYING WP-IDX FROM 1 BY 1
121700             UNTIL WP-IDX > K-PARTITION-COUNT
121800     .
121900 S602-99.
122000     EXIT.
122100 
122200 S603-ONE-PARTITION-LINE SECTION.
122300* 09/16/03  MO   PULSE-134  ALLOCATED CPUS/GPUS/MEM ADDED TO THE
122400*                           PARTITION LINE ALONGSIDE TOTAL/IDLE --
122500*                           OPS COMPLAINED THE OLD LINE COULDN'T
122600*                           SHOW HOW FULL A PARTITION REALLY WAS.
122700 S603-00.
122800     COMPUTE C4-IDLE-CPUS = WS-PART-TOTAL-CPUS (WP-IDX)
122900                          - WS-PART-ALLOC-CPUS (WP-IDX)
123000     COMPUTE C4-IDLE-GPUS = WS-PART-TOTAL-GPUS (WP-IDX)
123100                          - WS-PART-ALLOC-GPUS (WP-IDX)
123200     COMPUTE C6-IDLE-MEM  = WS-PART-TOTAL-MEM  (WP-IDX)
123300                          - WS-PART-ALLOC-MEM  (WP-IDX)
123400     MOVE WS-PART-TOTAL-CPUS (WP-IDX) TO D-NUM4
123500     MOVE WS-PART-ALLOC-CPUS (WP-IDX) TO D-NUM6
123600     MOVE C4-IDLE-CPUS                TO D-NUM5
123700     STRING "- "                         DELIMITED BY SIZE
123800            WS-PART-NAME  (WP-IDX)       DELIMITED BY SPACE
123900            " ("                         DELIMITED BY SIZE
124000            WS-PART-STATE (WP-IDX)       DELIMITED BY SPACE
124100            "): CPUS "                   DELIMITED BY SIZE
124200            D-NUM4                       DELIMITED BY SIZE
124300            " total, "                   DELIMITED BY SIZE
124400            D-NUM6                       DELIMITED BY SIZE
124500            " allocated, "               DELIMITED BY SIZE
124600            D-NUM5                       DELIMITED BY SIZE
124700            " idle"                      DELIMITED BY SIZE
124800         INTO SUMMARY-RPT-REC
124900     WRITE SUMMARY-RPT-REC
125000     MOVE SPACES TO SUMMARY-RPT-REC
125100     MOVE WS-PART-TOTAL-GPUS (WP-IDX) TO D-NUM2
125200     MOVE WS-PART-ALLOC-GPUS (WP-IDX) TO D-PCT
125300     MOVE C4-IDLE-GPUS                TO D-PCT2
125400     STRING "  GPUS "                    DELIMITED BY SIZE
125500            D-NUM2                       DELIMITED BY SIZE
125600            " total, "                   DELIMITED BY SIZE
125700            D-PCT                        DELIMITED BY SIZE
125800            " allocated, "               DELIMITED BY SIZE
125900            D-PCT2                       DELIMITED BY SIZE
126000            " idle"                      DELIMITED BY SIZE
126100         INTO SUMMARY-RPT-REC
126200     WRITE SUMMARY-RPT-REC
126300     MOVE SPACES TO SUMMARY-RPT-REC
126400     MOVE WS-PART-TOTAL-MEM  (WP-IDX) TO D-MEM
126500     MOVE WS-PART-ALLOC-MEM  (WP-IDX) TO D-MEM2
126600     MOVE C6-IDLE-MEM                 TO D-MEM3
126700     STRING "  MEMORY "                  DELIMITED BY SIZE
126800            D-MEM                        DELIMITED BY SIZE
126900            " total, "                   DELIMITED BY SIZE
127000            D-MEM2                       DELIMITED BY SIZE
127100            " allocated, "               DELIMITED BY SIZE
127200            D-MEM3                       DELIMITED BY SIZE
127300            " idle GB"                   DELIMITED BY SIZE
127400         INTO SUMMARY-RPT-REC
127500     WRITE SUMMARY-RPT-REC
127600     MOVE SPACES TO SUMMARY-RPT-REC
127700     MOVE WS-PART-JOBS-RUN  (WP-IDX) TO D-NUM4
127800     MOVE WS-PART-JOBS-PEND (WP-IDX) TO D-NUM5
127900     STRING "  RUNNING "                 DELIMITED BY SIZE
128000            D-NUM4                       DELIMITED BY SIZE
128100            ", PENDING "                 DELIMITED BY SIZE
128200            D-NUM5                       DELIMITED BY SIZE
128300         INTO SUMMARY-RPT-REC
128400     WRITE SUMMARY-RPT-REC
128500     MOVE SPACES TO SUMMARY-RPT-REC
128600     .
128700 S603-99.
128800     EXIT.
128900 
129000*****************************************************************
129100* S605-CLUSTER-TOTAL-LINE - ONE-LINE GRAND TOTAL CLOSING THE
129200* CLUSTER SUMMARY REPORT.
129300*****************************************************************
129400 S605-CLUSTER-TOTAL-LINE SECTION.
129500 S605-00.
129600     MOVE SUM-ALLOC-CPUS TO D-NUM6
129700     MOVE SUM-ALLOC-GPUS TO D-NUM4
129800     MOVE SUM-ALLOC-MEM-GB TO D-MEM
129900     STRING "CLUSTER TOTAL: CPUS ALLOCATED "  DELIMITED BY SIZE
130000            D-NUM6                            DELIMITED BY SIZE
130100            ", GPUS ALLOCATED "               DELIMITED BY SIZE
130200            D-NUM4                            DELIMITED BY SIZE
130300            ", MEMORY ALLOCATED "             DELIMITED BY SIZE
130400            D-MEM                             DELIMITED BY SIZE
130500            " GB"                             DELIMITED BY SIZE
130600         INTO SUMMARY-RPT-REC
130700     WRITE SUMMARY-RPT-REC
130800     MOVE SPACES TO SUMMARY-RPT-REC
130900     .
131000 S605-99.
131100     EXIT.
131200 
