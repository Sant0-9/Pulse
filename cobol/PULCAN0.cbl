000100*****************************************************************
000200* PULCAN0.CBL                                                    *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PULCAN0.
000600 AUTHOR.        D KIRSCHNER.
000700 INSTALLATION.  WESTMARK UNIVERSITY COMPUTING CENTER.
000800 DATE-WRITTEN.  11/14/91.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*-----------------------------------------------------------------
001200* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001300* TESTDRIVER FUER MODUL PULCANM.  BUILDS A CANNED JOB TABLE AND
001400* PARTITION TABLE COVERING EVERY CANCEL OUTCOME (PENDING, RUNNING,
001500* ALREADY TERMINAL, UNKNOWN JOB-ID) AND CALLS PULCANM ONCE PER
001600* CANNED JOB-ID, DISPLAYING THE RETURNED RC AND REASON TEXT.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* DATE      BY   TICKET     DESCRIPTION
002100* --------  ---  ---------  ----------------------------------
002200* 11/14/91  DK   PULSE-042  ORIGINAL VERSION.
002300* 02/28/94  JB   PULSE-066  TEST CASE ADDED FOR CANCELLING AN
002400*                           ALREADY-CANCELLED JOB (NO-OP CHECK).
002500* 05/06/02  MO   PULSE-135  TEST CASE ADDED FOR AN UNKNOWN JOB-ID.
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     SWITCH-15 IS PULCAN0-TRACE-SW
003100         ON STATUS IS PULCAN0-TRACE-ON.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000*-------------------------------------------------------------*
004100* COMP-FELDER (BINARY/COMP WORK FIELDS) - PREFIX Cn = # DIGITS *
004200*-------------------------------------------------------------*
004300 01  COMP-FELDER.
004400     05  C4-I1               PIC S9(04) COMP.
004500     05  FILLER              PIC X(04).
004600
004700*-------------------------------------------------------------*
004800* DISPLAY-FELDER - PREFIX D                                    *
004900*-------------------------------------------------------------*
005000 01  DISPLAY-FELDER.
005100     05  D-NUM4              PIC -9(04).
005200     05  FILLER              PIC X(04).
005300
005400*-------------------------------------------------------------*
005500* KONSTANTE-FELDER - PREFIX K                                  *
005600*-------------------------------------------------------------*
005700 01  KONSTANTE-FELDER.
005800     05  K-MODUL             PIC X(08) VALUE "PULCAN0 ".
005900     05  K-TEST-COUNT        PIC 9(02) COMP VALUE 5.
006000     05  K-PARTITION-COUNT   PIC 9(02) COMP VALUE 4.
006100     05  FILLER              PIC X(04).
006200
006300*-------------------------------------------------------------*
006400* SCHALTER (SWITCHES / CONDITIONAL FIELDS)                     *
006500*-------------------------------------------------------------*
006600 01  SCHALTER.
006700     05  PRG-STATUS          PIC 9      VALUE ZERO.
006800         88  PRG-OK                     VALUE ZERO.
006900         88  PRG-ABBRUCH                VALUE 2.
007000     05  FILLER              PIC X(04).
007100
007200 01  WORK-FELDER.
007300     05  ZEILE               PIC X(80).
007400
007500*-------------------------------------------------------------*
007600* CANNED TEST JOB-IDS - ONE PER CANCEL OUTCOME UNDER TEST.      *
007700*-------------------------------------------------------------*
007800 01  TEST-JOB-IDS.
007900     05  FILLER              PIC X(06) VALUE "000001".
008000     05  FILLER              PIC X(06) VALUE "000002".
008100     05  FILLER              PIC X(06) VALUE "000003".
008200     05  FILLER              PIC X(06) VALUE "000004".
008300     05  FILLER              PIC X(06) VALUE "999999".
008400 01  TEST-JOB-ID-TABLE REDEFINES TEST-JOB-IDS.
008500     05  TEST-JOB-ID-ENTRY OCCURS 5 TIMES INDEXED BY TJ-IDX
008600                             PIC X(06).
008700
008800*-------------------------------------------------------------*
008900* CANNED PARTITION TABLE - THE FOUR FIXED PULSE PARTITIONS.    *
009000*-------------------------------------------------------------*
009100 01  LINK-PART-TABLE.
009200     05  LINK-PART-ENTRY OCCURS 8 TIMES INDEXED BY LP-IDX.
009300         10  LINK-PART-NAME         PIC X(08).
009400         10  LINK-PART-STATE        PIC X(08).
009500         10  LINK-PART-TOTAL-NODES  PIC 9(03).
009600         10  LINK-PART-TOTAL-CPUS   PIC 9(05).
009700         10  LINK-PART-TOTAL-GPUS   PIC 9(03).
009800         10  LINK-PART-TOTAL-MEM    PIC 9(05)V9.
009900         10  LINK-PART-ALLOC-CPUS   PIC 9(05).
010000         10  LINK-PART-ALLOC-GPUS   PIC 9(03).
010100         10  LINK-PART-ALLOC-MEM    PIC 9(05)V9.
010200         10  LINK-PART-MAX-TIME     PIC 9(05).
010300         10  LINK-PART-DEFLT-TIME   PIC 9(05).
010400         10  LINK-PART-JOBS-RUN     PIC 9(04).
010500         10  LINK-PART-JOBS-PEND    PIC 9(04).
010600         10  FILLER                 PIC X(04).
010700
010800 01  LINK-JOB-TABLE.
010900     05  LINK-JOB-COUNT      PIC 9(05) COMP.
011000     05  LINK-JOB-ENTRY OCCURS 500 TIMES INDEXED BY LJ-IDX.
011100         10  LINK-JOB-ID            PIC X(06).
011200         10  LINK-JOB-NAME          PIC X(30).
011300         10  LINK-JOB-PARTITION     PIC X(08).
011400         10  LINK-JOB-PRIORITY      PIC X(06).
011500         10  LINK-JOB-PRIORITY-VAL  PIC 9(03).
011600         10  LINK-JOB-CPUS          PIC 9(04).
011700         10  LINK-JOB-GPUS          PIC 9(02).
011800         10  LINK-JOB-MEMORY-GB     PIC 9(04)V9.
011900         10  LINK-JOB-TIME-LIMIT    PIC 9(05).
012000         10  LINK-JOB-ACCOUNT       PIC X(16).
012100         10  LINK-JOB-USER          PIC X(16).
012200         10  LINK-JOB-STATE         PIC X(12).
012300         10  LINK-JOB-EXIT-CODE     PIC S9(03).
012400         10  LINK-JOB-NODE-ID       PIC X(16).
012500         10  LINK-JOB-SUBMIT-TIME   PIC 9(14).
012600         10  LINK-JOB-START-TIME    PIC 9(14).
012700         10  LINK-JOB-END-TIME      PIC 9(14).
012800         10  LINK-JOB-PLAN-RUN-SEC  PIC 9(06).
012900         10  LINK-JOB-PLAN-OUTCOME  PIC X(01).
013000         10  LINK-JOB-ELAPSED-SEC   PIC 9(06).
013100         10  FILLER                 PIC X(07).
013200
013300*-------------------------------------------------------------*
013400* LINK-REC PASSED TO PULCANM.                                  *
013500*-------------------------------------------------------------*
013600 01  LINK-REC.
013700     05  LINK-RC             PIC S9(04) COMP.
013800     05  LINK-CANCEL-JOB-ID  PIC X(06).
013900     05  LINK-CANCEL-JOB-ID-N REDEFINES LINK-CANCEL-JOB-ID
014000                             PIC 9(06).
014100     05  LINK-CANCEL-TIMESTAMP PIC 9(14).
014200     05  LINK-CANCEL-TIMESTAMP-R REDEFINES LINK-CANCEL-TIMESTAMP.
014300         10  LINK-CANCEL-YYYY    PIC 9(04).
014400         10  LINK-CANCEL-MM      PIC 9(02).
014500         10  LINK-CANCEL-DD      PIC 9(02).
014600         10  LINK-CANCEL-HH      PIC 9(02).
014700         10  LINK-CANCEL-MIN     PIC 9(02).
014800         10  LINK-CANCEL-SS      PIC 9(02).
014900     05  LINK-CANCEL-REASON  PIC X(40).
015000     05  FILLER              PIC X(04).
015100
015200 PROCEDURE DIVISION.
015300*****************************************************************
015400* STEUERUNGS-SECTION (CONTROL SECTION)
015500*****************************************************************
015600 A100-STEUERUNG SECTION.
015700 A100-00.
015800     PERFORM B000-VORLAUF
015900     IF PRG-ABBRUCH
016000         CONTINUE
016100     ELSE
016200         PERFORM B100-VERARBEITUNG
016300     END-IF
016400     PERFORM B090-ENDE
016500     STOP RUN
016600     .
016700 A100-99.
016800     EXIT.
016900
017000 B000-VORLAUF SECTION.
017100 B000-00.
017200     PERFORM C000-INIT
017300     PERFORM C100-INIT-PARTITIONS
017400     PERFORM C200-INIT-JOBS
017500     .
017600 B000-99.
017700     EXIT.
017800
017900 B090-ENDE SECTION.
018000 B090-00.
018100     DISPLAY "PULCAN0 - TEST RUN COMPLETE"
018200     .
018300 B090-99.
018400     EXIT.
018500
018600*****************************************************************
018700* B100-VERARBEITUNG - RUN EACH CANNED JOB-ID THROUGH PULCANM.
018800*****************************************************************
018900 B100-VERARBEITUNG SECTION.
019000 B100-00.
019100     PERFORM B110-RUN-ONE-TEST VARYING C4-I1 FROM 1 BY 1
019200             UNTIL C4-I1 > K-TEST-COUNT
019300     .
019400 B100-99.
019500     EXIT.
019600
019700 B110-RUN-ONE-TEST SECTION.
019800 B110-00.
019900     SET TJ-IDX TO C4-I1
020000     MOVE ZERO                       TO LINK-RC
020100     MOVE SPACES                     TO LINK-CANCEL-REASON
020200     MOVE TEST-JOB-ID-ENTRY (TJ-IDX) TO LINK-CANCEL-JOB-ID
020300     MOVE 20020917143000             TO LINK-CANCEL-TIMESTAMP
020400     CALL "PULCANM" USING LINK-REC LINK-PART-TABLE LINK-JOB-TABLE
020500     MOVE LINK-RC TO D-NUM4
020600     STRING '>>> CANCEL '           DELIMITED BY SIZE
020700            LINK-CANCEL-JOB-ID      DELIMITED BY SIZE
020800            ' RC='                  DELIMITED BY SIZE
020900            D-NUM4                  DELIMITED BY SIZE
021000            ' '                     DELIMITED BY SIZE
021100            LINK-CANCEL-REASON      DELIMITED BY SIZE
021200         INTO ZEILE
021300     DISPLAY ZEILE
021400     .
021500 B110-99.
021600     EXIT.
021700
021800*****************************************************************
021900* C000-INIT - CLEAR SWITCHES.
022000*****************************************************************
022100 C000-INIT SECTION.
022200 C000-00.
022300     INITIALIZE SCHALTER
022400     .
022500 C000-99.
022600     EXIT.
022700
022800*****************************************************************
022900* C100-INIT-PARTITIONS - LOAD THE FOUR FIXED PARTITIONS.
023000*****************************************************************
023100 C100-INIT-PARTITIONS SECTION.
023200 C100-00.
023300     MOVE "gpu"      TO LINK-PART-NAME (1)
023400     MOVE "UP"       TO LINK-PART-STATE (1)
023500     MOVE 4          TO LINK-PART-TOTAL-NODES (1)
023600     MOVE 128        TO LINK-PART-TOTAL-CPUS (1)
023700     MOVE 16         TO LINK-PART-TOTAL-GPUS (1)
023800     MOVE 512.0      TO LINK-PART-TOTAL-MEM (1)
023900     MOVE 4          TO LINK-PART-ALLOC-CPUS (1)
024000     MOVE 1          TO LINK-PART-ALLOC-GPUS (1)
024100     MOVE 16.0       TO LINK-PART-ALLOC-MEM (1)
024200     MOVE 720        TO LINK-PART-MAX-TIME (1)
024300     MOVE 60         TO LINK-PART-DEFLT-TIME (1)
024400     MOVE 1          TO LINK-PART-JOBS-RUN (1)
024500     MOVE 0          TO LINK-PART-JOBS-PEND (1)
024600
024700     MOVE "cpu"      TO LINK-PART-NAME (2)
024800     MOVE "UP"       TO LINK-PART-STATE (2)
024900     MOVE 8          TO LINK-PART-TOTAL-NODES (2)
025000     MOVE 512        TO LINK-PART-TOTAL-CPUS (2)
025100     MOVE 0          TO LINK-PART-TOTAL-GPUS (2)
025200     MOVE 2048.0     TO LINK-PART-TOTAL-MEM (2)
025300     MOVE 32         TO LINK-PART-ALLOC-CPUS (2)
025400     MOVE 0          TO LINK-PART-ALLOC-GPUS (2)
025500     MOVE 128.0      TO LINK-PART-ALLOC-MEM (2)
025600     MOVE 1440       TO LINK-PART-MAX-TIME (2)
025700     MOVE 120        TO LINK-PART-DEFLT-TIME (2)
025800     MOVE 1          TO LINK-PART-JOBS-RUN (2)
025900     MOVE 1          TO LINK-PART-JOBS-PEND (2)
026000
026100     MOVE "highmem"  TO LINK-PART-NAME (3)
026200     MOVE "UP"       TO LINK-PART-STATE (3)
026300     MOVE 2          TO LINK-PART-TOTAL-NODES (3)
026400     MOVE 64         TO LINK-PART-TOTAL-CPUS (3)
026500     MOVE 0          TO LINK-PART-TOTAL-GPUS (3)
026600     MOVE 4096.0     TO LINK-PART-TOTAL-MEM (3)
026700     MOVE 0          TO LINK-PART-ALLOC-CPUS (3)
026800     MOVE 0          TO LINK-PART-ALLOC-GPUS (3)
026900     MOVE 0.0        TO LINK-PART-ALLOC-MEM (3)
027000     MOVE 2880       TO LINK-PART-MAX-TIME (3)
027100     MOVE 240        TO LINK-PART-DEFLT-TIME (3)
027200     MOVE 0          TO LINK-PART-JOBS-RUN (3)
027300     MOVE 0          TO LINK-PART-JOBS-PEND (3)
027400
027500     MOVE "debug"    TO LINK-PART-NAME (4)
027600     MOVE "UP"       TO LINK-PART-STATE (4)
027700     MOVE 1          TO LINK-PART-TOTAL-NODES (4)
027800     MOVE 16         TO LINK-PART-TOTAL-CPUS (4)
027900     MOVE 0          TO LINK-PART-TOTAL-GPUS (4)
028000     MOVE 64.0       TO LINK-PART-TOTAL-MEM (4)
028100     MOVE 0          TO LINK-PART-ALLOC-CPUS (4)
028200     MOVE 0          TO LINK-PART-ALLOC-GPUS (4)
028300     MOVE 0.0        TO LINK-PART-ALLOC-MEM (4)
028400     MOVE 30         TO LINK-PART-MAX-TIME (4)
028500     MOVE 10         TO LINK-PART-DEFLT-TIME (4)
028600     MOVE 0          TO LINK-PART-JOBS-RUN (4)
028700     MOVE 0          TO LINK-PART-JOBS-PEND (4)
028800     .
028900 C100-99.
029000     EXIT.
029100
029200*****************************************************************
029300* C200-INIT-JOBS - CANNED JOB TABLE COVERING EVERY CANCEL
029400* OUTCOME: A RUNNING JOB (000001), A PENDING JOB (000002), A
029500* JOB ALREADY COMPLETED (000003), AND A JOB ALREADY CANCELLED
029600* (000004).  JOB-ID 999999 IS DELIBERATELY LEFT OFF THE TABLE TO
029700* EXERCISE THE NOT-FOUND PATH.
029800*****************************************************************
029900 C200-INIT-JOBS SECTION.
030000 C200-00.
030100     MOVE 4 TO LINK-JOB-COUNT
030200
030300     MOVE "000001"      TO LINK-JOB-ID (1)
030400     MOVE "TRAIN-RUN"   TO LINK-JOB-NAME (1)
030500     MOVE "gpu"         TO LINK-JOB-PARTITION (1)
030600     MOVE "high"        TO LINK-JOB-PRIORITY (1)
030700     MOVE 50            TO LINK-JOB-PRIORITY-VAL (1)
030800     MOVE 4             TO LINK-JOB-CPUS (1)
030900     MOVE 1             TO LINK-JOB-GPUS (1)
031000     MOVE 16.0          TO LINK-JOB-MEMORY-GB (1)
031100     MOVE 120           TO LINK-JOB-TIME-LIMIT (1)
031200     MOVE "PHYS101"     TO LINK-JOB-ACCOUNT (1)
031300     MOVE "MJONES"      TO LINK-JOB-USER (1)
031400     MOVE "RUNNING"     TO LINK-JOB-STATE (1)
031500     MOVE ZERO          TO LINK-JOB-EXIT-CODE (1)
031600     MOVE "gpu-node-01" TO LINK-JOB-NODE-ID (1)
031700     MOVE 20020917140000 TO LINK-JOB-SUBMIT-TIME (1)
031800     MOVE 20020917140500 TO LINK-JOB-START-TIME (1)
031900     MOVE ZERO          TO LINK-JOB-END-TIME (1)
032000     MOVE 4000          TO LINK-JOB-PLAN-RUN-SEC (1)
032100     MOVE "S"           TO LINK-JOB-PLAN-OUTCOME (1)
032200     MOVE 300           TO LINK-JOB-ELAPSED-SEC (1)
032300
032400     MOVE "000002"      TO LINK-JOB-ID (2)
032500     MOVE "BATCH-SORT"  TO LINK-JOB-NAME (2)
032600     MOVE "cpu"         TO LINK-JOB-PARTITION (2)
032700     MOVE "normal"      TO LINK-JOB-PRIORITY (2)
032800     MOVE 10            TO LINK-JOB-PRIORITY-VAL (2)
032900     MOVE 32            TO LINK-JOB-CPUS (2)
033000     MOVE 0             TO LINK-JOB-GPUS (2)
033100     MOVE 64.0          TO LINK-JOB-MEMORY-GB (2)
033200     MOVE 60            TO LINK-JOB-TIME-LIMIT (2)
033300     MOVE "CHEM220"     TO LINK-JOB-ACCOUNT (2)
033400     MOVE "RTORRES"     TO LINK-JOB-USER (2)
033500     MOVE "PENDING"     TO LINK-JOB-STATE (2)
033600     MOVE ZERO          TO LINK-JOB-EXIT-CODE (2)
033700     MOVE SPACES        TO LINK-JOB-NODE-ID (2)
033800     MOVE 20020917142000 TO LINK-JOB-SUBMIT-TIME (2)
033900     MOVE ZERO          TO LINK-JOB-START-TIME (2)
034000     MOVE ZERO          TO LINK-JOB-END-TIME (2)
034100     MOVE 2000          TO LINK-JOB-PLAN-RUN-SEC (2)
034200     MOVE "S"           TO LINK-JOB-PLAN-OUTCOME (2)
034300     MOVE ZERO          TO LINK-JOB-ELAPSED-SEC (2)
034400
034500     MOVE "000003"      TO LINK-JOB-ID (3)
034600     MOVE "ALREADY-OK"  TO LINK-JOB-NAME (3)
034700     MOVE "cpu"         TO LINK-JOB-PARTITION (3)
034800     MOVE "low"         TO LINK-JOB-PRIORITY (3)
034900     MOVE 1             TO LINK-JOB-PRIORITY-VAL (3)
035000     MOVE 8             TO LINK-JOB-CPUS (3)
035100     MOVE 0             TO LINK-JOB-GPUS (3)
035200     MOVE 16.0          TO LINK-JOB-MEMORY-GB (3)
035300     MOVE 30            TO LINK-JOB-TIME-LIMIT (3)
035400     MOVE SPACES        TO LINK-JOB-ACCOUNT (3)
035500     MOVE "TSTONE"      TO LINK-JOB-USER (3)
035600     MOVE "COMPLETED"   TO LINK-JOB-STATE (3)
035700     MOVE ZERO          TO LINK-JOB-EXIT-CODE (3)
035800     MOVE "cpu-node-03" TO LINK-JOB-NODE-ID (3)
035900     MOVE 20020917130000 TO LINK-JOB-SUBMIT-TIME (3)
036000     MOVE 20020917130500 TO LINK-JOB-START-TIME (3)
036100     MOVE 20020917133000 TO LINK-JOB-END-TIME (3)
036200     MOVE 1500          TO LINK-JOB-PLAN-RUN-SEC (3)
036300     MOVE "S"           TO LINK-JOB-PLAN-OUTCOME (3)
036400     MOVE 1500          TO LINK-JOB-ELAPSED-SEC (3)
036500
036600     MOVE "000004"      TO LINK-JOB-ID (4)
036700     MOVE "ALREADY-CAN" TO LINK-JOB-NAME (4)
036800     MOVE "debug"       TO LINK-JOB-PARTITION (4)
036900     MOVE "urgent"      TO LINK-JOB-PRIORITY (4)
037000     MOVE 100           TO LINK-JOB-PRIORITY-VAL (4)
037100     MOVE 2             TO LINK-JOB-CPUS (4)
037200     MOVE 0             TO LINK-JOB-GPUS (4)
037300     MOVE 4.0           TO LINK-JOB-MEMORY-GB (4)
037400     MOVE 10            TO LINK-JOB-TIME-LIMIT (4)
037500     MOVE SPACES        TO LINK-JOB-ACCOUNT (4)
037600     MOVE "PWEBB"       TO LINK-JOB-USER (4)
037700     MOVE "CANCELLED"   TO LINK-JOB-STATE (4)
037800     MOVE ZERO          TO LINK-JOB-EXIT-CODE (4)
037900     MOVE SPACES        TO LINK-JOB-NODE-ID (4)
038000     MOVE 20020917141000 TO LINK-JOB-SUBMIT-TIME (4)
038100     MOVE ZERO          TO LINK-JOB-START-TIME (4)
038200     MOVE 20020917141500 TO LINK-JOB-END-TIME (4)
038300     MOVE 600           TO LINK-JOB-PLAN-RUN-SEC (4)
038400     MOVE "F"           TO LINK-JOB-PLAN-OUTCOME (4)
038500     MOVE ZERO          TO LINK-JOB-ELAPSED-SEC (4)
038600     .
038700 C200-99.
038800     EXIT.
