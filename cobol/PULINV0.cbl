000100*****************************************************************
000200* PULINV0.CBL                                                    *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PULINV0.
000600 AUTHOR.        T WYSOCKI.
000700 INSTALLATION.  WESTMARK UNIVERSITY COMPUTING CENTER.
000800 DATE-WRITTEN.  04/14/89.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*-----------------------------------------------------------------
001200* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001300* PRODUCTION DRIVER FOR THE PULSE INVESTIGATION-TEXT PARSER.  READS
001400* FREE-FORM ALERT-INVESTIGATION TEXT FROM INVTEXT ONE LINE AT A
001500* TIME, CLASSIFIES EACH NON-BLANK LINE INTO ONE OF FIVE SECTIONS
001600* (SUMMARY, PROBABLE CAUSES, RECOMMENDATIONS, RELATED METRICS,
001700* RUNBOOK STEPS) BY KEYWORD, AND WRITES THE PARSED RESULT TO
001800* INVRPT.  HOLDS NO STATE ACROSS RUNS -- ONE INVTEXT IN, ONE
001900* INVRPT OUT.
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* DATE      BY   TICKET     DESCRIPTION
002400* --------  ---  ---------  ----------------------------------
002500* 04/14/89  TW   PULSE-008  ORIGINAL VERSION -- READS INVTEXT AND
002600*                           CLASSIFIES SUMMARY AND PROBABLE-CAUSES
002700*                           LINES ONLY.
002800* 11/03/89  TW   PULSE-011  RECOMMENDATIONS SECTION ADDED (KEYWORD
002900*                           "RECOMMENDATION" OR "ACTION").
003000* 06/20/90  DK   PULSE-024  RELATED-METRICS SECTION ADDED (KEYWORD
003100*                           "RELATED METRIC" OR "METRICS TO CHECK").
003200* 02/14/91  DK   PULSE-027  RUNBOOK-STEPS SECTION ADDED -- ALL FIVE
003300*                           SECTION TYPES NOW RECOGNIZED.
003400* 08/09/92  JB   PULSE-045  LEADING-BULLET STRIP REWRITTEN TO WALK
003500*                           OFF MULTI-DIGIT NUMBERED STEPS ("10.",
003600*                           "11)" AND SO ON) INSTEAD OF A SINGLE
003700*                           DIGIT POSITION.
003800* 03/30/94  JB   PULSE-063  RULE 1 COLON-TEXT EXTRACTION ADDED --
003900*                           "SUMMARY: TEXT" NOW CAPTURES TEXT
004000*                           DIRECTLY OFF THE HEADING LINE INSTEAD
004100*                           OF WAITING ON A FOLLOW-ON LINE.
004200* 11/12/98  DK   PULSE-111  Y2K REVIEW -- WS-RUN-TIMESTAMP WINDOWED
004300*                           TO A FULL 4-DIGIT YEAR; NO 2-DIGIT YEAR
004400*                           FIELDS REMAIN IN THIS PROGRAM.
004500* 07/01/00  CS   PULSE-121  10-OCCURRENCE CAP ENFORCED ON ALL FOUR
004600*                           ITEM LISTS -- PREVIOUSLY UNBOUNDED AND
004700*                           RISKED A SUBSCRIPT-RANGE ABEND ON A
004800*                           LONG INVESTIGATION WRITE-UP.
004900* 05/06/02  MO   PULSE-136  CASE-INSENSITIVE KEYWORD MATCHING ADDED
005000*                           (UPPER-CASE THE LINE BEFORE THE TALLY
005100*                           SCAN) -- PRIOR VERSION MISSED HEADINGS
005200*                           TYPED IN LOWER CASE.
005300*-----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS PULINV0-TRACE-SW
005800         ON STATUS IS PULINV0-TRACE-ON.
005900     CLASS BULLET-CHAR IS "-*.0123456789 ".
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT INVTEXT-FILE ASSIGN TO "INVTEXT"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500     SELECT INVRPT-FILE  ASSIGN TO "INVRPT"
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000*-------------------------------------------------------------*
007100* INVTEXT-FILE - ONE FREE-FORM LINE OF INVESTIGATION TEXT PER   *
007200* RECORD.                                                       *
007300*-------------------------------------------------------------*
007400 FD  INVTEXT-FILE.
007500 01  INV-LINE                PIC X(120).
007600
007700 FD  INVRPT-FILE.
007800 01  INV-RPT-REC             PIC X(132).
007900
008000 WORKING-STORAGE SECTION.
008100*-------------------------------------------------------------*
008200* COMP-FELDER (BINARY/COMP WORK FIELDS) - PREFIX Cn = # DIGITS *
008300*-------------------------------------------------------------*
008400 01  COMP-FELDER.
008500     05  C4-PTR              PIC S9(04) COMP.
008600     05  C4-LEN              PIC S9(04) COMP.
008700     05  C4-COLON-POS        PIC S9(04) COMP.
008800     05  C4-ITEM-LEN         PIC S9(04) COMP.
008900     05  C4-HAS-SUMMARY      PIC S9(04) COMP.
009000     05  C4-HAS-DBLSTAR      PIC S9(04) COMP.
009100     05  C4-HAS-COLON        PIC S9(04) COMP.
009200     05  C4-HAS-PROBCAUSE    PIC S9(04) COMP.
009300     05  C4-HAS-LIKECAUSE    PIC S9(04) COMP.
009400     05  C4-HAS-RECOMMEND    PIC S9(04) COMP.
009500     05  C4-HAS-ACTION       PIC S9(04) COMP.
009600     05  C4-HAS-RELMETRIC    PIC S9(04) COMP.
009700     05  C4-HAS-METRCHK      PIC S9(04) COMP.
009800     05  C4-HAS-RUNBOOK      PIC S9(04) COMP.
009900     05  C4-HAS-TRBLSHOOT    PIC S9(04) COMP.
010000     05  C4-HAS-STEP         PIC S9(04) COMP.
010100     05  FILLER              PIC X(04).
010200
010300*-------------------------------------------------------------*
010400* DISPLAY-FELDER - PREFIX D                                    *
010500*-------------------------------------------------------------*
010600 01  DISPLAY-FELDER.
010700     05  D-NUM2              PIC ZZ9.
010800     05  FILLER              PIC X(04).
010900
011000*-------------------------------------------------------------*
011100* KONSTANTE-FELDER - PREFIX K                                  *
011200*-------------------------------------------------------------*
011300 01  KONSTANTE-FELDER.
011400     05  K-MODUL             PIC X(08) VALUE "PULINV0 ".
011500     05  K-MAX-ITEMS         PIC 9(02) COMP VALUE 10.
011600     05  K-RUN-DATE          PIC 9(08) VALUE 20020506.
011700     05  K-RUN-TIME          PIC 9(06) VALUE 073000.
011800     05  FILLER              PIC X(04).
011900
012000*-------------------------------------------------------------*
012100* SCHALTER (SWITCHES / CONDITIONAL FIELDS)                     *
012200*-------------------------------------------------------------*
012300 01  SCHALTER.
012400     05  INV-FILE-STATUS     PIC X      VALUE "N".
012500         88  INV-EOF                    VALUE "Y".
012600     05  WS-CURR-SECTION     PIC X      VALUE "0".
012700         88  SEC-NONE                   VALUE "0".
012800         88  SEC-SUMMARY                VALUE "1".
012900         88  SEC-CAUSES                 VALUE "2".
013000         88  SEC-RECOMMEND              VALUE "3".
013100         88  SEC-METRICS                VALUE "4".
013200         88  SEC-STEPS                  VALUE "5".
013300     05  FILLER              PIC X(04).
013400
013500*-------------------------------------------------------------*
013600* WORK-FELDER (WORK AREAS)                                     *
013700*-------------------------------------------------------------*
013800 01  WORK-FELDER.
013900     05  WS-LINE-TRIM        PIC X(120).
014000     05  WS-LINE-UPPER       PIC X(120).
014100     05  WS-ITEM-TEXT        PIC X(120).
014200     05  FILLER              PIC X(04).
014300 01  WS-LINE-CHARS REDEFINES WS-LINE-TRIM.
014400     05  WS-LINE-CHAR OCCURS 120 TIMES INDEXED BY LC-IDX
014500                         PIC X.
014600
014700*-------------------------------------------------------------*
014800* WS-RUN-TIMESTAMP - RUN DATE/TIME STAMPED ACROSS THE TOP OF   *
014900* INVRPT (SEE PULSE-111 ABOVE FOR THE Y2K WINDOWING NOTE).     *
015000*-------------------------------------------------------------*
015100 01  WS-RUN-TIMESTAMP.
015200     05  WS-RUN-YYYY         PIC 9(04).
015300     05  WS-RUN-MM           PIC 9(02).
015400     05  WS-RUN-DD           PIC 9(02).
015500     05  WS-RUN-HH           PIC 9(02).
015600     05  WS-RUN-MI           PIC 9(02).
015700     05  WS-RUN-SS           PIC 9(02).
015800     05  FILLER              PIC X(02).
015900 01  WS-RUN-TIMESTAMP-DISP   PIC X(19).
016000 01  WS-RUN-TIMESTAMP-N REDEFINES WS-RUN-TIMESTAMP
016100                         PIC 9(14).
016200
016300*-------------------------------------------------------------*
016400* INV-RPT-REC-R - ALTERNATE LABEL/VALUE VIEW OF THE REPORT     *
016500* RECORD, USED FOR THE RUN-TIMESTAMP BANNER LINE ONLY -- EVERY *
016600* OTHER LINE IS BUILT WITH STRING LIKE THE REST OF THE SHOP'S  *
016700* REPORTS.                                                     *
016800*-------------------------------------------------------------*
016900 01  INV-RPT-REC-R REDEFINES INV-RPT-REC.
017000     05  IR-LABEL            PIC X(20).
017100     05  IR-VALUE            PIC X(112).
017200
017300*-------------------------------------------------------------*
017400* WS-INV-SUMMARY - CONSOLIDATED SUMMARY TEXT.                  *
017500*-------------------------------------------------------------*
017600 01  WS-INV-SUMMARY           PIC X(240).
017700
017800*-------------------------------------------------------------*
017900* WS-SUM-RAW-TABLE - RAW SUMMARY-SECTION LINES ACCUMULATED     *
018000* BEFORE CONSOLIDATION (SEE B310-CONSOLIDATE-SUMMARY BELOW).   *
018100*-------------------------------------------------------------*
018200 01  WS-SUM-RAW-TABLE.
018300     05  WS-SUM-RAW-COUNT    PIC 9(02) COMP.
018400     05  WS-SUM-RAW-ENTRY OCCURS 20 TIMES INDEXED BY SR-IDX
018500                         PIC X(120).
018600     05  FILLER              PIC X(02).
018700
018800*-------------------------------------------------------------*
018900* WS-CAUSE-TABLE / WS-RECOMMEND-TABLE / WS-METRIC-TABLE /      *
019000* WS-STEP-TABLE - THE FOUR ITEM LISTS, CAPPED AT K-MAX-ITEMS   *
019100* (SEE PULSE-121 ABOVE).                                       *
019200*-------------------------------------------------------------*
019300 01  WS-CAUSE-TABLE.
019400     05  WS-CAUSE-COUNT      PIC 9(02) COMP.
019500     05  WS-CAUSE-ENTRY OCCURS 10 TIMES INDEXED BY WC-IDX
019600                         PIC X(120).
019700     05  FILLER              PIC X(02).
019800 01  WS-RECOMMEND-TABLE.
019900     05  WS-RECOMMEND-COUNT  PIC 9(02) COMP.
020000     05  WS-RECOMMEND-ENTRY OCCURS 10 TIMES INDEXED BY WR-IDX
020100                         PIC X(120).
020200     05  FILLER              PIC X(02).
020300 01  WS-METRIC-TABLE.
020400     05  WS-METRIC-COUNT     PIC 9(02) COMP.
020500     05  WS-METRIC-ENTRY OCCURS 10 TIMES INDEXED BY WM-IDX
020600                         PIC X(120).
020700     05  FILLER              PIC X(02).
020800 01  WS-STEP-TABLE.
020900     05  WS-STEP-COUNT       PIC 9(02) COMP.
021000     05  WS-STEP-ENTRY OCCURS 10 TIMES INDEXED BY ST-IDX
021100                         PIC X(120).
021200     05  FILLER              PIC X(02).
021300
021400 PROCEDURE DIVISION.
021500*****************************************************************
021600* STEUERUNGS-SECTION (CONTROL SECTION)
021700*****************************************************************
021800 A100-STEUERUNG SECTION.
021900 A100-00.
022000     PERFORM B000-VORLAUF
022100     PERFORM B100-VERARBEITUNG
022200     PERFORM B090-ENDE
022300     STOP RUN
022400     .
022500 A100-99.
022600     EXIT.
022700
022800*****************************************************************
022900* VORLAUF - OPEN FILES, INITIALIZE WORKING STORAGE, WRITE THE
023000* RUN-TIMESTAMP BANNER LINE.
023100*****************************************************************
023200 B000-VORLAUF SECTION.
023300 B000-00.
023400     OPEN INPUT  INVTEXT-FILE
023500     OPEN OUTPUT INVRPT-FILE
023600     PERFORM C000-INIT
023700     PERFORM C010-WRITE-BANNER
023800     .
023900 B000-99.
024000     EXIT.
024100
024200*****************************************************************
024300* ENDE - CLOSE FILES.
024400*****************************************************************
024500 B090-ENDE SECTION.
024600 B090-00.
024700     CLOSE INVTEXT-FILE
024800     CLOSE INVRPT-FILE
024900     .
025000 B090-99.
025100     EXIT.
025200
025300*****************************************************************
025400* VERARBEITUNG - READ-AHEAD LOOP OVER INVTEXT, CLASSIFY EACH
025500* NON-BLANK LINE, FLUSH THE FINAL SECTION AT END OF INPUT, THEN
025600* WRITE THE PARSED SECTIONS TO INVRPT.
025700*****************************************************************
025800 B100-VERARBEITUNG SECTION.
025900 B100-00.
026000     PERFORM B110-READ-LINE
026100     PERFORM B120-PROCESS-ONE-LINE UNTIL INV-EOF
026200     PERFORM B300-FLUSH-SECTION
026300     PERFORM B400-WRITE-REPORT
026400     .
026500 B100-99.
026600     EXIT.
026700
026800 B110-READ-LINE SECTION.
026900 B110-00.
027000     READ INVTEXT-FILE
027100         AT END
027200             SET INV-EOF TO TRUE
027300     END-READ
027400     .
027500 B110-99.
027600     EXIT.
027700
027800*****************************************************************
027900* PROCESS-ONE-LINE - LEFT-TRIM, RIGHT-TRIM, SKIP IF BLANK,
028000* OTHERWISE UPPER-CASE A WORKING COPY, TALLY THE KEYWORDS AND
028100* DISPATCH TO THE CLASSIFICATION RULES.
028200*****************************************************************
028300 B120-PROCESS-ONE-LINE SECTION.
028400 B120-00.
028500     PERFORM B130-TRIM-LINE
028600     IF C4-LEN > ZERO
028700         MOVE WS-LINE-TRIM TO WS-LINE-UPPER
028800         INSPECT WS-LINE-UPPER CONVERTING
028900             "abcdefghijklmnopqrstuvwxyz" TO
029000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029100         PERFORM B190-SCAN-KEYWORDS
029200         PERFORM B200-CLASSIFY-LINE
029300     END-IF
029400     PERFORM B110-READ-LINE
029500     .
029600 B120-99.
029700     EXIT.
029800
029900*****************************************************************
030000* TRIM-LINE - STRIP LEADING BLANKS INTO WS-LINE-TRIM AND SET
030100* C4-LEN TO THE POSITION OF THE LAST NON-BLANK CHARACTER (ZERO
030200* WHEN THE WHOLE LINE IS BLANK).
030300*****************************************************************
030400 B130-TRIM-LINE SECTION.
030500 B130-00.
030600     MOVE SPACES TO WS-LINE-TRIM
030700     MOVE ZERO   TO C4-LEN
030800     PERFORM U205-BUMP-NOTHING VARYING C4-PTR FROM 1 BY 1
030900             UNTIL C4-PTR > 120 OR INV-LINE (C4-PTR:1) NOT = SPACE
031000     IF C4-PTR > 120
031100         CONTINUE
031200     ELSE
031300         MOVE INV-LINE (C4-PTR:) TO WS-LINE-TRIM
031400         PERFORM U210-BACK-SCAN VARYING C4-LEN FROM 120 BY -1
031500                 UNTIL C4-LEN < 1
031600                    OR WS-LINE-TRIM (C4-LEN:1) NOT = SPACE
031700     END-IF
031800     .
031900 B130-99.
032000     EXIT.
032100
032200 U205-BUMP-NOTHING SECTION.
032300 U205-00.
032400     CONTINUE
032500     .
032600 U205-99.
032700     EXIT.
032800
032900 U210-BACK-SCAN SECTION.
033000 U210-00.
033100     CONTINUE
033200     .
033300 U210-99.
033400     EXIT.
033500
033600*****************************************************************
033700* INITIALISIERUNG (INITIALIZATION)
033800*****************************************************************
033900 C000-INIT SECTION.
034000 C000-00.
034100     INITIALIZE SCHALTER
034200     INITIALIZE WS-INV-SUMMARY
034300     INITIALIZE WS-SUM-RAW-TABLE
034400     INITIALIZE WS-CAUSE-TABLE
034500     INITIALIZE WS-RECOMMEND-TABLE
034600     INITIALIZE WS-METRIC-TABLE
034700     INITIALIZE WS-STEP-TABLE
034800     MOVE K-RUN-DATE (1:4) TO WS-RUN-YYYY
034900     MOVE K-RUN-DATE (5:2) TO WS-RUN-MM
035000     MOVE K-RUN-DATE (7:2) TO WS-RUN-DD
035100     MOVE K-RUN-TIME (1:2) TO WS-RUN-HH
035200     MOVE K-RUN-TIME (3:2) TO WS-RUN-MI
035300     MOVE K-RUN-TIME (5:2) TO WS-RUN-SS
035400     IF WS-RUN-TIMESTAMP-N = ZERO
035500         MOVE 19890414073000 TO WS-RUN-TIMESTAMP-N
035600     END-IF
035700     .
035800 C000-99.
035900     EXIT.
036000
036100*****************************************************************
036200* WRITE-BANNER - FIRST LINE OF INVRPT: RUN DATE/TIME, USING THE
036300* LABEL/VALUE REDEFINES OF THE REPORT RECORD.
036400*****************************************************************
036500 C010-WRITE-BANNER SECTION.
036600 C010-00.
036700     MOVE SPACES TO INV-RPT-REC
036800     MOVE "INVESTIGATION REPORT" TO IR-LABEL
036900     STRING WS-RUN-MM   DELIMITED BY SIZE
037000            "/"        DELIMITED BY SIZE
037100            WS-RUN-DD   DELIMITED BY SIZE
037200            "/"        DELIMITED BY SIZE
037300            WS-RUN-YYYY DELIMITED BY SIZE
037400            " "        DELIMITED BY SIZE
037500            WS-RUN-HH   DELIMITED BY SIZE
037600            ":"        DELIMITED BY SIZE
037700            WS-RUN-MI   DELIMITED BY SIZE
037800            ":"        DELIMITED BY SIZE
037900            WS-RUN-SS   DELIMITED BY SIZE
038000         INTO IR-VALUE
038100     WRITE INV-RPT-REC
038200     MOVE SPACES TO INV-RPT-REC
038300     WRITE INV-RPT-REC
038400     .
038500 C010-99.
038600     EXIT.
038700
038800*****************************************************************
038900* SCAN-KEYWORDS - ONE INSPECT TALLYING PASS OVER THE UPPER-CASE
039000* WORKING COPY OF THE LINE, ONE COUNTER PER KEYWORD PHRASE TESTED
039100* BY THE CLASSIFICATION RULES BELOW (SEE PULSE-136 ABOVE FOR THE
039200* CASE-INSENSITIVE MATCHING NOTE).
039300*****************************************************************
039400 B190-SCAN-KEYWORDS SECTION.
039500 B190-00.
039600     MOVE ZERO TO C4-HAS-SUMMARY   C4-HAS-DBLSTAR   C4-HAS-COLON
039700                  C4-HAS-PROBCAUSE C4-HAS-LIKECAUSE C4-HAS-RECOMMEND
039800                  C4-HAS-ACTION    C4-HAS-RELMETRIC C4-HAS-METRCHK
039900                  C4-HAS-RUNBOOK   C4-HAS-TRBLSHOOT C4-HAS-STEP
040000     INSPECT WS-LINE-UPPER
040100         TALLYING C4-HAS-SUMMARY   FOR ALL "SUMMARY"
040200                  C4-HAS-DBLSTAR   FOR ALL "**"
040300                  C4-HAS-COLON     FOR ALL ":"
040400                  C4-HAS-PROBCAUSE FOR ALL "PROBABLE CAUSE"
040500                  C4-HAS-LIKECAUSE FOR ALL "LIKELY CAUSE"
040600                  C4-HAS-RECOMMEND FOR ALL "RECOMMENDATION"
040700                  C4-HAS-ACTION    FOR ALL "ACTION"
040800                  C4-HAS-RELMETRIC FOR ALL "RELATED METRIC"
040900                  C4-HAS-METRCHK   FOR ALL "METRICS TO CHECK"
041000                  C4-HAS-RUNBOOK   FOR ALL "RUNBOOK"
041100                  C4-HAS-TRBLSHOOT FOR ALL "TROUBLESHOOTING"
041200                  C4-HAS-STEP      FOR ALL "STEP"
041300     .
041400 B190-99.
041500     EXIT.
041600
041700*****************************************************************
041800* CLASSIFY-LINE - RULES 1 THRU 6, CHECKED IN SPEC ORDER; FIRST
041900* MATCH WINS.
042000*****************************************************************
042100 B200-CLASSIFY-LINE SECTION.
042200 B200-00.
042300     EVALUATE TRUE
042400         WHEN C4-HAS-SUMMARY > ZERO
042500          AND (C4-HAS-DBLSTAR > ZERO OR C4-HAS-COLON > ZERO)
042600             PERFORM B210-RULE-SUMMARY
042700         WHEN C4-HAS-PROBCAUSE > ZERO OR C4-HAS-LIKECAUSE > ZERO
042800             PERFORM B220-RULE-CAUSES
042900         WHEN C4-HAS-RECOMMEND > ZERO OR C4-HAS-ACTION > ZERO
043000             PERFORM B230-RULE-RECOMMEND
043100         WHEN C4-HAS-RELMETRIC > ZERO OR C4-HAS-METRCHK > ZERO
043200             PERFORM B240-RULE-METRICS
043300         WHEN C4-HAS-RUNBOOK   > ZERO OR C4-HAS-TRBLSHOOT > ZERO
043400           OR C4-HAS-STEP      > ZERO
043500             PERFORM B250-RULE-STEPS
043600         WHEN OTHER
043700             PERFORM B260-RULE-OTHER
043800     END-EVALUATE
043900     .
044000 B200-99.
044100     EXIT.
044200
044300*****************************************************************
044400* RULE 1 - SUMMARY HEADING.  FLUSH WHATEVER SECTION WAS ACTIVE,
044500* ENTER SUMMARY, THEN IF THE LINE ITSELF CARRIES "...: TEXT" PULL
044600* THE TEXT DIRECTLY OFF THE HEADING AND DROP BACK TO NO SECTION
044700* (SEE PULSE-063 ABOVE).
044800*****************************************************************
044900 B210-RULE-SUMMARY SECTION.
045000 B210-00.
045100     PERFORM B300-FLUSH-SECTION
045200     SET SEC-SUMMARY TO TRUE
045300     MOVE ZERO   TO WS-SUM-RAW-COUNT
045400     MOVE ZERO   TO C4-COLON-POS
045500     IF C4-HAS-COLON > ZERO
045600         PERFORM U230-FIND-COLON VARYING LC-IDX FROM 1 BY 1
045700                 UNTIL LC-IDX > C4-LEN OR C4-COLON-POS NOT = ZERO
045800         IF C4-COLON-POS > ZERO AND C4-COLON-POS < C4-LEN
045900             COMPUTE C4-ITEM-LEN = C4-LEN - C4-COLON-POS
046000             IF WS-LINE-TRIM (C4-COLON-POS + 1 : C4-ITEM-LEN)
046100                     NOT = SPACES
046200                 PERFORM B215-EXTRACT-COLON-TEXT
046300                 SET SEC-NONE TO TRUE
046400             END-IF
046500         END-IF
046600     END-IF
046700     .
046800 B210-99.
046900     EXIT.
047000
047100 U230-FIND-COLON SECTION.
047200 U230-00.
047300     IF WS-LINE-TRIM (LC-IDX:1) = ":"
047400         MOVE LC-IDX TO C4-COLON-POS
047500     END-IF
047600     .
047700 U230-99.
047800     EXIT.
047900
048000*****************************************************************
048100* EXTRACT-COLON-TEXT - LEFT-TRIM THE TEXT AFTER THE FIRST COLON
048200* AND MOVE IT INTO THE CONSOLIDATED SUMMARY.
048300*****************************************************************
048400 B215-EXTRACT-COLON-TEXT SECTION.
048500 B215-00.
048600     MOVE C4-COLON-POS TO C4-PTR
048700     PERFORM U205-BUMP-NOTHING VARYING C4-PTR FROM C4-PTR BY 1
048800             UNTIL C4-PTR > C4-LEN
048900                OR WS-LINE-TRIM (C4-PTR:1) NOT = SPACE
049000     IF C4-PTR <= C4-LEN
049100         MOVE SPACES TO WS-ITEM-TEXT
049200         COMPUTE C4-ITEM-LEN = C4-LEN - C4-PTR + 1
049300         MOVE WS-LINE-TRIM (C4-PTR : C4-ITEM-LEN) TO WS-ITEM-TEXT
049400         MOVE WS-ITEM-TEXT TO WS-INV-SUMMARY
049500     END-IF
049600     .
049700 B215-99.
049800     EXIT.
049900
050000*****************************************************************
050100* RULE 2 - PROBABLE/LIKELY CAUSE HEADING.  CONSOLIDATE SUMMARY
050200* (IF ANY WAS ACCUMULATING) THEN ENTER PROBABLE-CAUSES.
050300*****************************************************************
050400 B220-RULE-CAUSES SECTION.
050500 B220-00.
050600     PERFORM B300-FLUSH-SECTION
050700     SET SEC-CAUSES TO TRUE
050800     .
050900 B220-99.
051000     EXIT.
051100
051200*****************************************************************
051300* RULE 3 - RECOMMENDATION/ACTION HEADING.
051400*****************************************************************
051500 B230-RULE-RECOMMEND SECTION.
051600 B230-00.
051700     PERFORM B300-FLUSH-SECTION
051800     SET SEC-RECOMMEND TO TRUE
051900     .
052000 B230-99.
052100     EXIT.
052200
052300*****************************************************************
052400* RULE 4 - RELATED-METRICS HEADING.
052500*****************************************************************
052600 B240-RULE-METRICS SECTION.
052700 B240-00.
052800     PERFORM B300-FLUSH-SECTION
052900     SET SEC-METRICS TO TRUE
053000     .
053100 B240-99.
053200     EXIT.
053300
053400*****************************************************************
053500* RULE 5 - RUNBOOK/TROUBLESHOOTING/STEP HEADING.
053600*****************************************************************
053700 B250-RULE-STEPS SECTION.
053800 B250-00.
053900     PERFORM B300-FLUSH-SECTION
054000     SET SEC-STEPS TO TRUE
054100     .
054200 B250-99.
054300     EXIT.
054400
054500*****************************************************************
054600* RULE 6 - ANYTHING ELSE.  ONLY MEANINGFUL INSIDE A SECTION:
054700* A BULLETED LINE (LEADING -, *, OR DIGIT 1-9) HAS ITS BULLET
054800* CHARACTERS STRIPPED AND, IF NON-EMPTY, BECOMES AN ITEM; INSIDE
054900* PROBABLE-CAUSES/RECOMMENDATIONS/RELATED-METRICS/RUNBOOK-STEPS A
055000* PLAIN (NON-BULLETED) LINE IS DROPPED, WHILE INSIDE SUMMARY BOTH
055100* BULLETED AND PLAIN LINES ARE STRIPPED OF ANY LEADING BULLET AND
055200* ACCUMULATED FOR THE EVENTUAL SPACE-JOINED SUMMARY (THE SOURCE
055300* SPEC HAS NO ITEM LIST OF ITS OWN FOR THE SUMMARY SECTION, SO A
055400* BULLETED SUMMARY LINE JOINS THE SAME RAW-TEXT ACCUMULATOR AS A
055500* PLAIN ONE).  A LINE SEEN WHILE NO SECTION IS ACTIVE IS DROPPED.
055600*****************************************************************
055700 B260-RULE-OTHER SECTION.
055800 B260-00.
055900     IF SEC-NONE
056000         CONTINUE
056100     ELSE
056200         IF WS-LINE-TRIM (1:1) = "-" OR WS-LINE-TRIM (1:1) = "*"
056300          OR (WS-LINE-TRIM (1:1) >= "1" AND WS-LINE-TRIM (1:1) <= "9")
056400             PERFORM B265-STRIP-BULLET
056500         ELSE
056600             IF SEC-SUMMARY
056700                 MOVE 1 TO C4-PTR
056800                 MOVE WS-LINE-TRIM TO WS-ITEM-TEXT
056900                 PERFORM B360-ACCUM-SUMMARY-RAW
057000             END-IF
057100         END-IF
057200     END-IF
057300     .
057400 B260-99.
057500     EXIT.
057600
057700*****************************************************************
057800* STRIP-BULLET - WALK PAST THE LEADING BULLET CHARACTERS (-, *,
057900* DIGITS, ., BLANKS -- SEE PULSE-045 ABOVE FOR MULTI-DIGIT STEPS)
058000* AND FILE WHAT REMAINS AS AN ITEM IN THE APPROPRIATE LIST, OR
058100* ACCUMULATE IT INTO THE SUMMARY WHEN INSIDE THE SUMMARY SECTION.
058200*****************************************************************
058300 B265-STRIP-BULLET SECTION.
058400 B265-00.
058500     PERFORM U205-BUMP-NOTHING VARYING C4-PTR FROM 1 BY 1
058600             UNTIL C4-PTR > C4-LEN
058700                OR WS-LINE-TRIM (C4-PTR:1) IS NOT BULLET-CHAR
058800     IF C4-PTR > C4-LEN
058900         CONTINUE
059000     ELSE
059100         MOVE SPACES TO WS-ITEM-TEXT
059200         COMPUTE C4-ITEM-LEN = C4-LEN - C4-PTR + 1
059300         MOVE WS-LINE-TRIM (C4-PTR : C4-ITEM-LEN) TO WS-ITEM-TEXT
059400         IF WS-ITEM-TEXT NOT = SPACES
059500             EVALUATE TRUE
059600                 WHEN SEC-SUMMARY
059700                     PERFORM B360-ACCUM-SUMMARY-RAW
059800                 WHEN SEC-CAUSES
059900                     PERFORM B320-APPEND-CAUSE
060000                 WHEN SEC-RECOMMEND
060100                     PERFORM B330-APPEND-RECOMMEND
060200                 WHEN SEC-METRICS
060300                     PERFORM B340-APPEND-METRIC
060400                 WHEN SEC-STEPS
060500                     PERFORM B350-APPEND-STEP
060600             END-EVALUATE
060700         END-IF
060800     END-IF
060900     .
061000 B265-99.
061100     EXIT.
061200
061300 B320-APPEND-CAUSE SECTION.
061400 B320-00.
061500     IF WS-CAUSE-COUNT < K-MAX-ITEMS
061600         ADD 1 TO WS-CAUSE-COUNT
061700         SET WC-IDX TO WS-CAUSE-COUNT
061800         MOVE WS-ITEM-TEXT TO WS-CAUSE-ENTRY (WC-IDX)
061900     END-IF
062000     .
062100 B320-99.
062200     EXIT.
062300
062400 B330-APPEND-RECOMMEND SECTION.
062500 B330-00.
062600     IF WS-RECOMMEND-COUNT < K-MAX-ITEMS
062700         ADD 1 TO WS-RECOMMEND-COUNT
062800         SET WR-IDX TO WS-RECOMMEND-COUNT
062900         MOVE WS-ITEM-TEXT TO WS-RECOMMEND-ENTRY (WR-IDX)
063000     END-IF
063100     .
063200 B330-99.
063300     EXIT.
063400
063500 B340-APPEND-METRIC SECTION.
063600 B340-00.
063700     IF WS-METRIC-COUNT < K-MAX-ITEMS
063800         ADD 1 TO WS-METRIC-COUNT
063900         SET WM-IDX TO WS-METRIC-COUNT
064000         MOVE WS-ITEM-TEXT TO WS-METRIC-ENTRY (WM-IDX)
064100     END-IF
064200     .
064300 B340-99.
064400     EXIT.
064500
064600 B350-APPEND-STEP SECTION.
064700 B350-00.
064800     IF WS-STEP-COUNT < K-MAX-ITEMS
064900         ADD 1 TO WS-STEP-COUNT
065000         SET ST-IDX TO WS-STEP-COUNT
065100         MOVE WS-ITEM-TEXT TO WS-STEP-ENTRY (ST-IDX)
065200     END-IF
065300     .
065400 B350-99.
065500     EXIT.
065600
065700*****************************************************************
065800* ACCUM-SUMMARY-RAW - BUFFER ONE PIECE OF SUMMARY TEXT (CAP 20,
065900* MATCHING K-MAX-ITEMS TIMES TWO -- A SUMMARY WRITE-UP RUNNING
066000* LONGER THAN THAT IS TREATED AS FREAK INPUT AND THE OVERFLOW IS
066100* SIMPLY NOT JOINED IN).
066200*****************************************************************
066300 B360-ACCUM-SUMMARY-RAW SECTION.
066400 B360-00.
066500     IF WS-SUM-RAW-COUNT < 20
066600         ADD 1 TO WS-SUM-RAW-COUNT
066700         SET SR-IDX TO WS-SUM-RAW-COUNT
066800         MOVE WS-ITEM-TEXT TO WS-SUM-RAW-ENTRY (SR-IDX)
066900     END-IF
067000     .
067100 B360-99.
067200     EXIT.
067300
067400*****************************************************************
067500* FLUSH-SECTION - CALLED BEFORE EVERY SECTION-HEADING TRANSITION
067600* AND ONCE MORE AT END OF INPUT.  THE ONLY SECTION THAT NEEDS
067700* ANY WORK DONE ON FLUSH IS SUMMARY -- THE OTHER FOUR SECTIONS
067800* ALREADY FILE THEIR ITEMS DIRECTLY AS EACH LINE IS SEEN.
067900*****************************************************************
068000 B300-FLUSH-SECTION SECTION.
068100 B300-00.
068200     IF SEC-SUMMARY
068300         PERFORM B310-CONSOLIDATE-SUMMARY
068400     END-IF
068500     .
068600 B300-99.
068700     EXIT.
068800
068900*****************************************************************
069000* CONSOLIDATE-SUMMARY - JOIN THE BUFFERED RAW SUMMARY LINES WITH
069100* A SINGLE SPACE BETWEEN EACH INTO WS-INV-SUMMARY.  A LINE ALREADY
069200* CAPTURED DIRECTLY BY THE RULE-1 COLON EXTRACTION (B215 ABOVE)
069300* LEAVES WS-SUM-RAW-COUNT AT ZERO, SO THIS IS A NO-OP FOR IT.
069400*****************************************************************
069500 B310-CONSOLIDATE-SUMMARY SECTION.
069600 B310-00.
069700     IF WS-SUM-RAW-COUNT = ZERO
069800         CONTINUE
069900     ELSE
070000         MOVE SPACES TO WS-INV-SUMMARY
070100         MOVE ZERO   TO C4-ITEM-LEN
070200         PERFORM B315-JOIN-ONE-RAW-LINE VARYING SR-IDX FROM 1 BY 1
070300                 UNTIL SR-IDX > WS-SUM-RAW-COUNT
070400     END-IF
070500     .
070600 B310-99.
070700     EXIT.
070800
070900*****************************************************************
071000* JOIN-ONE-RAW-LINE - APPEND ONE RAW SUMMARY LINE TO WS-INV-
071100* SUMMARY AT THE CURRENT END-OF-TEXT POSITION (TRACKED IN C4-
071200* ITEM-LEN), WITH A SINGLE SEPARATING SPACE WHEN NOT THE FIRST.
071300*****************************************************************
071400 B315-JOIN-ONE-RAW-LINE SECTION.
071500 B315-00.
071600     IF C4-ITEM-LEN > ZERO AND C4-ITEM-LEN < 240
071700         ADD 1 TO C4-ITEM-LEN
071800         MOVE SPACE TO WS-INV-SUMMARY (C4-ITEM-LEN:1)
071900     END-IF
072000     MOVE ZERO TO C4-LEN
072100     PERFORM U210-BACK-SCAN
072200             VARYING C4-LEN FROM 120 BY -1
072300             UNTIL C4-LEN < 1
072400                OR WS-SUM-RAW-ENTRY (SR-IDX) (C4-LEN:1) NOT = SPACE
072500     IF C4-LEN > ZERO AND C4-ITEM-LEN < 240
072600         IF C4-ITEM-LEN + C4-LEN > 240
072700             COMPUTE C4-LEN = 240 - C4-ITEM-LEN
072800         END-IF
072900         MOVE WS-SUM-RAW-ENTRY (SR-IDX) (1:C4-LEN)
073000             TO WS-INV-SUMMARY (C4-ITEM-LEN + 1 : C4-LEN)
073100         ADD C4-LEN TO C4-ITEM-LEN
073200     END-IF
073300     .
073400 B315-99.
073500     EXIT.
073600
073700*****************************************************************
073800* WRITE-REPORT - FIVE LABELLED SECTIONS, EACH A HEADING LINE PLUS
073900* EITHER "(NONE)" OR UP TO K-MAX-ITEMS "- TEXT" LINES, WRITTEN TO
074000* INVRPT BELOW THE C010 BANNER.
074100*****************************************************************
074200 B400-WRITE-REPORT SECTION.
074300 B400-00.
074400     PERFORM B410-WRITE-SUMMARY
074500     PERFORM B420-WRITE-CAUSES
074600     PERFORM B430-WRITE-RECOMMEND
074700     PERFORM B440-WRITE-METRICS
074800     PERFORM B450-WRITE-STEPS
074900     .
075000 B400-99.
075100     EXIT.
075200
075300*****************************************************************
075400* WRITE-SUMMARY - SUMMARY HEADING PLUS UP TO TWO 120-CHARACTER
075500* CONTINUATION LINES (WS-INV-SUMMARY IS X(240)).
075600*****************************************************************
075700 B410-WRITE-SUMMARY SECTION.
075800 B410-00.
075900     MOVE "SUMMARY:" TO INV-RPT-REC
076000     WRITE INV-RPT-REC
076100     IF WS-INV-SUMMARY = SPACES
076200         MOVE "  (NONE)" TO INV-RPT-REC
076300         WRITE INV-RPT-REC
076400     ELSE
076500         STRING "  " DELIMITED BY SIZE
076600                WS-INV-SUMMARY (1:120) DELIMITED BY SIZE
076700             INTO INV-RPT-REC
076800         WRITE INV-RPT-REC
076900         IF WS-INV-SUMMARY (121:120) NOT = SPACES
077000             MOVE SPACES TO INV-RPT-REC
077100             STRING "  " DELIMITED BY SIZE
077200                    WS-INV-SUMMARY (121:120) DELIMITED BY SIZE
077300                 INTO INV-RPT-REC
077400             WRITE INV-RPT-REC
077500         END-IF
077600     END-IF
077700     MOVE SPACES TO INV-RPT-REC
077800     WRITE INV-RPT-REC
077900     .
078000 B410-99.
078100     EXIT.
078200
078300*****************************************************************
078400* WRITE-CAUSES - PROBABLE-CAUSES SECTION.
078500*****************************************************************
078600 B420-WRITE-CAUSES SECTION.
078700 B420-00.
078800     MOVE "PROBABLE CAUSES:" TO INV-RPT-REC
078900     WRITE INV-RPT-REC
079000     IF WS-CAUSE-COUNT = ZERO
079100         MOVE "  (NONE)" TO INV-RPT-REC
079200         WRITE INV-RPT-REC
079300     ELSE
079400         PERFORM B425-ONE-CAUSE-LINE VARYING WC-IDX FROM 1 BY 1
079500                 UNTIL WC-IDX > WS-CAUSE-COUNT
079600     END-IF
079700     MOVE SPACES TO INV-RPT-REC
079800     WRITE INV-RPT-REC
079900     .
080000 B420-99.
080100     EXIT.
080200
080300 B425-ONE-CAUSE-LINE SECTION.
080400 B425-00.
080500     MOVE SPACES TO INV-RPT-REC
080600     STRING "  - " DELIMITED BY SIZE
080700            WS-CAUSE-ENTRY (WC-IDX) DELIMITED BY SIZE
080800         INTO INV-RPT-REC
080900     WRITE INV-RPT-REC
081000     .
081100 B425-99.
081200     EXIT.
081300
081400*****************************************************************
081500* WRITE-RECOMMEND - RECOMMENDATIONS SECTION.
081600*****************************************************************
081700 B430-WRITE-RECOMMEND SECTION.
081800 B430-00.
081900     MOVE "RECOMMENDATIONS:" TO INV-RPT-REC
082000     WRITE INV-RPT-REC
082100     IF WS-RECOMMEND-COUNT = ZERO
082200         MOVE "  (NONE)" TO INV-RPT-REC
082300         WRITE INV-RPT-REC
082400     ELSE
082500         PERFORM B435-ONE-RECOMMEND-LINE VARYING WR-IDX FROM 1 BY 1
082600                 UNTIL WR-IDX > WS-RECOMMEND-COUNT
082700     END-IF
082800     MOVE SPACES TO INV-RPT-REC
082900     WRITE INV-RPT-REC
083000     .
083100 B430-99.
083200     EXIT.
083300
083400 B435-ONE-RECOMMEND-LINE SECTION.
083500 B435-00.
083600     MOVE SPACES TO INV-RPT-REC
083700     STRING "  - " DELIMITED BY SIZE
083800            WS-RECOMMEND-ENTRY (WR-IDX) DELIMITED BY SIZE
083900         INTO INV-RPT-REC
084000     WRITE INV-RPT-REC
084100     .
084200 B435-99.
084300     EXIT.
084400
084500*****************************************************************
084600* WRITE-METRICS - RELATED-METRICS SECTION.
084700*****************************************************************
084800 B440-WRITE-METRICS SECTION.
084900 B440-00.
085000     MOVE "RELATED METRICS:" TO INV-RPT-REC
085100     WRITE INV-RPT-REC
085200     IF WS-METRIC-COUNT = ZERO
085300         MOVE "  (NONE)" TO INV-RPT-REC
085400         WRITE INV-RPT-REC
085500     ELSE
085600         PERFORM B445-ONE-METRIC-LINE VARYING WM-IDX FROM 1 BY 1
085700                 UNTIL WM-IDX > WS-METRIC-COUNT
085800     END-IF
085900     MOVE SPACES TO INV-RPT-REC
086000     WRITE INV-RPT-REC
086100     .
086200 B440-99.
086300     EXIT.
086400
086500 B445-ONE-METRIC-LINE SECTION.
086600 B445-00.
086700     MOVE SPACES TO INV-RPT-REC
086800     STRING "  - " DELIMITED BY SIZE
086900            WS-METRIC-ENTRY (WM-IDX) DELIMITED BY SIZE
087000         INTO INV-RPT-REC
087100     WRITE INV-RPT-REC
087200     .
087300 B445-99.
087400     EXIT.
087500
087600*****************************************************************
087700* WRITE-STEPS - RUNBOOK-STEPS SECTION.
087800*****************************************************************
087900 B450-WRITE-STEPS SECTION.
088000 B450-00.
088100     MOVE "RUNBOOK STEPS:" TO INV-RPT-REC
088200     WRITE INV-RPT-REC
088300     IF WS-STEP-COUNT = ZERO
088400         MOVE "  (NONE)" TO INV-RPT-REC
088500         WRITE INV-RPT-REC
088600     ELSE
088700         PERFORM B455-ONE-STEP-LINE VARYING ST-IDX FROM 1 BY 1
088800                 UNTIL ST-IDX > WS-STEP-COUNT
088900     END-IF
089000     MOVE SPACES TO INV-RPT-REC
089100     WRITE INV-RPT-REC
089200     .
089300 B450-99.
089400     EXIT.
089500
089600 B455-ONE-STEP-LINE SECTION.
089700 B455-00.
089800     MOVE SPACES TO INV-RPT-REC
089900     STRING "  - " DELIMITED BY SIZE
090000            WS-STEP-ENTRY (ST-IDX) DELIMITED BY SIZE
090100         INTO INV-RPT-REC
090200     WRITE INV-RPT-REC
090300     .
090400 B455-99.
090500     EXIT.
090600
090700*****************************************************************
090800* ENDE SOURCE-PROGRAMM
090900*****************************************************************
