000100*****************************************************************
000200* PULCANM.CBL                                                    *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PULCANM.
000600 AUTHOR.        D KIRSCHNER.
000700 INSTALLATION.  WESTMARK UNIVERSITY COMPUTING CENTER.
000800 DATE-WRITTEN.  11/12/91.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*-----------------------------------------------------------------
001200* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001300* CANCEL-JOB MODULE FOR THE PULSE WORKLOAD MANAGER.  CALLED BY
001400* PULSDRV ON OPERATOR REQUEST WITH A SINGLE JOB-ID.  A JOB NOT ON
001500* FILE, OR ALREADY IN A TERMINAL STATE, IS REJECTED WITHOUT CHANGE;
001600* OTHERWISE THE JOB IS TRANSITIONED TO CANCELLED, RELEASING ITS
001700* PARTITION ALLOCATION IF IT WAS RUNNING.
001800*-----------------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* DATE      BY   TICKET     DESCRIPTION
002200* --------  ---  ---------  ----------------------------------
002300* 11/12/91  DK   PULSE-041  ORIGINAL VERSION.
002400* 02/28/94  JB   PULSE-065  PENDING-JOB CANCEL NO LONGER DECREMENTS
002500*                           THE PARTITION PENDING COUNT DIRECTLY --
002600*                           THAT COUNT IS STALE UNTIL THE NEXT
002700*                           ACCOUNTING RECOMPUTE (PULSCHM PULSE-059);
002800*                           THIS MODULE ONLY SETS THE JOB STATE.
002900* 11/09/98  DK   PULSE-105  Y2K: LINK-CANCEL-TIMESTAMP WINDOWED TO A
003000*                           FULL 4-DIGIT YEAR (WAS 2-DIGIT).
003100* 06/17/00  CS   PULSE-120  REJECT-REASON TEXT STANDARDIZED TO
003200*                           MATCH THE JOBLOG AUDIT FORMAT.
003300* 05/06/02  MO   PULSE-134  TERMINAL-STATE TEST REWRITTEN AS AN
003400*                           EVALUATE OF THE FOUR TERMINAL STATES
003500*                           (WAS FOUR SEPARATE IF TESTS).
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     SWITCH-15 IS PULCANM-TRACE-SW
004100         ON STATUS IS PULCANM-TRACE-ON.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000*-------------------------------------------------------------*
005100* COMP-FELDER (BINARY/COMP WORK FIELDS) - PREFIX Cn = # DIGITS *
005200*-------------------------------------------------------------*
005300 01  COMP-FELDER.
005400     05  C4-I1               PIC S9(04) COMP.
005500     05  FILLER              PIC X(04).
005600
005700*-------------------------------------------------------------*
005800* KONSTANTE-FELDER - PREFIX K                                  *
005900*-------------------------------------------------------------*
006000 01  KONSTANTE-FELDER.
006100     05  K-MODUL             PIC X(08) VALUE "PULCANM ".
006200     05  FILLER              PIC X(04).
006300
006400*-------------------------------------------------------------*
006500* SCHALTER (SWITCHES / CONDITIONAL FIELDS)                     *
006600*-------------------------------------------------------------*
006700 01  SCHALTER.
006800     05  JOB-FOUND-SW        PIC X      VALUE "N".
006900         88  JOB-FOUND                  VALUE "Y".
007000     05  PART-FOUND-SW       PIC X      VALUE "N".
007100         88  PART-FOUND                 VALUE "Y".
007200     05  TERMINAL-STATUS     PIC 9      VALUE ZERO.
007300         88  JOB-IS-TERMINAL            VALUE 1.
007400         88  JOB-NOT-TERMINAL           VALUE ZERO.
007500     05  FILLER              PIC X(04).
007600
007700 01  WORK-FELDER.
007800     05  W-NEW-STATE         PIC X(12).
007900     05  W-NEW-EXIT-CODE     PIC S9(03).
008000     05  FILLER              PIC X(04).
008100
008200 LINKAGE SECTION.
008300*-------------------------------------------------------------*
008400* LINK-REC - HAND-DUPLICATED HERE AND IN PULSDRV.               *
008500*-------------------------------------------------------------*
008600 01  LINK-REC.
008700     05  LINK-RC             PIC S9(04) COMP.
008800*         0    = CANCELLED
008900*         100  = REJECTED (SEE LINK-CANCEL-REASON)
009000     05  LINK-CANCEL-JOB-ID  PIC X(06).
009100     05  LINK-CANCEL-JOB-ID-N REDEFINES LINK-CANCEL-JOB-ID
009200                             PIC 9(06).
009300     05  LINK-CANCEL-TIMESTAMP PIC 9(14).
009400*-------------------------------------------------------------*
009500* LINK-CANCEL-TIMESTAMP-R - COMPONENT VIEW, SEE PULSE-105 ABOVE *
009600* (Y2K FULL-YEAR WINDOW).                                       *
009700*-------------------------------------------------------------*
009800     05  LINK-CANCEL-TIMESTAMP-R REDEFINES LINK-CANCEL-TIMESTAMP.
009900         10  LINK-CANCEL-YYYY    PIC 9(04).
010000         10  LINK-CANCEL-MM      PIC 9(02).
010100         10  LINK-CANCEL-DD      PIC 9(02).
010200         10  LINK-CANCEL-HH      PIC 9(02).
010300         10  LINK-CANCEL-MIN     PIC 9(02).
010400         10  LINK-CANCEL-SS      PIC 9(02).
010500     05  LINK-CANCEL-REASON  PIC X(40).
010600     05  FILLER              PIC X(04).
010700
010800 01  LINK-PART-TABLE.
010900     05  LINK-PART-ENTRY OCCURS 8 TIMES INDEXED BY LP-IDX.
011000         10  LINK-PART-NAME         PIC X(08).
011100         10  LINK-PART-STATE        PIC X(08).
011200         10  LINK-PART-TOTAL-NODES  PIC 9(03).
011300         10  LINK-PART-TOTAL-CPUS   PIC 9(05).
011400         10  LINK-PART-TOTAL-GPUS   PIC 9(03).
011500         10  LINK-PART-TOTAL-MEM    PIC 9(05)V9.
011600         10  LINK-PART-ALLOC-CPUS   PIC 9(05).
011700         10  LINK-PART-ALLOC-GPUS   PIC 9(03).
011800         10  LINK-PART-ALLOC-MEM    PIC 9(05)V9.
011900         10  LINK-PART-MAX-TIME     PIC 9(05).
012000         10  LINK-PART-DEFLT-TIME   PIC 9(05).
012100         10  LINK-PART-JOBS-RUN     PIC 9(04).
012200         10  LINK-PART-JOBS-PEND    PIC 9(04).
012300         10  FILLER                 PIC X(04).
012400
012500 01  LINK-JOB-TABLE.
012600     05  LINK-JOB-COUNT      PIC 9(05) COMP.
012700     05  LINK-JOB-ENTRY OCCURS 500 TIMES INDEXED BY LJ-IDX.
012800         10  LINK-JOB-ID            PIC X(06).
012900         10  LINK-JOB-NAME          PIC X(30).
013000         10  LINK-JOB-PARTITION     PIC X(08).
013100         10  LINK-JOB-PRIORITY      PIC X(06).
013200         10  LINK-JOB-PRIORITY-VAL  PIC 9(03).
013300         10  LINK-JOB-CPUS          PIC 9(04).
013400         10  LINK-JOB-GPUS          PIC 9(02).
013500         10  LINK-JOB-MEMORY-GB     PIC 9(04)V9.
013600         10  LINK-JOB-TIME-LIMIT    PIC 9(05).
013700         10  LINK-JOB-ACCOUNT       PIC X(16).
013800         10  LINK-JOB-USER          PIC X(16).
013900         10  LINK-JOB-STATE         PIC X(12).
014000         10  LINK-JOB-EXIT-CODE     PIC S9(03).
014100         10  LINK-JOB-NODE-ID       PIC X(16).
014200         10  LINK-JOB-SUBMIT-TIME   PIC 9(14).
014300         10  LINK-JOB-SUBMIT-TIME-R REDEFINES LINK-JOB-SUBMIT-TIME.
014400             15  LINK-JOB-SUB-YYYY  PIC 9(04).
014500             15  LINK-JOB-SUB-MM    PIC 9(02).
014600             15  LINK-JOB-SUB-DD    PIC 9(02).
014700             15  LINK-JOB-SUB-HH    PIC 9(02).
014800             15  LINK-JOB-SUB-MIN   PIC 9(02).
014900             15  LINK-JOB-SUB-SS    PIC 9(02).
015000         10  LINK-JOB-START-TIME    PIC 9(14).
015100         10  LINK-JOB-END-TIME      PIC 9(14).
015200         10  LINK-JOB-PLAN-RUN-SEC  PIC 9(06).
015300         10  LINK-JOB-PLAN-OUTCOME  PIC X(01).
015400         10  LINK-JOB-ELAPSED-SEC   PIC 9(06).
015500         10  FILLER                 PIC X(07).
015600
015700 PROCEDURE DIVISION USING LINK-REC LINK-PART-TABLE LINK-JOB-TABLE.
015800*****************************************************************
015900* STEUERUNGS-SECTION (CONTROL SECTION)
016000*****************************************************************
016100 A100-STEUERUNG SECTION.
016200 A100-00.
016300     PERFORM C000-INIT
016400     PERFORM B100-CANCEL
016500     EXIT PROGRAM
016600     .
016700 A100-99.
016800     EXIT.
016900
017000 C000-INIT SECTION.
017100 C000-00.
017200     INITIALIZE SCHALTER
017300     MOVE ZERO TO LINK-RC
017400     MOVE SPACES TO LINK-CANCEL-REASON
017500     .
017600 C000-99.
017700     EXIT.
017800
017900*****************************************************************
018000* B100-CANCEL - LOCATE THE JOB, REJECT IF NOT FOUND OR ALREADY
018100* TERMINAL, ELSE TRANSITION TO CANCELLED.
018200*****************************************************************
018300 B100-CANCEL SECTION.
018400 B100-00.
018500     SET JOB-FOUND-SW TO "N"
018600     SET LJ-IDX TO 1
018700     SEARCH LINK-JOB-ENTRY VARYING LJ-IDX
018800         AT END
018900             CONTINUE
019000         WHEN LINK-JOB-ID (LJ-IDX) = LINK-CANCEL-JOB-ID
019100             SET JOB-FOUND-SW TO "Y"
019200     END-SEARCH
019300
019400     IF NOT JOB-FOUND
019500         MOVE 100 TO LINK-RC
019600         MOVE "JOB ID NOT FOUND" TO LINK-CANCEL-REASON
019700     ELSE
019800         PERFORM B110-CHECK-TERMINAL
019900         IF JOB-IS-TERMINAL
020000             MOVE 100 TO LINK-RC
020100             MOVE "JOB ALREADY IN A TERMINAL STATE"
020200                 TO LINK-CANCEL-REASON
020300         ELSE
020400             PERFORM B303-LOCATE-JOB-PARTITION
020500             MOVE "CANCELLED" TO W-NEW-STATE
020600             MOVE ZERO        TO W-NEW-EXIT-CODE
020700             PERFORM B250-TRANSITION
020800             MOVE ZERO   TO LINK-RC
020900             MOVE SPACES TO LINK-CANCEL-REASON
021000         END-IF
021100     END-IF
021200     .
021300 B100-99.
021400     EXIT.
021500
021600*****************************************************************
021700* B110-CHECK-TERMINAL - COMPLETED/FAILED/CANCELLED/TIMEOUT ARE
021800* THE FOUR TERMINAL STATES; CANCEL IS A NO-OP AGAINST ANY OF THEM.
021900*****************************************************************
022000 B110-CHECK-TERMINAL SECTION.
022100 B110-00.
022200     EVALUATE LINK-JOB-STATE (LJ-IDX)
022300         WHEN "COMPLETED"
022400         WHEN "FAILED"
022500         WHEN "CANCELLED"
022600         WHEN "TIMEOUT"
022700             SET JOB-IS-TERMINAL TO TRUE
022800         WHEN OTHER
022900             SET JOB-NOT-TERMINAL TO TRUE
023000     END-EVALUATE
023100     .
023200 B110-99.
023300     EXIT.
023400
023500 B303-LOCATE-JOB-PARTITION SECTION.
023600 B303-00.
023700     SET PART-FOUND-SW TO "N"
023800     SET LP-IDX TO 1
023900     SEARCH LINK-PART-ENTRY VARYING LP-IDX
024000         AT END
024100             CONTINUE
024200         WHEN LINK-PART-NAME (LP-IDX) = LINK-JOB-PARTITION (LJ-IDX)
024300             SET PART-FOUND-SW TO "Y"
024400     END-SEARCH
024500     .
024600 B303-99.
024700     EXIT.
024800
024900*****************************************************************
025000* B250-TRANSITION - COMMON STATE-TRANSITION LOGIC, RESTATED HERE
025100* FROM PULSCHM'S PARAGRAPH OF THE SAME NAME (SEPARATE CALLABLE
025200* MODULES, NO SHARED PROCEDURE DIVISION).  RELEASES THE JOB'S
025300* PARTITION ALLOCATION IF IT WAS RUNNING; THE STALE PARTITION
025400* PENDING COUNT LEFT BY CANCELLING A PENDING JOB IS CORRECTED BY
025500* PULSCHM'S NEXT ACCOUNTING RECOMPUTE (SEE PULSE-065 ABOVE).
025600*****************************************************************
025700 B250-TRANSITION SECTION.
025800 B250-00.
025900     IF LINK-JOB-STATE (LJ-IDX) = "RUNNING" AND PART-FOUND
026000         SUBTRACT LINK-JOB-CPUS      (LJ-IDX)
026100                            FROM LINK-PART-ALLOC-CPUS (LP-IDX)
026200         SUBTRACT LINK-JOB-GPUS      (LJ-IDX)
026300                            FROM LINK-PART-ALLOC-GPUS (LP-IDX)
026400         SUBTRACT LINK-JOB-MEMORY-GB (LJ-IDX)
026500                            FROM LINK-PART-ALLOC-MEM  (LP-IDX)
026600         SUBTRACT 1 FROM LINK-PART-JOBS-RUN (LP-IDX)
026700     END-IF
026800     MOVE W-NEW-STATE            TO LINK-JOB-STATE     (LJ-IDX)
026900     MOVE LINK-CANCEL-TIMESTAMP  TO LINK-JOB-END-TIME   (LJ-IDX)
027000     MOVE W-NEW-EXIT-CODE        TO LINK-JOB-EXIT-CODE  (LJ-IDX)
027100     .
027200 B250-99.
027300     EXIT.
