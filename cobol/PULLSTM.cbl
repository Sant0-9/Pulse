000100*****************************************************************
000200* PULLSTM.CBL                                                    *
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    PULLSTM.
000600 AUTHOR.        C SANDOVAL.
000700 INSTALLATION.  WESTMARK UNIVERSITY COMPUTING CENTER.
000800 DATE-WRITTEN.  03/18/96.
000900 DATE-COMPILED.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*-----------------------------------------------------------------
001200* KURZBESCHREIBUNG (SHORT DESCRIPTION):
001300* JOB-LISTING MODULE FOR THE PULSE WORKLOAD MANAGER.  GIVEN
001400* OPTIONAL STATE/PARTITION/USER FILTERS AND A LIMIT, RETURNS THE
001500* MATCHING JOB-IDS NEWEST-SUBMITTED FIRST, UP TO THE LIMIT, PLUS
001600* HOW MANY OF THE RETURNED JOBS ARE PENDING AND RUNNING.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* DATE      BY   TICKET     DESCRIPTION
002100* --------  ---  ---------  ----------------------------------
002200* 03/18/96  CS   PULSE-088  ORIGINAL VERSION -- CONVERTED FROM AN
002300*                           IN-HOUSE JOB-LISTING TEST-DRIVER
002400*                           SKELETON TO A CALLABLE MODULE PER OPS
002500*                           REQUEST.
002600* 08/30/96  CS   PULSE-090  DEFAULT LIMIT OF 100 / MAX OF 1000
002700*                           APPLIED WHEN THE CALLER PASSES ZERO OR
002800*                           AN OUT-OF-RANGE LIMIT.
002900* 11/09/98  DK   PULSE-106  Y2K REVIEW -- NO DATE FIELDS OF ITS OWN,
003000*                           NO CHANGE REQUIRED; NOTED FOR THE FILE.
003100* 06/17/00  CS   PULSE-121  NEWEST-FIRST ORDERING NOTED AS A PLAIN
003200*                           REVERSE SCAN OF THE JOB TABLE, SINCE
003300*                           JOB-IDS ARE ASSIGNED IN SUBMIT ORDER --
003400*                           NO SEPARATE SORT STEP NEEDED.
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     SWITCH-15 IS PULLSTM-TRACE-SW
004000         ON STATUS IS PULLSTM-TRACE-ON.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900*-------------------------------------------------------------*
005000* COMP-FELDER (BINARY/COMP WORK FIELDS) - PREFIX Cn = # DIGITS *
005100*-------------------------------------------------------------*
005200 01  COMP-FELDER.
005300     05  W-EFFECTIVE-LIMIT   PIC 9(04) COMP.
005400     05  FILLER              PIC X(04).
005500
005600*-------------------------------------------------------------*
005700* KONSTANTE-FELDER - PREFIX K                                  *
005800*-------------------------------------------------------------*
005900 01  KONSTANTE-FELDER.
006000     05  K-MODUL             PIC X(08) VALUE "PULLSTM ".
006100     05  K-DEFAULT-LIMIT     PIC 9(04) COMP VALUE 100.
006200     05  K-MAX-LIMIT         PIC 9(04) COMP VALUE 1000.
006300     05  FILLER              PIC X(04).
006400
006500*-------------------------------------------------------------*
006600* SCHALTER (SWITCHES / CONDITIONAL FIELDS)                     *
006700*-------------------------------------------------------------*
006800 01  SCHALTER.
006900     05  JOB-MATCH-SW        PIC X      VALUE "Y".
007000         88  JOB-MATCHES                VALUE "Y".
007100         88  JOB-NO-MATCH               VALUE "N".
007200     05  FILLER              PIC X(04).
007300
007400 LINKAGE SECTION.
007500*-------------------------------------------------------------*
007600* LINK-REC - HAND-DUPLICATED HERE AND IN PULSDRV.               *
007700*-------------------------------------------------------------*
007800 01  LINK-REC.
007900     05  LINK-RC             PIC S9(04) COMP.
008000     05  LINK-FILTER-STATE       PIC X(12).
008100     05  LINK-FILTER-PARTITION   PIC X(08).
008200     05  LINK-FILTER-USER        PIC X(16).
008300     05  LINK-LIMIT              PIC 9(04).
008400     05  LINK-LIMIT-R REDEFINES LINK-LIMIT.
008500         10  LINK-LIMIT-HI       PIC 9(02).
008600         10  LINK-LIMIT-LO       PIC 9(02).
008700     05  LINK-RESULT-COUNT       PIC 9(04) COMP.
008800     05  LINK-PENDING-COUNT      PIC 9(04) COMP.
008900     05  LINK-RUNNING-COUNT      PIC 9(04) COMP.
009000     05  FILLER                  PIC X(04).
009100
009200 01  LINK-RESULT-TABLE.
009300     05  LINK-RESULT-JOB-ID OCCURS 500 TIMES INDEXED BY LR-IDX
009400                             PIC X(06).
009500     05  FILLER                  PIC X(01).
009600
009700 01  LINK-JOB-TABLE.
009800     05  LINK-JOB-COUNT      PIC 9(05) COMP.
009900     05  LINK-JOB-ENTRY OCCURS 500 TIMES INDEXED BY LJ-IDX.
010000         10  LINK-JOB-ID            PIC X(06).
010100         10  LINK-JOB-ID-N REDEFINES LINK-JOB-ID
010200                                PIC 9(06).
010300         10  LINK-JOB-NAME          PIC X(30).
010400         10  LINK-JOB-PARTITION     PIC X(08).
010500         10  LINK-JOB-PRIORITY      PIC X(06).
010600         10  LINK-JOB-PRIORITY-VAL  PIC 9(03).
010700         10  LINK-JOB-CPUS          PIC 9(04).
010800         10  LINK-JOB-GPUS          PIC 9(02).
010900         10  LINK-JOB-MEMORY-GB     PIC 9(04)V9.
011000         10  LINK-JOB-TIME-LIMIT    PIC 9(05).
011100         10  LINK-JOB-ACCOUNT       PIC X(16).
011200         10  LINK-JOB-USER          PIC X(16).
011300         10  LINK-JOB-STATE         PIC X(12).
011400         10  LINK-JOB-EXIT-CODE     PIC S9(03).
011500         10  LINK-JOB-NODE-ID       PIC X(16).
011600         10  LINK-JOB-SUBMIT-TIME   PIC 9(14).
011700         10  LINK-JOB-SUBMIT-TIME-R REDEFINES
011800                 LINK-JOB-SUBMIT-TIME.
011900             15  LJST-YYYY          PIC 9(04).
012000             15  LJST-MM            PIC 9(02).
012100             15  LJST-DD            PIC 9(02).
012200             15  LJST-HH            PIC 9(02).
012300             15  LJST-MIN           PIC 9(02).
012400             15  LJST-SS            PIC 9(02).
012500         10  LINK-JOB-START-TIME    PIC 9(14).
012600         10  LINK-JOB-END-TIME      PIC 9(14).
012700         10  LINK-JOB-PLAN-RUN-SEC  PIC 9(06).
012800         10  LINK-JOB-PLAN-OUTCOME  PIC X(01).
012900         10  LINK-JOB-ELAPSED-SEC   PIC 9(06).
013000         10  FILLER                 PIC X(07).
013100
013200 PROCEDURE DIVISION USING LINK-REC LINK-RESULT-TABLE LINK-JOB-TABLE.
013300*****************************************************************
013400* STEUERUNGS-SECTION (CONTROL SECTION)
013500*****************************************************************
013600 A100-STEUERUNG SECTION.
013700 A100-00.
013800     PERFORM C000-INIT
013900     PERFORM B100-LIST
014000     MOVE ZERO TO LINK-RC
014100     EXIT PROGRAM
014200     .
014300 A100-99.
014400     EXIT.
014500
014600*****************************************************************
014700* C000-INIT - CLEAR RESULT COUNTERS AND APPLY THE DEFAULT/MAX
014800* LIMIT RULE (SEE PULSE-090 ABOVE).
014900*****************************************************************
015000 C000-INIT SECTION.
015100 C000-00.
015200     INITIALIZE SCHALTER
015300     MOVE ZERO TO LINK-RESULT-COUNT
015400     MOVE ZERO TO LINK-PENDING-COUNT
015500     MOVE ZERO TO LINK-RUNNING-COUNT
015600     IF LINK-LIMIT = ZERO
015700         MOVE K-DEFAULT-LIMIT TO W-EFFECTIVE-LIMIT
015800     ELSE
015900         IF LINK-LIMIT > K-MAX-LIMIT
016000             MOVE K-MAX-LIMIT TO W-EFFECTIVE-LIMIT
016100         ELSE
016200             MOVE LINK-LIMIT TO W-EFFECTIVE-LIMIT
016300         END-IF
016400     END-IF
016500     .
016600 C000-99.
016700     EXIT.
016800
016900*****************************************************************
017000* B100-LIST - SCAN THE JOB TABLE NEWEST-FIRST (HIGH INDEX TO LOW)
017100* SINCE TABLE ORDER IS SUBMIT-TIME ASCENDING, STOPPING ONCE THE
017200* EFFECTIVE LIMIT OF MATCHES HAS BEEN RETURNED.
017300*****************************************************************
017400 B100-LIST SECTION.
017500 B100-00.
017600     PERFORM B110-SCAN-ONE-JOB VARYING LJ-IDX FROM LINK-JOB-COUNT
017700             BY -1
017800             UNTIL LJ-IDX < 1
017900             OR LINK-RESULT-COUNT NOT < W-EFFECTIVE-LIMIT
018000     .
018100 B100-99.
018200     EXIT.
018300
018400 B110-SCAN-ONE-JOB SECTION.
018500 B110-00.
018600     PERFORM B120-MATCH-TEST
018700     IF JOB-MATCHES
018800         ADD 1 TO LINK-RESULT-COUNT
018900         SET LR-IDX TO LINK-RESULT-COUNT
019000         MOVE LINK-JOB-ID (LJ-IDX) TO LINK-RESULT-JOB-ID (LR-IDX)
019100         IF LINK-JOB-STATE (LJ-IDX) = "PENDING"
019200             ADD 1 TO LINK-PENDING-COUNT
019300         END-IF
019400         IF LINK-JOB-STATE (LJ-IDX) = "RUNNING"
019500             ADD 1 TO LINK-RUNNING-COUNT
019600         END-IF
019700     END-IF
019800     .
019900 B110-99.
020000     EXIT.
020100
020200*****************************************************************
020300* B120-MATCH-TEST - A BLANK FILTER FIELD MATCHES ANY JOB; A NON-
020400* BLANK FILTER FIELD MUST MATCH THE JOB EXACTLY.
020500*****************************************************************
020600 B120-MATCH-TEST SECTION.
020700 B120-00.
020800     SET JOB-MATCHES TO TRUE
020900     IF LINK-FILTER-STATE NOT = SPACES
021000     AND LINK-JOB-STATE (LJ-IDX) NOT = LINK-FILTER-STATE
021100         SET JOB-NO-MATCH TO TRUE
021200     END-IF
021300     IF LINK-FILTER-PARTITION NOT = SPACES
021400     AND LINK-JOB-PARTITION (LJ-IDX) NOT = LINK-FILTER-PARTITION
021500         SET JOB-NO-MATCH TO TRUE
021600     END-IF
021700     IF LINK-FILTER-USER NOT = SPACES
021800     AND LINK-JOB-USER (LJ-IDX) NOT = LINK-FILTER-USER
021900         SET JOB-NO-MATCH TO TRUE
022000     END-IF
022100     .
022200 B120-99.
022300     EXIT.
